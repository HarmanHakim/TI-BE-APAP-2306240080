000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        LOYALTY.
000300 AUTHOR.            W H NUNEZ.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      07/14/94.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   LOYALTY  -  FREQUENT-FLYER POINTS AND COUPON ENGINE          *
001200*                                                                *
001300*   FOUR TRANSACTION TYPES ARE POSTED AGAINST THE LOYALTY-POINTS *
001400*   AND PURCHASED-COUPON MASTERS:  P = ADD POINTS, X = PURCHASE  *
001500*   A COUPON (DEBITS THE BALANCE, GENERATES A REDEMPTION CODE),  *
001600*   D = REDEEM A PURCHASED COUPON BY CODE, AND Q = PRINT A       *
001700*   CUSTOMER'S LOYALTY DASHBOARD.  THE COUPON CATALOGUE ITSELF   *
001800*   IS MAINTAINED ELSEWHERE (SEE CPNMAINT) AND IS READ HERE ONLY *
001900*   FOR PRICE/NAME LOOKUP.                                       *
002000*                                                                *
002100******************************************************************
002200*                                                                *
002300*   CHANGE LOG                                                   *
002400*                                                                *
002500*   940714 WHN  ORIGINAL PROGRAM.                               L01
002600*   970922 TJL  COUPON PURCHASE AND CODE GENERATION ADDED.      L02
002700*   990226 KSB  Y2K - CENTURY WINDOWING AND 14-DIGIT           L03
002800*                TIMESTAMPS THROUGHOUT.
002900*   050714 WHN  PER-CUSTOMER DASHBOARD TRANSACTION (TYPE Q)     L04
003000*                ADDED.  TKT 7401.
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-4341.
003600 OBJECT-COMPUTER.   IBM-4341.
003700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT LOYALTY-TXN-FILE   ASSIGN TO LOYTXN
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT COUPON-MASTER      ASSIGN TO CPNIN
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT LOYALTY-MASTER-IN  ASSIGN TO LOYIN
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT LOYALTY-MASTER-OUT ASSIGN TO LOYOUT
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT PURCHCPN-FILE-IN   ASSIGN TO PCHCIN
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT PURCHCPN-FILE-OUT  ASSIGN TO PCHCOUT
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT PRTOUT             ASSIGN TO LOYPRT
005300         ORGANIZATION IS RECORD SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  LOYALTY-TXN-FILE
005900     LABEL RECORD IS STANDARD
006000     DATA RECORD IS I-TXN-REC.
006100 01  I-TXN-REC.
006200     05  TXN-TYPE                  PIC X(01).
006300         88  TXN-IS-ADD-POINTS     VALUE 'P'.
006400         88  TXN-IS-PURCHASE       VALUE 'X'.
006500         88  TXN-IS-REDEEM         VALUE 'D'.
006600         88  TXN-IS-DASHBOARD      VALUE 'Q'.
006700     05  TXN-CUSTOMER-ID           PIC X(36).
006800     05  TXN-POINTS                PIC S9(09).
006900     05  TXN-COUPON-ID             PIC X(36).
007000     05  TXN-COUPON-CODE           PIC X(20).
007100     05  TXN-CUST-FIRST-NAME       PIC X(20).
007200     05  FILLER                    PIC X(10).
007300*
007400 FD  COUPON-MASTER
007500     LABEL RECORD IS STANDARD
007600     DATA RECORD IS I-CPN-REC.
007700 01  I-CPN-REC.
007800     COPY CPNREC.
007900*
008000 FD  LOYALTY-MASTER-IN
008100     LABEL RECORD IS STANDARD
008200     DATA RECORD IS I-LOYL-REC.
008300 01  I-LOYL-REC.
008400     COPY LOYLREC.
008500*
008600 FD  LOYALTY-MASTER-OUT
008700     LABEL RECORD IS STANDARD
008800     DATA RECORD IS O-LOYL-REC.
008900 01  O-LOYL-REC.
009000     COPY LOYLREC.
009100*
009200 FD  PURCHCPN-FILE-IN
009300     LABEL RECORD IS STANDARD
009400     DATA RECORD IS I-PCHC-REC.
009500 01  I-PCHC-REC.
009600     COPY PCHCREC.
009700*
009800 FD  PURCHCPN-FILE-OUT
009900     LABEL RECORD IS STANDARD
010000     DATA RECORD IS O-PCHC-REC.
010100 01  O-PCHC-REC.
010200     COPY PCHCREC.
010300*
010400 FD  PRTOUT
010500     LABEL RECORD IS OMITTED
010600     RECORD CONTAINS 132 CHARACTERS
010700     LINAGE IS 60 WITH FOOTING AT 56
010800     DATA RECORD IS PRTLINE.
010900 01  PRTLINE                       PIC X(132).
011000*
011100 WORKING-STORAGE SECTION.
011200 01  WORK-AREA.
011300     05  MORE-TXNS                 PIC XXX   VALUE 'YES'.
011400     05  C-PCTR                    PIC 99    COMP VALUE ZERO.
011500     05  ERR-SWITCH                PIC XXX   VALUE 'NO '.
011600     05  REJECT-REASON             PIC X(30) VALUE SPACES.
011700     05  WS-MAX-PURCHASE-SEQ       PIC 9(09) COMP VALUE ZERO.
011800*
011900 01  COUPON-TABLE.
012000     05  CPN-TBL-ENTRY OCCURS 199 TIMES
012100                       INDEXED BY CPN-IDX.
012200         10  CPNREC-ENTRY.
012300             COPY CPNREC.
012400 01  CPN-COUNT                     PIC S9(8) COMP VALUE ZERO.
012500 01  CPN-FOUND-IDX                 PIC S9(8) COMP VALUE ZERO.
012600*
012700 01  LOYALTY-TABLE.
012800     05  LOYL-TBL-ENTRY OCCURS 20000 TIMES
012900                        INDEXED BY LOYL-IDX.
013000         10  LOYLREC-ENTRY.
013100             COPY LOYLREC.
013200 01  LOYL-COUNT                    PIC S9(8) COMP VALUE ZERO.
013300 01  LOYL-FOUND-IDX                PIC S9(8) COMP VALUE ZERO.
013400*
013500 01  PURCHASE-TABLE.
013600     05  PCHC-TBL-ENTRY OCCURS 20000 TIMES
013700                        INDEXED BY PCHC-IDX.
013800         10  PCHCREC-ENTRY.
013900             COPY PCHCREC.
014000 01  PCHC-COUNT                    PIC S9(8) COMP VALUE ZERO.
014100 01  PCHC-FOUND-IDX                PIC S9(8) COMP VALUE ZERO.
014200 01  WS-PRIOR-PURCH-CT             PIC S9(8) COMP VALUE ZERO.
014300*
014400 01  WS-SYS-DATE                   PIC 9(06).
014500 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
014600     05  WS-SYS-YY                 PIC 9(02).
014700     05  WS-SYS-MM                 PIC 9(02).
014800     05  WS-SYS-DD                 PIC 9(02).
014900 01  WS-SYS-TIME                   PIC 9(08).
015000 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
015100     05  WS-SYS-HH                 PIC 9(02).
015200     05  WS-SYS-MN                 PIC 9(02).
015300     05  WS-SYS-SS                 PIC 9(02).
015400     05  WS-SYS-HS                 PIC 9(02).
015500 01  WS-CENTURY                    PIC 9(02) COMP VALUE ZERO.
015600 01  WS-NOW-TS                     PIC 9(14) VALUE ZERO.
015700 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
015800     05  WS-NOW-CCYY               PIC 9(04).
015900     05  WS-NOW-MM                 PIC 9(02).
016000     05  WS-NOW-DD                 PIC 9(02).
016100     05  WS-NOW-HH                 PIC 9(02).
016200     05  WS-NOW-MN                 PIC 9(02).
016300     05  WS-NOW-SS                 PIC 9(02).
016400*
016500 01  CODE-GEN-WORK.
016600     05  CGW-SEQ                   PIC 9(03) COMP VALUE ZERO.
016700     05  CGW-SEQ-ED                PIC 9(03) VALUE ZERO.
016800     05  CGW-FIRST-NAME            PIC X(20) VALUE SPACES.
016900     05  CGW-COUPON-NAME           PIC X(30) VALUE SPACES.
017000     05  CGW-NEW-CODE              PIC X(20) VALUE SPACES.
017100     05  CGW-RETRY-CTR             PIC 9(03) COMP VALUE ZERO.
017200*
017300 01  LOOKUP-WORK.
017400     05  LW-BALANCE-ED             PIC ----,---,--9  VALUE ZERO.
017500     05  LW-CTR                    PIC S9(8) COMP VALUE ZERO.
017600     05  LW-TOTAL-CTR               PIC S9(8) COMP VALUE ZERO.
017700     05  LW-ACTIVE-CTR             PIC S9(8) COMP VALUE ZERO.
017800     05  LW-REDEEMED-CTR           PIC S9(8) COMP VALUE ZERO.
017900*
018000 01  COMPANY-TITLE.
018100     05  FILLER                    PIC X(06) VALUE 'DATE: '.
018200     05  O-MM                      PIC 99.
018300     05  FILLER                    PIC X     VALUE '/'.
018400     05  O-DD                      PIC 99.
018500     05  FILLER                    PIC X     VALUE '/'.
018600     05  O-YY                      PIC 9(04).
018700     05  FILLER                    PIC X(38) VALUE SPACES.
018800     05  FILLER                    PIC X(24) VALUE
018900         'SKYHARBOR AIRLINES'.
019000     05  FILLER                    PIC X(46) VALUE SPACES.
019100     05  FILLER                    PIC X(06) VALUE 'PAGE: '.
019200     05  O-PCTR                    PIC Z9.
019300*
019400 01  REPORT-TITLE-LINE.
019500     05  FILLER                    PIC X(36) VALUE SPACES.
019600     05  FILLER                    PIC X(44) VALUE
019700         'LOYALTY POSTING / DASHBOARD REPORT'.
019800     05  FILLER                    PIC X(52) VALUE SPACES.
019900*
020000 01  DETAIL-LINE.
020100     05  FILLER                    PIC X(03) VALUE SPACES.
020200     05  O-CUSTOMER-ID             PIC X(36).
020300     05  FILLER                    PIC X(02) VALUE SPACES.
020400     05  O-ACTION                  PIC X(18).
020500     05  FILLER                    PIC X(02) VALUE SPACES.
020600     05  O-DETAIL-TEXT             PIC X(69).
020700*
020800 01  DASH-BALANCE-LINE.
020900     05  FILLER                    PIC X(03) VALUE SPACES.
021000     05  FILLER                    PIC X(22) VALUE
021100         'CUSTOMER POINT BALANCE'.
021200     05  O-DASH-BALANCE            PIC ----,---,--9.
021300     05  FILLER                    PIC X(94) VALUE SPACES.
021400*
021500 01  DASH-PURCHASE-LINE.
021600     05  FILLER                    PIC X(03) VALUE SPACES.
021700     05  O-DASH-CODE               PIC X(20).
021800     05  FILLER                    PIC X(02) VALUE SPACES.
021900     05  O-DASH-CPN-NAME           PIC X(30).
022000     05  FILLER                    PIC X(02) VALUE SPACES.
022100     05  O-DASH-PCT-OFF            PIC ZZ9.
022200     05  FILLER                    PIC X(02) VALUE SPACES.
022300     05  O-DASH-USED-FLAG          PIC X(07).
022400     05  FILLER                    PIC X(63) VALUE SPACES.
022500*
022600 01  DASH-CATALOGUE-LINE.
022700     05  FILLER                    PIC X(03) VALUE SPACES.
022800     05  O-CAT-COUPON-ID           PIC X(36).
022900     05  FILLER                    PIC X(02) VALUE SPACES.
023000     05  O-CAT-NAME                PIC X(30).
023100     05  FILLER                    PIC X(02) VALUE SPACES.
023200     05  O-CAT-COST                PIC ZZZ,ZZ9.
023300     05  FILLER                    PIC X(02) VALUE SPACES.
023400     05  O-CAT-PCT                 PIC ZZ9.
023500     05  FILLER                    PIC X(55) VALUE SPACES.
023600*
023700 01  DASH-SUMMARY-LINE.
023800     05  FILLER                    PIC X(03) VALUE SPACES.
023900     05  FILLER                    PIC X(10) VALUE 'TOTAL: '.
024000     05  O-SUM-TOTAL               PIC ZZZ9.
024100     05  FILLER                    PIC X(04) VALUE SPACES.
024200     05  FILLER                    PIC X(10) VALUE 'ACTIVE: '.
024300     05  O-SUM-ACTIVE              PIC ZZZ9.
024400     05  FILLER                    PIC X(04) VALUE SPACES.
024500     05  FILLER                    PIC X(12) VALUE 'REDEEMED: '.
024600     05  O-SUM-REDEEMED            PIC ZZZ9.
024700     05  FILLER                    PIC X(04) VALUE SPACES.
024800     05  FILLER                    PIC X(12) VALUE 'CATALOGUE: '.
024900     05  O-SUM-CATSZ               PIC ZZZ9.
025000     05  FILLER                    PIC X(63) VALUE SPACES.
025100*
025200 PROCEDURE DIVISION.
025300*
025400 0000-LOYALTY.
025500     PERFORM 1000-INIT.
025600     PERFORM 2000-MAINLINE
025700         UNTIL MORE-TXNS = 'NO'.
025800     PERFORM 3000-CLOSING.
025900     STOP RUN.
026000*
026100 1000-INIT.
026200     OPEN INPUT  LOYALTY-TXN-FILE
026300          INPUT  COUPON-MASTER
026400          INPUT  LOYALTY-MASTER-IN
026500          OUTPUT LOYALTY-MASTER-OUT
026600          INPUT  PURCHCPN-FILE-IN
026700          OUTPUT PURCHCPN-FILE-OUT
026800          OUTPUT PRTOUT.
026900     PERFORM 1050-TODAY.
027000     PERFORM 1100-LOAD-COUPONS THRU 1100-EXIT.
027100     PERFORM 1200-LOAD-LOYALTY THRU 1200-EXIT.
027200     PERFORM 1300-LOAD-PURCHASES THRU 1300-EXIT.
027300     PERFORM 9900-HEADING.
027400     PERFORM 9000-READ-TXN.
027500*
027600 1050-TODAY.
027700     ACCEPT WS-SYS-DATE FROM DATE.
027800     ACCEPT WS-SYS-TIME FROM TIME.
027900     IF WS-SYS-YY < 50
028000         MOVE 20 TO WS-CENTURY
028100     ELSE
028200         MOVE 19 TO WS-CENTURY
028300     END-IF.
028400     MOVE WS-SYS-MM TO O-MM.
028500     MOVE WS-SYS-DD TO O-DD.
028600     COMPUTE O-YY = WS-CENTURY * 100 + WS-SYS-YY.
028700     COMPUTE WS-NOW-CCYY = WS-CENTURY * 100 + WS-SYS-YY.
028800     MOVE WS-SYS-MM TO WS-NOW-MM.
028900     MOVE WS-SYS-DD TO WS-NOW-DD.
029000     MOVE WS-SYS-HH TO WS-NOW-HH.
029100     MOVE WS-SYS-MN TO WS-NOW-MN.
029200     MOVE WS-SYS-SS TO WS-NOW-SS.
029300*
029400 1100-LOAD-COUPONS.
029500     READ COUPON-MASTER
029600         AT END GO TO 1100-EXIT.
029700 1100-LOAD-ONE.
029800     ADD 1 TO CPN-COUNT.
029900     MOVE I-CPN-REC TO CPNREC-ENTRY (CPN-COUNT).
030000     READ COUPON-MASTER
030100         AT END GO TO 1100-EXIT.
030200     GO TO 1100-LOAD-ONE.
030300 1100-EXIT.
030400     EXIT.
030500*
030600 1200-LOAD-LOYALTY.
030700     READ LOYALTY-MASTER-IN
030800         AT END GO TO 1200-EXIT.
030900 1200-LOAD-ONE.
031000     ADD 1 TO LOYL-COUNT.
031100     MOVE I-LOYL-REC TO LOYLREC-ENTRY (LOYL-COUNT).
031200     READ LOYALTY-MASTER-IN
031300         AT END GO TO 1200-EXIT.
031400     GO TO 1200-LOAD-ONE.
031500 1200-EXIT.
031600     EXIT.
031700*
031800 1300-LOAD-PURCHASES.
031900     READ PURCHCPN-FILE-IN
032000         AT END GO TO 1300-EXIT.
032100 1300-LOAD-ONE.
032200     ADD 1 TO PCHC-COUNT.
032300     MOVE I-PCHC-REC TO PCHCREC-ENTRY (PCHC-COUNT).
032400     READ PURCHCPN-FILE-IN
032500         AT END GO TO 1300-EXIT.
032600     GO TO 1300-LOAD-ONE.
032700 1300-EXIT.
032800     EXIT.
032900*
033000 2000-MAINLINE.
033100     MOVE 'NO ' TO ERR-SWITCH.
033200     MOVE SPACES TO REJECT-REASON.
033300     EVALUATE TRUE
033400         WHEN TXN-IS-ADD-POINTS
033500             PERFORM 2100-ADD-POINTS THRU 2100-EXIT
033600         WHEN TXN-IS-PURCHASE
033700             PERFORM 2200-PURCHASE-CPN THRU 2200-EXIT
033800         WHEN TXN-IS-REDEEM
033900             PERFORM 2300-REDEEM-CPN THRU 2300-EXIT
034000         WHEN TXN-IS-DASHBOARD
034100             PERFORM 2400-DASHBOARD THRU 2400-EXIT
034200         WHEN OTHER
034300             MOVE 'YES' TO ERR-SWITCH
034400             MOVE 'UNKNOWN TRANSACTION TYPE' TO REJECT-REASON
034500     END-EVALUATE.
034600     IF ERR-SWITCH = 'YES'
034700         PERFORM 2900-PRINT-REJECT
034800     END-IF.
034900     PERFORM 9000-READ-TXN.
035000*
035100 2100-ADD-POINTS.
035200     IF TXN-POINTS < 1
035300         MOVE 'YES' TO ERR-SWITCH
035400         MOVE 'POINTS TO ADD MUST BE AT LEAST 1' TO REJECT-REASON
035500         GO TO 2100-EXIT
035600     END-IF.
035700     PERFORM 2110-FIND-CUSTOMER.
035800     IF LOYL-FOUND-IDX = ZERO
035900         ADD 1 TO LOYL-COUNT
036000         MOVE TXN-CUSTOMER-ID TO LOYL-CUSTOMER-ID (LOYL-COUNT)
036100         MOVE ZERO TO LOYL-POINTS (LOYL-COUNT)
036200         MOVE LOYL-COUNT TO LOYL-FOUND-IDX
036300     END-IF.
036400     ADD TXN-POINTS TO LOYL-POINTS (LOYL-FOUND-IDX).
036500     MOVE SPACES TO DETAIL-LINE.
036600     MOVE TXN-CUSTOMER-ID TO O-CUSTOMER-ID.
036700     MOVE 'POINTS ADDED' TO O-ACTION.
036800     MOVE LOYL-POINTS (LOYL-FOUND-IDX) TO LW-BALANCE-ED.
036900     STRING 'NEW BALANCE '    DELIMITED BY SIZE
037000            LW-BALANCE-ED     DELIMITED BY SIZE
037100            INTO O-DETAIL-TEXT.
037200     WRITE PRTLINE FROM DETAIL-LINE
037300         AFTER ADVANCING 1 LINE
037400             AT EOP PERFORM 9900-HEADING.
037500 2100-EXIT.
037600     EXIT.
037700*
037800 2110-FIND-CUSTOMER.
037900     MOVE ZERO TO LOYL-FOUND-IDX.
038000     PERFORM 2111-SCAN-ONE-CUSTOMER
038100         VARYING LOYL-IDX FROM 1 BY 1
038200         UNTIL LOYL-IDX > LOYL-COUNT.
038300*
038400 2111-SCAN-ONE-CUSTOMER.
038500     IF LOYL-CUSTOMER-ID (LOYL-IDX) = TXN-CUSTOMER-ID
038600         MOVE LOYL-IDX TO LOYL-FOUND-IDX
038700     END-IF.
038800*
038900 2120-FIND-COUPON.
039000     MOVE ZERO TO CPN-FOUND-IDX.
039100     PERFORM 2121-SCAN-ONE-COUPON
039200         VARYING CPN-IDX FROM 1 BY 1
039300         UNTIL CPN-IDX > CPN-COUNT.
039400*
039500 2121-SCAN-ONE-COUPON.
039600     IF CPN-COUPON-ID (CPN-IDX) = TXN-COUPON-ID
039700         MOVE CPN-IDX TO CPN-FOUND-IDX
039800     END-IF.
039900*
040000 2200-PURCHASE-CPN.
040100     PERFORM 2120-FIND-COUPON.
040200     IF CPN-FOUND-IDX = ZERO
040300         MOVE 'YES' TO ERR-SWITCH
040400         MOVE 'UNKNOWN COUPON ID' TO REJECT-REASON
040500         GO TO 2200-EXIT
040600     END-IF.
040700     PERFORM 2110-FIND-CUSTOMER.
040800     IF LOYL-FOUND-IDX = ZERO
040900         ADD 1 TO LOYL-COUNT
041000         MOVE TXN-CUSTOMER-ID TO LOYL-CUSTOMER-ID (LOYL-COUNT)
041100         MOVE ZERO TO LOYL-POINTS (LOYL-COUNT)
041200         MOVE LOYL-COUNT TO LOYL-FOUND-IDX
041300     END-IF.
041400     IF LOYL-POINTS (LOYL-FOUND-IDX) < CPN-POINT-COST (CPN-FOUND-IDX)
041500         MOVE 'YES' TO ERR-SWITCH
041600         MOVE 'INSUFFICIENT POINTS' TO REJECT-REASON
041700         GO TO 2200-EXIT
041800     END-IF.
041900     SUBTRACT CPN-POINT-COST (CPN-FOUND-IDX)
042000         FROM LOYL-POINTS (LOYL-FOUND-IDX).
042100     PERFORM 2220-COUNT-PRIOR-PURCHASES.
042200     PERFORM 2250-GEN-CPN-CODE THRU 2251-EXIT.
042300     ADD 1 TO WS-MAX-PURCHASE-SEQ.
042400     ADD 1 TO PCHC-COUNT.
042500     MOVE SPACES TO PCHC-PURCHASE-ID (PCHC-COUNT).
042600     STRING 'PCH'             DELIMITED BY SIZE
042700            WS-MAX-PURCHASE-SEQ DELIMITED BY SIZE
042800            INTO PCHC-PURCHASE-ID (PCHC-COUNT).
042900     MOVE TXN-COUPON-ID    TO PCHC-COUPON-ID   (PCHC-COUNT).
043000     MOVE TXN-CUSTOMER-ID  TO PCHC-CUSTOMER-ID (PCHC-COUNT).
043100     MOVE CGW-NEW-CODE     TO PCHC-COUPON-CODE (PCHC-COUNT).
043200     MOVE WS-NOW-TS        TO PCHC-PURCHASED-TS (PCHC-COUNT).
043300     MOVE ZERO             TO PCHC-USED-TS (PCHC-COUNT).
043400     MOVE SPACES TO DETAIL-LINE.
043500     MOVE TXN-CUSTOMER-ID TO O-CUSTOMER-ID.
043600     MOVE 'COUPON PURCHASED' TO O-ACTION.
043700     STRING 'CODE '      DELIMITED BY SIZE
043800            CGW-NEW-CODE DELIMITED BY SIZE
043900            INTO O-DETAIL-TEXT.
044000     WRITE PRTLINE FROM DETAIL-LINE
044100         AFTER ADVANCING 1 LINE
044200             AT EOP PERFORM 9900-HEADING.
044300 2200-EXIT.
044400     EXIT.
044500*
044600 2220-COUNT-PRIOR-PURCHASES.
044700     MOVE ZERO TO WS-PRIOR-PURCH-CT.
044800     PERFORM 2221-COUNT-ONE
044900         VARYING PCHC-IDX FROM 1 BY 1
045000         UNTIL PCHC-IDX > PCHC-COUNT.
045100*
045200 2221-COUNT-ONE.
045300     IF PCHC-CUSTOMER-ID (PCHC-IDX) = TXN-CUSTOMER-ID
045400         AND PCHC-COUPON-ID (PCHC-IDX) = TXN-COUPON-ID
045500         ADD 1 TO WS-PRIOR-PURCH-CT
045600     END-IF.
045700*
045800 2250-GEN-CPN-CODE.
045900*    CODE = FIRST 5 LETTERS OF COUPON NAME (UPPER) - FIRST NAME
046000*    (UPPER) - SEQUENCE.  SEQUENCE BUMPED UNTIL THE RESULTING
046100*    CODE IS NOT ALREADY ON FILE.                              L02
046200     MOVE CPN-COUPON-NAME (CPN-FOUND-IDX) TO CGW-COUPON-NAME.
046300     INSPECT CGW-COUPON-NAME CONVERTING
046400         'abcdefghijklmnopqrstuvwxyz' TO
046500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046600     MOVE TXN-CUST-FIRST-NAME TO CGW-FIRST-NAME.
046700     INSPECT CGW-FIRST-NAME CONVERTING
046800         'abcdefghijklmnopqrstuvwxyz' TO
046900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047000     COMPUTE CGW-SEQ = WS-PRIOR-PURCH-CT + 1.
047100     MOVE ZERO TO CGW-RETRY-CTR.
047200 2251-TRY-ONE-CODE.
047300     MOVE CGW-SEQ TO CGW-SEQ-ED.
047400     MOVE SPACES TO CGW-NEW-CODE.
047500     STRING CGW-COUPON-NAME (1:5) DELIMITED BY SIZE
047600            '-'                   DELIMITED BY SIZE
047700            CGW-FIRST-NAME        DELIMITED BY SPACE
047800            '-'                   DELIMITED BY SIZE
047900            CGW-SEQ-ED            DELIMITED BY SIZE
048000            INTO CGW-NEW-CODE.
048100     PERFORM 2252-FIND-CODE.
048200     IF PCHC-FOUND-IDX > ZERO
048300         AND CGW-RETRY-CTR < 999
048400         ADD 1 TO CGW-SEQ
048500         ADD 1 TO CGW-RETRY-CTR
048600         GO TO 2251-TRY-ONE-CODE
048700     END-IF.
048800 2251-EXIT.
048900     EXIT.
049000*
049100 2252-FIND-CODE.
049200     MOVE ZERO TO PCHC-FOUND-IDX.
049300     PERFORM 2253-SCAN-ONE-CODE
049400         VARYING PCHC-IDX FROM 1 BY 1
049500         UNTIL PCHC-IDX > PCHC-COUNT.
049600*
049700 2253-SCAN-ONE-CODE.
049800     IF PCHC-COUPON-CODE (PCHC-IDX) = CGW-NEW-CODE
049900         MOVE PCHC-IDX TO PCHC-FOUND-IDX
050000     END-IF.
050100*
050200 2260-FIND-CODE-EXACT.
050300*    USED BY REDEMPTION - LOCATE A PURCHASE BY ITS EXACT CODE.
050400     MOVE ZERO TO PCHC-FOUND-IDX.
050500     PERFORM 2261-SCAN-ONE-EXACT
050600         VARYING PCHC-IDX FROM 1 BY 1
050700         UNTIL PCHC-IDX > PCHC-COUNT.
050800*
050900 2261-SCAN-ONE-EXACT.
051000     IF PCHC-COUPON-CODE (PCHC-IDX) = TXN-COUPON-CODE
051100         MOVE PCHC-IDX TO PCHC-FOUND-IDX
051200     END-IF.
051300*
051400 2300-REDEEM-CPN.
051500     PERFORM 2260-FIND-CODE-EXACT.
051600     IF PCHC-FOUND-IDX = ZERO
051700         MOVE 'YES' TO ERR-SWITCH
051800         MOVE 'UNKNOWN COUPON CODE' TO REJECT-REASON
051900         GO TO 2300-EXIT
052000     END-IF.
052100     IF PCHC-CUSTOMER-ID (PCHC-FOUND-IDX) NOT = TXN-CUSTOMER-ID
052200         MOVE 'YES' TO ERR-SWITCH
052300         MOVE 'COUPON NOT OWNED BY CUSTOMER' TO REJECT-REASON
052400         GO TO 2300-EXIT
052500     END-IF.
052600     IF PCHC-USED-TS (PCHC-FOUND-IDX) NOT = ZERO
052700         MOVE 'YES' TO ERR-SWITCH
052800         MOVE 'COUPON ALREADY REDEEMED' TO REJECT-REASON
052900         GO TO 2300-EXIT
053000     END-IF.
053100     MOVE WS-NOW-TS TO PCHC-USED-TS (PCHC-FOUND-IDX).
053200     MOVE PCHC-COUPON-ID (PCHC-FOUND-IDX) TO TXN-COUPON-ID.
053300     PERFORM 2120-FIND-COUPON.
053400     MOVE SPACES TO DETAIL-LINE.
053500     MOVE TXN-CUSTOMER-ID TO O-CUSTOMER-ID.
053600     MOVE 'COUPON REDEEMED' TO O-ACTION.
053700     IF CPN-FOUND-IDX > ZERO
053800         STRING 'PERCENT OFF '          DELIMITED BY SIZE
053900                CPN-PERCENT-OFF (CPN-FOUND-IDX) DELIMITED BY SIZE
054000                INTO O-DETAIL-TEXT
054100     END-IF.
054200     WRITE PRTLINE FROM DETAIL-LINE
054300         AFTER ADVANCING 1 LINE
054400             AT EOP PERFORM 9900-HEADING.
054500 2300-EXIT.
054600     EXIT.
054700*
054800 2400-DASHBOARD.
054900     MOVE SPACES TO DASH-BALANCE-LINE.
055000     PERFORM 2110-FIND-CUSTOMER.
055100     IF LOYL-FOUND-IDX = ZERO
055200         MOVE ZERO TO O-DASH-BALANCE
055300     ELSE
055400         MOVE LOYL-POINTS (LOYL-FOUND-IDX) TO O-DASH-BALANCE
055500     END-IF.
055600     WRITE PRTLINE FROM DASH-BALANCE-LINE
055700         AFTER ADVANCING 2 LINES
055800             AT EOP PERFORM 9900-HEADING.
055900     MOVE ZERO TO LW-TOTAL-CTR LW-ACTIVE-CTR LW-REDEEMED-CTR.
056000     PERFORM 2410-DASH-ONE-PURCHASE THRU 2410-EXIT
056100         VARYING PCHC-IDX FROM PCHC-COUNT BY -1
056200         UNTIL PCHC-IDX < 1.
056300     PERFORM 2420-DASH-ONE-CATALOGUE
056400         VARYING CPN-IDX FROM 1 BY 1
056500         UNTIL CPN-IDX > CPN-COUNT.
056600     MOVE SPACES TO DASH-SUMMARY-LINE.
056700     MOVE LW-TOTAL-CTR    TO O-SUM-TOTAL.
056800     MOVE LW-ACTIVE-CTR   TO O-SUM-ACTIVE.
056900     MOVE LW-REDEEMED-CTR TO O-SUM-REDEEMED.
057000     MOVE CPN-COUNT       TO O-SUM-CATSZ.
057100     WRITE PRTLINE FROM DASH-SUMMARY-LINE
057200         AFTER ADVANCING 2 LINES
057300             AT EOP PERFORM 9900-HEADING.
057400 2400-EXIT.
057500     EXIT.
057600*
057700 2410-DASH-ONE-PURCHASE.
057800     IF PCHC-CUSTOMER-ID (PCHC-IDX) NOT = TXN-CUSTOMER-ID
057900         GO TO 2410-EXIT
058000     END-IF.
058100     ADD 1 TO LW-TOTAL-CTR.
058200     IF PCHC-USED-TS (PCHC-IDX) = ZERO
058300         ADD 1 TO LW-ACTIVE-CTR
058400     ELSE
058500         ADD 1 TO LW-REDEEMED-CTR
058600     END-IF.
058700     MOVE SPACES TO DASH-PURCHASE-LINE.
058800     MOVE PCHC-COUPON-CODE (PCHC-IDX) TO O-DASH-CODE.
058900     MOVE ZERO TO CPN-FOUND-IDX.
059000     MOVE PCHC-COUPON-ID (PCHC-IDX) TO TXN-COUPON-ID.
059100     PERFORM 2120-FIND-COUPON.
059200     IF CPN-FOUND-IDX > ZERO
059300         MOVE CPN-COUPON-NAME (CPN-FOUND-IDX) TO O-DASH-CPN-NAME
059400         MOVE CPN-PERCENT-OFF (CPN-FOUND-IDX) TO O-DASH-PCT-OFF
059500     END-IF.
059600     IF PCHC-USED-TS (PCHC-IDX) = ZERO
059700         MOVE 'ACTIVE' TO O-DASH-USED-FLAG
059800     ELSE
059900         MOVE 'USED'   TO O-DASH-USED-FLAG
060000     END-IF.
060100     WRITE PRTLINE FROM DASH-PURCHASE-LINE
060200         AFTER ADVANCING 1 LINE
060300             AT EOP PERFORM 9900-HEADING.
060400 2410-EXIT.
060500     EXIT.
060600*
060700 2420-DASH-ONE-CATALOGUE.
060800     MOVE SPACES TO DASH-CATALOGUE-LINE.
060900     MOVE CPN-COUPON-ID (CPN-IDX)     TO O-CAT-COUPON-ID.
061000     MOVE CPN-COUPON-NAME (CPN-IDX)   TO O-CAT-NAME.
061100     MOVE CPN-POINT-COST (CPN-IDX)    TO O-CAT-COST.
061200     MOVE CPN-PERCENT-OFF (CPN-IDX)   TO O-CAT-PCT.
061300     WRITE PRTLINE FROM DASH-CATALOGUE-LINE
061400         AFTER ADVANCING 1 LINE
061500             AT EOP PERFORM 9900-HEADING.
061600*
061700 2900-PRINT-REJECT.
061800     MOVE SPACES TO DETAIL-LINE.
061900     MOVE TXN-CUSTOMER-ID TO O-CUSTOMER-ID.
062000     MOVE 'REJECTED' TO O-ACTION.
062100     MOVE REJECT-REASON TO O-DETAIL-TEXT.
062200     WRITE PRTLINE FROM DETAIL-LINE
062300         AFTER ADVANCING 1 LINE
062400             AT EOP PERFORM 9900-HEADING.
062500*
062600 3000-CLOSING.
062700     PERFORM 3100-WRITE-LOYALTY.
062800     PERFORM 3200-WRITE-PURCHASES.
062900     CLOSE LOYALTY-TXN-FILE, COUPON-MASTER, LOYALTY-MASTER-IN,
063000           LOYALTY-MASTER-OUT, PURCHCPN-FILE-IN,
063100           PURCHCPN-FILE-OUT, PRTOUT.
063200*
063300 3100-WRITE-LOYALTY.
063400     PERFORM 3110-WRITE-ONE-LOYL
063500         VARYING LOYL-IDX FROM 1 BY 1
063600         UNTIL LOYL-IDX > LOYL-COUNT.
063700*
063800 3110-WRITE-ONE-LOYL.
063900     MOVE LOYLREC-ENTRY (LOYL-IDX) TO O-LOYL-REC.
064000     WRITE O-LOYL-REC.
064100*
064200 3200-WRITE-PURCHASES.
064300     PERFORM 3210-WRITE-ONE-PCHC
064400         VARYING PCHC-IDX FROM 1 BY 1
064500         UNTIL PCHC-IDX > PCHC-COUNT.
064600*
064700 3210-WRITE-ONE-PCHC.
064800     MOVE PCHCREC-ENTRY (PCHC-IDX) TO O-PCHC-REC.
064900     WRITE O-PCHC-REC.
065000*
065100 9000-READ-TXN.
065200     READ LOYALTY-TXN-FILE
065300         AT END MOVE 'NO' TO MORE-TXNS.
065400*
065500 9900-HEADING.
065600     ADD 1 TO C-PCTR.
065700     MOVE C-PCTR TO O-PCTR.
065800     WRITE PRTLINE FROM COMPANY-TITLE
065900         AFTER ADVANCING PAGE.
066000     WRITE PRTLINE FROM REPORT-TITLE-LINE
066100         AFTER ADVANCING 2 LINES.
