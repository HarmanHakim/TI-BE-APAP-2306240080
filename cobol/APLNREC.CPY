000100******************************************************************
000200*                                                                *
000300*   APLNREC.CPY  -  AIRPLANE MASTER RECORD                       *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER AIRFRAME.  AIRPLANE-ID IS THE OWNING AIRLINE   *
000700*   CODE, A DASH, AND A 3-LETTER RANDOM SUFFIX ASSIGNED AT       *
000800*   CREATE TIME (PLNMAINT).  READ BY FLTMAINT FOR AIRCRAFT       *
000900*   VALIDATION AND AVAILABILITY CHECKING.                        *
001000*                                                                *
001100*   CHANGE LOG                                                   *
001200*   870226 RDM  ORIGINAL COPYBOOK BUILT FOR CUTOVER.          APL01
001300*   930712 TJL  ADDED IS-DELETED SOFT-DELETE FLAG.            APL02
001400*   990115 KSB  Y2K - MANUFACTURE-YEAR WIDENED TO 4 DIGITS.   APL03
001500******************************************************************
001600
001700 01  AIRPLANE-REC.
001800     05  AIRPLANE-ID             PIC X(14).
001900     05  AIRPLANE-ID-R REDEFINES AIRPLANE-ID.                APL01
002000         10  APLN-ID-AIRLINE     PIC X(10).
002100         10  APLN-ID-DASH        PIC X(01).
002200         10  APLN-ID-SUFFIX      PIC X(03).
002300     05  APLN-AIRLINE-ID         PIC X(10).
002400     05  APLN-MODEL              PIC X(30).
002500     05  APLN-SEAT-CAPACITY      PIC 9(04).
002600     05  APLN-MANUFACTURE-YEAR   PIC 9(04).                  APL03
002700     05  APLN-IS-DELETED         PIC X(01).                  APL02
002800         88  APLN-DELETED            VALUE 'Y'.
002900         88  APLN-NOT-DELETED        VALUE 'N'.
003000     05  APLN-CREATED-TS         PIC 9(14).
003100     05  APLN-UPDATED-TS         PIC 9(14).
003200     05  FILLER                  PIC X(05).
