000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        ALNMAINT.
000300 AUTHOR.            R D MASON.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      02/09/86.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   ALNMAINT  -  AIRLINE MASTER MAINTENANCE                      *
001200*                                                                *
001300*   APPLIES CREATE/UPDATE/DELETE TRANSACTIONS AGAINST THE        *
001400*   AIRLINE MASTER.  CREATE REJECTS A DUPLICATE CARRIER ID.      *
001500*   DELETE IS A HARD DELETE (RECORD DROPPED FROM THE NEW         *
001600*   MASTER, NOT SOFT-FLAGGED).  PRINTS THE MASTER ALPHABETIC     *
001700*   BY NAME WITH A COUNTRY CONTROL BREAK.                        *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100*   CHANGE LOG                                                   *
002200*                                                                *
002300*   860209 RDM  ORIGINAL PROGRAM - CUTOVER RELEASE.            A01
002400*   900711 TJL  NAME/COUNTRY UPDATE TRANSACTION ADDED.         A02
002500*   981015 KSB  Y2K - CREATED-TS WIDENED TO CCYYMMDDHHMMSS,
002600*                CENTURY WINDOWING ON RUN DATE.                A03
002700*   050203 WHN  COUNTRY CONTROL BREAK / GROUP COUNTS ADDED TO
002800*                THE LISTING.  TKT 8340.                       A04
002900*   080611 TJL  MORE-TXNS/C-PCTR/ERR-SWITCH MOVED OUT OF
003000*                WORK-AREA TO STANDALONE 77-LEVELS PER SHOP
003100*                STANDARD.  TKT 7531.                          A05
003200*                                                                *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-4341.
003700 OBJECT-COMPUTER.   IBM-4341.
003800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT AIRLINE-TXN-FILE  ASSIGN TO AIRLNTXN
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT AIRLINE-MASTER-IN ASSIGN TO AIRLNIN
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT AIRLINE-MASTER-OUT ASSIGN TO AIRLNOUT
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT PRTOUT            ASSIGN TO ALNPRT
004800         ORGANIZATION IS RECORD SEQUENTIAL.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  AIRLINE-TXN-FILE
005400     LABEL RECORD IS STANDARD
005500     DATA RECORD IS I-TXN-REC.
005600 01  I-TXN-REC.
005700     05  TXN-TYPE              PIC X(01).
005800         88  TXN-IS-CREATE     VALUE 'C'.
005900         88  TXN-IS-UPDATE     VALUE 'U'.
006000         88  TXN-IS-DELETE     VALUE 'D'.
006100     05  TXN-AIRLINE-ID        PIC X(10).
006200     05  TXN-AIRLINE-NAME      PIC X(40).
006300     05  TXN-AIRLINE-COUNTRY   PIC X(30).
006400     05  FILLER                PIC X(23).
006500*
006600 FD  AIRLINE-MASTER-IN
006700     LABEL RECORD IS STANDARD
006800     DATA RECORD IS I-AIRL-REC.
006900 01  I-AIRL-REC.
007000     COPY AIRLREC.
007100*
007200 FD  AIRLINE-MASTER-OUT
007300     LABEL RECORD IS STANDARD
007400     DATA RECORD IS O-AIRL-REC.
007500 01  O-AIRL-REC.
007600     COPY AIRLREC.
007700*
007800 FD  PRTOUT
007900     LABEL RECORD IS OMITTED
008000     RECORD CONTAINS 132 CHARACTERS
008100     LINAGE IS 60 WITH FOOTING AT 56
008200     DATA RECORD IS PRTLINE.
008300 01  PRTLINE                   PIC X(132).
008400*
008500 WORKING-STORAGE SECTION.
008600 77  MORE-TXNS                 PIC XXX    VALUE 'YES'.
008700 77  C-PCTR                    PIC 99     COMP VALUE ZERO.
008800 77  ERR-SWITCH                PIC XXX    VALUE 'NO '.
008900*
009000 01  WORK-AREA.
009100     05  REJECT-REASON         PIC X(30)  VALUE SPACES.
009200*
009300 01  AIRLINE-TABLE.
009400     05  AIRL-TBL-ENTRY OCCURS 200 TIMES
009500                        INDEXED BY AIRL-IDX.
009600         10  AIRLREC-ENTRY.
009700             COPY AIRLREC.
009800         10  AIRL-DELETED-SW    PIC X(01)  VALUE 'N'.
009900 01  AIRL-COUNT                 PIC S9(8)  COMP VALUE ZERO.
010000 01  AIRL-FOUND-IDX             PIC S9(8)  COMP VALUE ZERO.
010100*
010200 01  SORT-WORK.
010300     05  SW-HOLD OCCURS 1 TIMES.
010400         10  FILLER             PIC X(01).
010500 01  SWAP-HOLD.
010600     COPY AIRLREC.
010700     05  SWAP-DELETED-SW        PIC X(01).
010800*
010900 01  WS-SYS-DATE                PIC 9(06).
011000 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
011100     05  WS-SYS-YY              PIC 9(02).
011200     05  WS-SYS-MM              PIC 9(02).
011300     05  WS-SYS-DD              PIC 9(02).
011400 01  WS-SYS-TIME                PIC 9(08).
011500 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
011600     05  WS-SYS-HH              PIC 9(02).
011700     05  WS-SYS-MN              PIC 9(02).
011800     05  WS-SYS-SS              PIC 9(02).
011900     05  FILLER                 PIC 9(02).
012000 01  WS-CENTURY                 PIC 9(02)  COMP VALUE ZERO.
012100 01  WS-NOW-TS                  PIC 9(14)  VALUE ZERO.
012200*
012300 01  COUNTRY-BREAK-AREA.
012400     05  CB-HOLD-COUNTRY        PIC X(30)  VALUE SPACES.
012500     05  CB-GROUP-CTR           PIC 9(05)  COMP VALUE ZERO.
012600     05  CB-TOTAL-CTR           PIC 9(05)  COMP VALUE ZERO.
012700*
012800 01  COMPANY-TITLE.
012900     05  FILLER                 PIC X(06)  VALUE 'DATE: '.
013000     05  O-MM                   PIC 99.
013100     05  FILLER                 PIC X      VALUE '/'.
013200     05  O-DD                   PIC 99.
013300     05  FILLER                 PIC X      VALUE '/'.
013400     05  O-YY                   PIC 9(04).
013500     05  FILLER                 PIC X(38)  VALUE SPACES.
013600     05  FILLER                 PIC X(24)  VALUE
013700         'SKYHARBOR AIRLINES'.
013800     05  FILLER                 PIC X(46)  VALUE SPACES.
013900     05  FILLER                 PIC X(06)  VALUE 'PAGE: '.
014000     05  O-PCTR                 PIC Z9.
014100*
014200 01  REPORT-TITLE-LINE.
014300     05  FILLER                 PIC X(40)  VALUE SPACES.
014400     05  FILLER                 PIC X(40)  VALUE
014500         'AIRLINE MASTER LISTING - BY NAME'.
014600     05  FILLER                 PIC X(52)  VALUE SPACES.
014700*
014800 01  COLUMN-HEADING-LINE.
014900     05  FILLER                 PIC X(03)  VALUE SPACES.
015000     05  FILLER                 PIC X(12)  VALUE 'AIRLINE-ID'.
015100     05  FILLER                 PIC X(42)  VALUE 'NAME'.
015200     05  FILLER                 PIC X(30)  VALUE 'COUNTRY'.
015300*
015400 01  DETAIL-LINE.
015500     05  FILLER                 PIC X(03)  VALUE SPACES.
015600     05  O-AIRLINE-ID            PIC X(10).
015700     05  FILLER                 PIC X(02)  VALUE SPACES.
015800     05  O-AIRLINE-NAME          PIC X(40).
015900     05  O-AIRLINE-COUNTRY       PIC X(30).
016000     05  FILLER                 PIC X(47)  VALUE SPACES.
016100*
016200 01  COUNTRY-BREAK-LINE.
016300     05  FILLER                 PIC X(03)  VALUE SPACES.
016400     05  FILLER                 PIC X(18)  VALUE 'COUNTRY TOTAL FOR '.
016500     05  O-CB-COUNTRY            PIC X(30).
016600     05  FILLER                 PIC X(10)  VALUE SPACES.
016700     05  O-CB-GROUP-CTR          PIC ZZ,ZZ9.
016800     05  FILLER                 PIC X(63)  VALUE SPACES.
016900*
017000 01  GRAND-TOTAL-LINE.
017100     05  FILLER                 PIC X(03)  VALUE SPACES.
017200     05  FILLER                 PIC X(26)  VALUE
017300         'TOTAL AIRLINES ON FILE: '.
017400     05  O-TOTAL-CTR             PIC ZZ,ZZ9.
017500     05  FILLER                 PIC X(94)  VALUE SPACES.
017600*
017700 PROCEDURE DIVISION.
017800*
017900 0000-ALNMAINT.
018000     PERFORM 1000-INIT.
018100     PERFORM 2000-MAINLINE
018200         UNTIL MORE-TXNS = 'NO'.
018300     PERFORM 3000-CLOSING.
018400     STOP RUN.
018500*
018600 1000-INIT.
018700     OPEN INPUT  AIRLINE-TXN-FILE
018800          INPUT  AIRLINE-MASTER-IN
018900          OUTPUT AIRLINE-MASTER-OUT
019000          OUTPUT PRTOUT.
019100     ACCEPT WS-SYS-DATE FROM DATE.
019200     ACCEPT WS-SYS-TIME FROM TIME.
019300     PERFORM 1050-TODAY.
019400     PERFORM 1100-LOAD-AIRLINES THRU 1100-EXIT.
019500     PERFORM 9900-HEADING.
019600     PERFORM 9000-READ-TXN.
019700*
019800 1050-TODAY.
019900     IF WS-SYS-YY < 50
020000         MOVE 20 TO WS-CENTURY
020100     ELSE
020200         MOVE 19 TO WS-CENTURY
020300     END-IF.
020400     COMPUTE WS-NOW-TS =
020500         (WS-CENTURY * 1000000 + WS-SYS-DATE) * 1000000
020600         + WS-SYS-TIME.
020700     MOVE WS-SYS-MM TO O-MM.
020800     MOVE WS-SYS-DD TO O-DD.
020900     COMPUTE O-YY = WS-CENTURY * 100 + WS-SYS-YY.
021000*
021100 1100-LOAD-AIRLINES.
021200     READ AIRLINE-MASTER-IN
021300         AT END GO TO 1100-EXIT.
021400 1100-LOAD-ONE.
021500     ADD 1 TO AIRL-COUNT.
021600     MOVE I-AIRL-REC TO AIRLREC-ENTRY (AIRL-COUNT).
021700     MOVE 'N' TO AIRL-DELETED-SW (AIRL-COUNT).
021800     READ AIRLINE-MASTER-IN
021900         AT END GO TO 1100-EXIT.
022000     GO TO 1100-LOAD-ONE.
022100 1100-EXIT.
022200     EXIT.
022300*
022400 2000-MAINLINE.
022500     MOVE 'NO ' TO ERR-SWITCH.
022600     MOVE SPACES TO REJECT-REASON.
022700     EVALUATE TRUE
022800         WHEN TXN-IS-CREATE
022900             PERFORM 2100-VALIDATE-CREATE THRU 2100-EXIT
023000         WHEN TXN-IS-UPDATE
023100             PERFORM 2200-VALIDATE-UPDATE THRU 2200-EXIT
023200         WHEN TXN-IS-DELETE
023300             PERFORM 2300-VALIDATE-DELETE THRU 2300-EXIT
023400         WHEN OTHER
023500             MOVE 'YES' TO ERR-SWITCH
023600             MOVE 'UNKNOWN TRANSACTION TYPE' TO REJECT-REASON
023700     END-EVALUATE.
023800     IF ERR-SWITCH = 'YES'
023900         PERFORM 2900-PRINT-REJECT
024000     END-IF.
024100     PERFORM 9000-READ-TXN.
024200*
024300 2100-VALIDATE-CREATE.
024400     PERFORM 2110-SCAN-FOR-ID.
024500     IF AIRL-FOUND-IDX > 0
024600         MOVE 'YES' TO ERR-SWITCH
024700         MOVE 'DUPLICATE AIRLINE ID' TO REJECT-REASON
024800         GO TO 2100-EXIT
024900     END-IF.
025000     ADD 1 TO AIRL-COUNT.
025100     MOVE TXN-AIRLINE-ID      TO AIRLINE-ID      (AIRL-COUNT).
025200     MOVE TXN-AIRLINE-NAME    TO AIRLINE-NAME    (AIRL-COUNT).
025300     MOVE TXN-AIRLINE-COUNTRY TO AIRLINE-COUNTRY (AIRL-COUNT).
025400     MOVE WS-NOW-TS           TO AIRLINE-CREATED-TS (AIRL-COUNT).
025500     MOVE WS-NOW-TS           TO AIRLINE-UPDATED-TS (AIRL-COUNT).
025600     MOVE 'N'                 TO AIRL-DELETED-SW    (AIRL-COUNT).
025700 2100-EXIT.
025800     EXIT.
025900*
026000 2200-VALIDATE-UPDATE.
026100     PERFORM 2110-SCAN-FOR-ID.
026200     IF AIRL-FOUND-IDX = 0
026300         MOVE 'YES' TO ERR-SWITCH
026400         MOVE 'UNKNOWN AIRLINE ID' TO REJECT-REASON
026500         GO TO 2200-EXIT
026600     END-IF.
026700     MOVE TXN-AIRLINE-NAME    TO AIRLINE-NAME    (AIRL-FOUND-IDX).
026800     MOVE TXN-AIRLINE-COUNTRY TO AIRLINE-COUNTRY (AIRL-FOUND-IDX).
026900     MOVE WS-NOW-TS           TO AIRLINE-UPDATED-TS (AIRL-FOUND-IDX).
027000 2200-EXIT.
027100     EXIT.
027200*
027300 2300-VALIDATE-DELETE.
027400     PERFORM 2110-SCAN-FOR-ID.
027500     IF AIRL-FOUND-IDX = 0
027600         MOVE 'YES' TO ERR-SWITCH
027700         MOVE 'UNKNOWN AIRLINE ID' TO REJECT-REASON
027800         GO TO 2300-EXIT
027900     END-IF.
028000*    HARD DELETE - RECORD DROPPED FROM THE NEW MASTER.
028100     MOVE 'Y' TO AIRL-DELETED-SW (AIRL-FOUND-IDX).
028200 2300-EXIT.
028300     EXIT.
028400*
028500 2110-SCAN-FOR-ID.
028600     MOVE ZERO TO AIRL-FOUND-IDX.
028700     PERFORM 2111-SCAN-ONE
028800         VARYING AIRL-IDX FROM 1 BY 1
028900         UNTIL AIRL-IDX > AIRL-COUNT.
029000*
029100 2111-SCAN-ONE.
029200     IF AIRLINE-ID (AIRL-IDX) = TXN-AIRLINE-ID
029300         AND AIRL-DELETED-SW (AIRL-IDX) = 'N'
029400         MOVE AIRL-IDX TO AIRL-FOUND-IDX
029500     END-IF.
029600*
029700 2900-PRINT-REJECT.
029800     MOVE SPACES TO DETAIL-LINE.
029900     MOVE TXN-AIRLINE-ID TO O-AIRLINE-ID.
030000     MOVE 'REJECTED - ' TO O-AIRLINE-NAME (1:11).
030100     MOVE REJECT-REASON TO O-AIRLINE-NAME (12:30).
030200     WRITE PRTLINE FROM DETAIL-LINE
030300         AFTER ADVANCING 1 LINE
030400             AT EOP PERFORM 9900-HEADING.
030500*
030600 3000-CLOSING.
030700     PERFORM 3100-SORT-BY-NAME.
030800     PERFORM 3200-PRINT-LISTING.
030900     PERFORM 3300-WRITE-MASTER.
031000     CLOSE AIRLINE-TXN-FILE, AIRLINE-MASTER-IN,
031100           AIRLINE-MASTER-OUT, PRTOUT.
031200*
031300 3100-SORT-BY-NAME.
031400*    EXCHANGE SORT ON NAME - NO SORT VERB, SMALL TABLE.      A04
031500     PERFORM 3110-ONE-PASS
031600         VARYING AIRL-IDX FROM 1 BY 1
031700         UNTIL AIRL-IDX >= AIRL-COUNT.
031800*
031900 3110-ONE-PASS.
032000     PERFORM 3120-COMPARE-ADJACENT
032100         VARYING AIRL-FOUND-IDX FROM 1 BY 1
032200         UNTIL AIRL-FOUND-IDX >= AIRL-COUNT.
032300*
032400 3120-COMPARE-ADJACENT.
032500     IF AIRLINE-NAME (AIRL-FOUND-IDX)
032600             > AIRLINE-NAME (AIRL-FOUND-IDX + 1)
032700         MOVE AIRLREC-ENTRY (AIRL-FOUND-IDX)     TO SWAP-HOLD
032800         MOVE AIRL-DELETED-SW (AIRL-FOUND-IDX)   TO SWAP-DELETED-SW
032900         MOVE AIRLREC-ENTRY (AIRL-FOUND-IDX + 1)
033000             TO AIRLREC-ENTRY (AIRL-FOUND-IDX)
033100         MOVE AIRL-DELETED-SW (AIRL-FOUND-IDX + 1)
033200             TO AIRL-DELETED-SW (AIRL-FOUND-IDX)
033300         MOVE SWAP-HOLD TO AIRLREC-ENTRY (AIRL-FOUND-IDX + 1)
033400         MOVE SWAP-DELETED-SW
033500             TO AIRL-DELETED-SW (AIRL-FOUND-IDX + 1)
033600     END-IF.
033700*
033800 3200-PRINT-LISTING.
033900     MOVE SPACES TO CB-HOLD-COUNTRY.
034000     MOVE ZERO TO CB-GROUP-CTR, CB-TOTAL-CTR.
034100     PERFORM 3210-PRINT-ONE THRU 3210-EXIT
034200         VARYING AIRL-IDX FROM 1 BY 1
034300         UNTIL AIRL-IDX > AIRL-COUNT.
034400     IF CB-GROUP-CTR > 0
034500         PERFORM 3220-COUNTRY-BREAK
034600     END-IF.
034700     MOVE CB-TOTAL-CTR TO O-TOTAL-CTR.
034800     WRITE PRTLINE FROM GRAND-TOTAL-LINE
034900         AFTER ADVANCING 2 LINES.
035000*
035100 3210-PRINT-ONE.
035200     IF AIRL-DELETED-SW (AIRL-IDX) = 'Y'
035300         GO TO 3210-EXIT
035400     END-IF.
035500     IF CB-HOLD-COUNTRY NOT = SPACES
035600         AND CB-HOLD-COUNTRY NOT = AIRLINE-COUNTRY (AIRL-IDX)
035700         PERFORM 3220-COUNTRY-BREAK
035800     END-IF.
035900     MOVE AIRLINE-COUNTRY (AIRL-IDX) TO CB-HOLD-COUNTRY.
036000     ADD 1 TO CB-GROUP-CTR, CB-TOTAL-CTR.
036100     MOVE SPACES TO DETAIL-LINE.
036200     MOVE AIRLINE-ID (AIRL-IDX)      TO O-AIRLINE-ID.
036300     MOVE AIRLINE-NAME (AIRL-IDX)    TO O-AIRLINE-NAME.
036400     MOVE AIRLINE-COUNTRY (AIRL-IDX) TO O-AIRLINE-COUNTRY.
036500     WRITE PRTLINE FROM DETAIL-LINE
036600         AFTER ADVANCING 1 LINE
036700             AT EOP PERFORM 9900-HEADING.
036800 3210-EXIT.
036900     EXIT.
037000*
037100 3220-COUNTRY-BREAK.
037200     MOVE CB-HOLD-COUNTRY TO O-CB-COUNTRY.
037300     MOVE CB-GROUP-CTR    TO O-CB-GROUP-CTR.
037400     WRITE PRTLINE FROM COUNTRY-BREAK-LINE
037500         AFTER ADVANCING 2 LINES.
037600     MOVE ZERO TO CB-GROUP-CTR.
037700*
037800 3300-WRITE-MASTER.
037900     PERFORM 3310-WRITE-ONE
038000         VARYING AIRL-IDX FROM 1 BY 1
038100         UNTIL AIRL-IDX > AIRL-COUNT.
038200*
038300 3310-WRITE-ONE.
038400     IF AIRL-DELETED-SW (AIRL-IDX) = 'N'
038500         MOVE AIRLREC-ENTRY (AIRL-IDX) TO O-AIRL-REC
038600         WRITE O-AIRL-REC
038700     END-IF.
038800*
038900 9000-READ-TXN.
039000     READ AIRLINE-TXN-FILE
039100         AT END MOVE 'NO' TO MORE-TXNS.
039200*
039300 9900-HEADING.
039400     ADD 1 TO C-PCTR.
039500     MOVE C-PCTR TO O-PCTR.
039600     WRITE PRTLINE FROM COMPANY-TITLE
039700         AFTER ADVANCING PAGE.
039800     WRITE PRTLINE FROM REPORT-TITLE-LINE
039900         AFTER ADVANCING 2 LINES.
040000     WRITE PRTLINE FROM COLUMN-HEADING-LINE
040100         AFTER ADVANCING 2 LINES.
