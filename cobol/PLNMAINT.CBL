000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PLNMAINT.
000300 AUTHOR.            R D MASON.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      02/26/87.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   PLNMAINT  -  AIRPLANE MASTER MAINTENANCE                     *
001200*                                                                *
001300*   CREATE: OWNING AIRLINE MUST EXIST; AIRPLANE-ID IS BUILT AS   *
001400*   THE AIRLINE CODE, A DASH, AND A 3-LETTER SUFFIX DRAWN FROM   *
001500*   THE SHOP'S PSEUDO-RANDOM GENERATOR, REGENERATED UNTIL        *
001600*   UNIQUE.  UPDATE IS REJECTED FOR A DELETED AIRFRAME.  DELETE  *
001700*   IS ALLOWED ONLY WHEN NO NON-DELETED FLIGHT OF THE AIRFRAME   *
001800*   IS STATUS 1/2/4, AND CASCADES A SOFT CANCEL (STATUS 5) TO    *
001900*   EVERY REMAINING NON-DELETED FLIGHT OF THE AIRFRAME.          *
002000*                                                                *
002100******************************************************************
002200*                                                                *
002300*   CHANGE LOG                                                   *
002400*                                                                *
002500*   870226 RDM  ORIGINAL PROGRAM - CUTOVER RELEASE.            P01
002600*   930712 TJL  SOFT-DELETE FLAG AND DELETE-ELIGIBILITY CHECK
002700*                AGAINST THE FLIGHT MASTER ADDED.              P02
002800*   970504 WHN  CASCADE CANCEL OF THE AIRFRAME'S REMAINING
002900*                FLIGHTS ON DELETE.  TKT 4102.                 P03
003000*   990115 KSB  Y2K - CREATED-TS/UPDATED-TS WIDENED, CENTURY
003100*                WINDOWING ADDED.                              P04
003200*   061122 TJL  LISTING RESEQUENCED BY MODEL THEN ID.  TKT 8851 P05
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-4341.
003800 OBJECT-COMPUTER.   IBM-4341.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT AIRPLANE-TXN-FILE  ASSIGN TO APLNTXN
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT AIRLINE-MASTER     ASSIGN TO AIRLNIN
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT AIRPLANE-MASTER-IN ASSIGN TO APLNIN
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT AIRPLANE-MASTER-OUT ASSIGN TO APLNOUT
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT FLIGHT-MASTER-IN   ASSIGN TO FLIGHTIN
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT FLIGHT-MASTER-OUT  ASSIGN TO FLIGHTOUT
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT PRTOUT             ASSIGN TO APLNPRT
005500         ORGANIZATION IS RECORD SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  AIRPLANE-TXN-FILE
006100     LABEL RECORD IS STANDARD
006200     DATA RECORD IS I-TXN-REC.
006300 01  I-TXN-REC.
006400     05  TXN-TYPE              PIC X(01).
006500         88  TXN-IS-CREATE     VALUE 'C'.
006600         88  TXN-IS-UPDATE     VALUE 'U'.
006700         88  TXN-IS-DELETE     VALUE 'D'.
006800     05  TXN-AIRPLANE-ID       PIC X(14).
006900     05  TXN-AIRLINE-ID        PIC X(10).
007000     05  TXN-MODEL             PIC X(30).
007100     05  TXN-SEAT-CAPACITY     PIC 9(04).
007200     05  TXN-MANUFACTURE-YEAR  PIC 9(04).
007300     05  FILLER                PIC X(17).
007400*
007500 FD  AIRLINE-MASTER
007600     LABEL RECORD IS STANDARD
007700     DATA RECORD IS I-AIRL-REC.
007800 01  I-AIRL-REC.
007900     COPY AIRLREC.
008000*
008100 FD  AIRPLANE-MASTER-IN
008200     LABEL RECORD IS STANDARD
008300     DATA RECORD IS I-APLN-REC.
008400 01  I-APLN-REC.
008500     COPY APLNREC.
008600*
008700 FD  AIRPLANE-MASTER-OUT
008800     LABEL RECORD IS STANDARD
008900     DATA RECORD IS O-APLN-REC.
009000 01  O-APLN-REC.
009100     COPY APLNREC.
009200*
009300 FD  FLIGHT-MASTER-IN
009400     LABEL RECORD IS STANDARD
009500     DATA RECORD IS I-FLGT-REC.
009600 01  I-FLGT-REC.
009700     COPY FLGTREC.
009800*
009900 FD  FLIGHT-MASTER-OUT
010000     LABEL RECORD IS STANDARD
010100     DATA RECORD IS O-FLGT-REC.
010200 01  O-FLGT-REC.
010300     COPY FLGTREC.
010400*
010500 FD  PRTOUT
010600     LABEL RECORD IS OMITTED
010700     RECORD CONTAINS 132 CHARACTERS
010800     LINAGE IS 60 WITH FOOTING AT 56
010900     DATA RECORD IS PRTLINE.
011000 01  PRTLINE                   PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300 01  WORK-AREA.
011400     05  MORE-TXNS             PIC XXX    VALUE 'YES'.
011500     05  C-PCTR                PIC 99     COMP VALUE ZERO.
011600     05  ERR-SWITCH            PIC XXX    VALUE 'NO '.
011700     05  REJECT-REASON         PIC X(30)  VALUE SPACES.
011800*
011900 01  LETTER-TABLE-AREA.
012000     05  LETTER-TABLE          PIC X(26)
012100         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012200     05  LETTER-TABLE-R REDEFINES LETTER-TABLE.
012300         10  LETTER-ENTRY      PIC X(01) OCCURS 26 TIMES.
012400*
012500 01  RANDOM-WORK.
012600     05  WS-RANDOM-SEED        PIC S9(9) COMP VALUE ZERO.
012700     05  WS-RANDOM-PROD        PIC S9(9) COMP VALUE ZERO.
012800     05  WS-RANDOM-DIGIT       PIC S9(4) COMP VALUE ZERO.
012900*
013000 01  AIRLINE-TABLE.
013100     05  AIRL-TBL-ENTRY OCCURS 200 TIMES
013200                        INDEXED BY AIRL-IDX.
013300         10  AT-AIRLINE-ID     PIC X(10).
013400 01  AIRL-COUNT                PIC S9(8) COMP VALUE ZERO.
013500 01  AIRL-FOUND-IDX            PIC S9(8) COMP VALUE ZERO.
013600*
013700 01  AIRPLANE-TABLE.
013800     05  APLN-TBL-ENTRY OCCURS 500 TIMES
013900                        INDEXED BY APLN-IDX.
014000         10  APLNREC-ENTRY.
014100             COPY APLNREC.
014200 01  APLN-COUNT                PIC S9(8) COMP VALUE ZERO.
014300 01  APLN-FOUND-IDX            PIC S9(8) COMP VALUE ZERO.
014400*
014500 01  FLIGHT-TABLE.
014600     05  FLGT-TBL-ENTRY OCCURS 2000 TIMES
014700                        INDEXED BY FLGT-IDX.
014800         10  FLGTREC-ENTRY.
014900             COPY FLGTREC.
015000 01  FLGT-COUNT                PIC S9(8) COMP VALUE ZERO.
015100*
015200 01  SWAP-HOLD.
015300     COPY APLNREC.
015400*
015500 01  WS-SYS-DATE                PIC 9(06).
015600 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
015700     05  WS-SYS-YY              PIC 9(02).
015800     05  WS-SYS-MM              PIC 9(02).
015900     05  WS-SYS-DD              PIC 9(02).
016000 01  WS-SYS-TIME                PIC 9(08).
016100 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
016200     05  WS-SYS-HH               PIC 9(02).
016300     05  WS-SYS-MN               PIC 9(02).
016400     05  WS-SYS-SS               PIC 9(02).
016500     05  FILLER                  PIC 9(02).
016600 01  WS-CENTURY                  PIC 9(02) COMP VALUE ZERO.
016700 01  WS-NOW-TS                   PIC 9(14) VALUE ZERO.
016800*
016900 01  COMPANY-TITLE.
017000     05  FILLER                  PIC X(06) VALUE 'DATE: '.
017100     05  O-MM                    PIC 99.
017200     05  FILLER                  PIC X     VALUE '/'.
017300     05  O-DD                    PIC 99.
017400     05  FILLER                  PIC X     VALUE '/'.
017500     05  O-YY                    PIC 9(04).
017600     05  FILLER                  PIC X(38) VALUE SPACES.
017700     05  FILLER                  PIC X(24) VALUE
017800         'SKYHARBOR AIRLINES'.
017900     05  FILLER                  PIC X(46) VALUE SPACES.
018000     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
018100     05  O-PCTR                  PIC Z9.
018200*
018300 01  REPORT-TITLE-LINE.
018400     05  FILLER                  PIC X(36) VALUE SPACES.
018500     05  FILLER                  PIC X(48) VALUE
018600         'AIRPLANE MASTER LISTING - BY MODEL / ID'.
018700     05  FILLER                  PIC X(48) VALUE SPACES.
018800*
018900 01  COLUMN-HEADING-LINE.
019000     05  FILLER                  PIC X(03) VALUE SPACES.
019100     05  FILLER                  PIC X(16) VALUE 'AIRPLANE-ID'.
019200     05  FILLER                  PIC X(32) VALUE 'MODEL'.
019300     05  FILLER                  PIC X(08) VALUE 'SEATS'.
019400     05  FILLER                  PIC X(08) VALUE 'YEAR'.
019500     05  FILLER                  PIC X(10) VALUE 'STATUS'.
019600*
019700 01  DETAIL-LINE.
019800     05  FILLER                  PIC X(03) VALUE SPACES.
019900     05  O-AIRPLANE-ID           PIC X(14).
020000     05  FILLER                  PIC X(02) VALUE SPACES.
020100     05  O-MODEL                 PIC X(30).
020200     05  O-SEAT-CAPACITY         PIC ZZZ9.
020300     05  FILLER                  PIC X(04) VALUE SPACES.
020400     05  O-MFG-YEAR              PIC 9(04).
020500     05  FILLER                  PIC X(04) VALUE SPACES.
020600     05  O-STATUS                PIC X(07).
020700     05  FILLER                  PIC X(60) VALUE SPACES.
020800*
020900 PROCEDURE DIVISION.
021000*
021100 0000-PLNMAINT.
021200     PERFORM 1000-INIT.
021300     PERFORM 2000-MAINLINE
021400         UNTIL MORE-TXNS = 'NO'.
021500     PERFORM 3000-CLOSING.
021600     STOP RUN.
021700*
021800 1000-INIT.
021900     OPEN INPUT  AIRPLANE-TXN-FILE
022000          INPUT  AIRLINE-MASTER
022100          INPUT  AIRPLANE-MASTER-IN
022200          OUTPUT AIRPLANE-MASTER-OUT
022300          INPUT  FLIGHT-MASTER-IN
022400          OUTPUT FLIGHT-MASTER-OUT
022500          OUTPUT PRTOUT.
022600     ACCEPT WS-SYS-DATE FROM DATE.
022700     ACCEPT WS-SYS-TIME FROM TIME.
022800     PERFORM 1050-TODAY.
022900     COMPUTE WS-RANDOM-SEED = WS-SYS-TIME
023000         - ((WS-SYS-TIME / 32749) * 32749).
023100     PERFORM 1100-LOAD-AIRLINES THRU 1100-EXIT.
023200     PERFORM 1200-LOAD-AIRPLANES THRU 1200-EXIT.
023300     PERFORM 1300-LOAD-FLIGHTS THRU 1300-EXIT.
023400     PERFORM 9900-HEADING.
023500     PERFORM 9000-READ-TXN.
023600*
023700 1050-TODAY.
023800     IF WS-SYS-YY < 50
023900         MOVE 20 TO WS-CENTURY
024000     ELSE
024100         MOVE 19 TO WS-CENTURY
024200     END-IF.
024300     COMPUTE WS-NOW-TS =
024400         (WS-CENTURY * 1000000 + WS-SYS-DATE) * 1000000
024500         + WS-SYS-TIME.
024600     MOVE WS-SYS-MM TO O-MM.
024700     MOVE WS-SYS-DD TO O-DD.
024800     COMPUTE O-YY = WS-CENTURY * 100 + WS-SYS-YY.
024900*
025000 1100-LOAD-AIRLINES.
025100     READ AIRLINE-MASTER
025200         AT END GO TO 1100-EXIT.
025300 1100-LOAD-ONE.
025400     ADD 1 TO AIRL-COUNT.
025500     MOVE AIRLINE-ID TO AT-AIRLINE-ID (AIRL-COUNT).
025600     READ AIRLINE-MASTER
025700         AT END GO TO 1100-EXIT.
025800     GO TO 1100-LOAD-ONE.
025900 1100-EXIT.
026000     EXIT.
026100*
026200 1200-LOAD-AIRPLANES.
026300     READ AIRPLANE-MASTER-IN
026400         AT END GO TO 1200-EXIT.
026500 1200-LOAD-ONE.
026600     ADD 1 TO APLN-COUNT.
026700     MOVE I-APLN-REC TO APLNREC-ENTRY (APLN-COUNT).
026800     READ AIRPLANE-MASTER-IN
026900         AT END GO TO 1200-EXIT.
027000     GO TO 1200-LOAD-ONE.
027100 1200-EXIT.
027200     EXIT.
027300*
027400 1300-LOAD-FLIGHTS.
027500     READ FLIGHT-MASTER-IN
027600         AT END GO TO 1300-EXIT.
027700 1300-LOAD-ONE.
027800     ADD 1 TO FLGT-COUNT.
027900     MOVE I-FLGT-REC TO FLGTREC-ENTRY (FLGT-COUNT).
028000     READ FLIGHT-MASTER-IN
028100         AT END GO TO 1300-EXIT.
028200     GO TO 1300-LOAD-ONE.
028300 1300-EXIT.
028400     EXIT.
028500*
028600 2000-MAINLINE.
028700     MOVE 'NO ' TO ERR-SWITCH.
028800     MOVE SPACES TO REJECT-REASON.
028900     EVALUATE TRUE
029000         WHEN TXN-IS-CREATE
029100             PERFORM 2100-VALIDATE-CREATE THRU 2100-EXIT
029200         WHEN TXN-IS-UPDATE
029300             PERFORM 2200-VALIDATE-UPDATE THRU 2200-EXIT
029400         WHEN TXN-IS-DELETE
029500             PERFORM 2300-VALIDATE-DELETE THRU 2300-EXIT
029600         WHEN OTHER
029700             MOVE 'YES' TO ERR-SWITCH
029800             MOVE 'UNKNOWN TRANSACTION TYPE' TO REJECT-REASON
029900     END-EVALUATE.
030000     IF ERR-SWITCH = 'YES'
030100         PERFORM 2900-PRINT-REJECT
030200     END-IF.
030300     PERFORM 9000-READ-TXN.
030400*
030500 2100-VALIDATE-CREATE.
030600     PERFORM 2110-FIND-AIRLINE.
030700     IF AIRL-IDX > AIRL-COUNT
030800         MOVE 'YES' TO ERR-SWITCH
030900         MOVE 'UNKNOWN AIRLINE ID' TO REJECT-REASON
031000         GO TO 2100-EXIT
031100     END-IF.
031200     PERFORM 2130-GEN-AIRPLANE-ID.
031300     ADD 1 TO APLN-COUNT.
031400     MOVE TXN-AIRPLANE-ID          TO AIRPLANE-ID (APLN-COUNT).
031500     MOVE TXN-AIRLINE-ID           TO APLN-AIRLINE-ID (APLN-COUNT).
031600     MOVE TXN-MODEL                TO APLN-MODEL (APLN-COUNT).
031700     MOVE TXN-SEAT-CAPACITY        TO APLN-SEAT-CAPACITY (APLN-COUNT).
031800     MOVE TXN-MANUFACTURE-YEAR     TO APLN-MANUFACTURE-YEAR
031900                                      (APLN-COUNT).
032000     MOVE 'N'                      TO APLN-IS-DELETED (APLN-COUNT).
032100     MOVE WS-NOW-TS                TO APLN-CREATED-TS (APLN-COUNT).
032200     MOVE WS-NOW-TS                TO APLN-UPDATED-TS (APLN-COUNT).
032300 2100-EXIT.
032400     EXIT.
032500*
032600 2110-FIND-AIRLINE.
032700     SET AIRL-IDX TO AIRL-COUNT + 1.
032800     PERFORM 2111-SCAN-ONE-AIRLINE
032900         VARYING AIRL-FOUND-IDX FROM 1 BY 1
033000         UNTIL AIRL-FOUND-IDX > AIRL-COUNT.
033100*
033200 2111-SCAN-ONE-AIRLINE.
033300     IF AT-AIRLINE-ID (AIRL-FOUND-IDX) = TXN-AIRLINE-ID
033400         SET AIRL-IDX TO AIRL-FOUND-IDX
033500     END-IF.
033600*
033700 2120-FIND-AIRPLANE.
033800     MOVE ZERO TO APLN-FOUND-IDX.
033900     PERFORM 2121-SCAN-ONE
034000         VARYING APLN-IDX FROM 1 BY 1
034100         UNTIL APLN-IDX > APLN-COUNT.
034200*
034300 2121-SCAN-ONE.
034400     IF AIRPLANE-ID (APLN-IDX) = TXN-AIRPLANE-ID
034500         MOVE APLN-IDX TO APLN-FOUND-IDX
034600     END-IF.
034700*
034800 2130-GEN-AIRPLANE-ID.
034900*    AIRPLANE-ID = AIRLINE-ID + "-" + 3-LETTER RANDOM SUFFIX,
035000*    REGENERATED UNTIL NOT ALREADY ON FILE.
035100     MOVE ZERO TO APLN-FOUND-IDX.
035200     PERFORM 2131-TRY-ONE-SUFFIX
035300         UNTIL APLN-FOUND-IDX = ZERO.
035400     MOVE 'N' TO TXN-TYPE.
035500     SET TXN-IS-CREATE TO TRUE.
035600*
035700 2131-TRY-ONE-SUFFIX.
035800     STRING TXN-AIRLINE-ID DELIMITED BY SPACE
035900            '-'            DELIMITED BY SIZE
036000            INTO TXN-AIRPLANE-ID.
036100     PERFORM 2132-NEXT-LETTER.
036200     PERFORM 2132-NEXT-LETTER.
036300     PERFORM 2132-NEXT-LETTER.
036400     PERFORM 2120-FIND-AIRPLANE.
036500     IF APLN-FOUND-IDX > ZERO
036600         MOVE ZERO TO APLN-FOUND-IDX
036700     ELSE
036800         MOVE 1 TO APLN-FOUND-IDX
036900     END-IF.
037000*
037100 2132-NEXT-LETTER.
037200     COMPUTE WS-RANDOM-PROD = WS-RANDOM-SEED * 171 + 11213.
037300     COMPUTE WS-RANDOM-SEED = WS-RANDOM-PROD
037400         - ((WS-RANDOM-PROD / 32749) * 32749).
037500     COMPUTE WS-RANDOM-DIGIT = WS-RANDOM-SEED
037600         - ((WS-RANDOM-SEED / 26) * 26).
037700     STRING TXN-AIRPLANE-ID DELIMITED BY SPACE
037800            LETTER-ENTRY (WS-RANDOM-DIGIT + 1) DELIMITED BY SIZE
037900            INTO TXN-AIRPLANE-ID.
038000*
038100 2200-VALIDATE-UPDATE.
038200     PERFORM 2120-FIND-AIRPLANE.
038300     IF APLN-FOUND-IDX = ZERO
038400         MOVE 'YES' TO ERR-SWITCH
038500         MOVE 'UNKNOWN AIRPLANE ID' TO REJECT-REASON
038600         GO TO 2200-EXIT
038700     END-IF.
038800     IF APLN-DELETED (APLN-FOUND-IDX)
038900         MOVE 'YES' TO ERR-SWITCH
039000         MOVE 'AIRPLANE IS DELETED' TO REJECT-REASON
039100         GO TO 2200-EXIT
039200     END-IF.
039300     MOVE TXN-MODEL            TO APLN-MODEL (APLN-FOUND-IDX).
039400     MOVE TXN-SEAT-CAPACITY    TO APLN-SEAT-CAPACITY (APLN-FOUND-IDX).
039500     MOVE TXN-MANUFACTURE-YEAR TO APLN-MANUFACTURE-YEAR
039600                                  (APLN-FOUND-IDX).
039700     MOVE WS-NOW-TS            TO APLN-UPDATED-TS (APLN-FOUND-IDX).
039800 2200-EXIT.
039900     EXIT.
040000*
040100 2300-VALIDATE-DELETE.
040200     PERFORM 2120-FIND-AIRPLANE.
040300     IF APLN-FOUND-IDX = ZERO
040400         MOVE 'YES' TO ERR-SWITCH
040500         MOVE 'UNKNOWN AIRPLANE ID' TO REJECT-REASON
040600         GO TO 2300-EXIT
040700     END-IF.
040800     PERFORM 2310-CHECK-FLIGHTS.
040900     IF ERR-SWITCH = 'YES'
041000         GO TO 2300-EXIT
041100     END-IF.
041200     MOVE 'Y' TO APLN-IS-DELETED (APLN-FOUND-IDX).
041300     MOVE WS-NOW-TS TO APLN-UPDATED-TS (APLN-FOUND-IDX).
041400*    CASCADE CANCEL OF THE AIRFRAME'S REMAINING FLIGHTS.    P03
041500     PERFORM 2320-CANCEL-ONE-FLIGHT
041600         VARYING FLGT-IDX FROM 1 BY 1
041700         UNTIL FLGT-IDX > FLGT-COUNT.
041800 2300-EXIT.
041900     EXIT.
042000*
042100 2310-CHECK-FLIGHTS.
042200     PERFORM 2311-CHECK-ONE-FLIGHT
042300         VARYING FLGT-IDX FROM 1 BY 1
042400         UNTIL FLGT-IDX > FLGT-COUNT OR ERR-SWITCH = 'YES'.
042500*
042600 2311-CHECK-ONE-FLIGHT.
042700     IF FLGT-AIRPLANE-ID (FLGT-IDX) = TXN-AIRPLANE-ID
042800         AND FLGT-NOT-DELETED (FLGT-IDX)
042900         AND (FLGT-STAT-SCHEDULED (FLGT-IDX)
043000              OR FLGT-STAT-IN-FLIGHT (FLGT-IDX)
043100              OR FLGT-STAT-DELAYED (FLGT-IDX))
043200         MOVE 'YES' TO ERR-SWITCH
043300         MOVE 'AIRPLANE HAS ACTIVE FLIGHTS' TO REJECT-REASON
043400     END-IF.
043500*
043600 2320-CANCEL-ONE-FLIGHT.
043700     IF FLGT-AIRPLANE-ID (FLGT-IDX) = TXN-AIRPLANE-ID
043800         AND FLGT-NOT-DELETED (FLGT-IDX)
043900         MOVE 5     TO FLGT-STATUS (FLGT-IDX)
044000         MOVE 'Y'   TO FLGT-IS-DELETED (FLGT-IDX)
044100         MOVE WS-NOW-TS TO FLGT-UPDATED-TS (FLGT-IDX)
044200     END-IF.
044300*
044400 2900-PRINT-REJECT.
044500     MOVE SPACES TO DETAIL-LINE.
044600     MOVE TXN-AIRPLANE-ID TO O-AIRPLANE-ID.
044700     MOVE 'REJECTED - '  TO O-MODEL (1:11).
044800     MOVE REJECT-REASON  TO O-MODEL (12:19).
044900     WRITE PRTLINE FROM DETAIL-LINE
045000         AFTER ADVANCING 1 LINE
045100             AT EOP PERFORM 9900-HEADING.
045200*
045300 3000-CLOSING.
045400     PERFORM 3100-SORT-BY-MODEL.
045500     PERFORM 3200-PRINT-LISTING.
045600     PERFORM 3300-WRITE-APLN-MASTER.
045700     PERFORM 3400-WRITE-FLGT-MASTER.
045800     CLOSE AIRPLANE-TXN-FILE, AIRLINE-MASTER,
045900           AIRPLANE-MASTER-IN, AIRPLANE-MASTER-OUT,
046000           FLIGHT-MASTER-IN, FLIGHT-MASTER-OUT, PRTOUT.
046100*
046200 3100-SORT-BY-MODEL.
046300*    EXCHANGE SORT ON MODEL THEN ID - NO SORT VERB.         P05
046400     PERFORM 3110-ONE-PASS
046500         VARYING APLN-IDX FROM 1 BY 1
046600         UNTIL APLN-IDX >= APLN-COUNT.
046700*
046800 3110-ONE-PASS.
046900     PERFORM 3120-COMPARE-ADJACENT
047000         VARYING APLN-FOUND-IDX FROM 1 BY 1
047100         UNTIL APLN-FOUND-IDX >= APLN-COUNT.
047200*
047300 3120-COMPARE-ADJACENT.
047400     IF APLN-MODEL (APLN-FOUND-IDX) > APLN-MODEL (APLN-FOUND-IDX + 1)
047500         OR (APLN-MODEL (APLN-FOUND-IDX) = APLN-MODEL (APLN-FOUND-IDX + 1)
047600             AND AIRPLANE-ID (APLN-FOUND-IDX)
047700                   > AIRPLANE-ID (APLN-FOUND-IDX + 1))
047800         MOVE APLNREC-ENTRY (APLN-FOUND-IDX) TO SWAP-HOLD
047900         MOVE APLNREC-ENTRY (APLN-FOUND-IDX + 1)
048000             TO APLNREC-ENTRY (APLN-FOUND-IDX)
048100         MOVE SWAP-HOLD TO APLNREC-ENTRY (APLN-FOUND-IDX + 1)
048200     END-IF.
048300*
048400 3200-PRINT-LISTING.
048500     PERFORM 3210-PRINT-ONE
048600         VARYING APLN-IDX FROM 1 BY 1
048700         UNTIL APLN-IDX > APLN-COUNT.
048800*
048900 3210-PRINT-ONE.
049000     MOVE SPACES TO DETAIL-LINE.
049100     MOVE AIRPLANE-ID (APLN-IDX)        TO O-AIRPLANE-ID.
049200     MOVE APLN-MODEL (APLN-IDX)         TO O-MODEL.
049300     MOVE APLN-SEAT-CAPACITY (APLN-IDX) TO O-SEAT-CAPACITY.
049400     MOVE APLN-MANUFACTURE-YEAR (APLN-IDX) TO O-MFG-YEAR.
049500     IF APLN-DELETED (APLN-IDX)
049600         MOVE 'DELETED' TO O-STATUS
049700     ELSE
049800         MOVE 'ACTIVE'  TO O-STATUS
049900     END-IF.
050000     WRITE PRTLINE FROM DETAIL-LINE
050100         AFTER ADVANCING 1 LINE
050200             AT EOP PERFORM 9900-HEADING.
050300*
050400 3300-WRITE-APLN-MASTER.
050500     PERFORM 3310-WRITE-ONE-APLN
050600         VARYING APLN-IDX FROM 1 BY 1
050700         UNTIL APLN-IDX > APLN-COUNT.
050800*
050900 3310-WRITE-ONE-APLN.
051000     MOVE APLNREC-ENTRY (APLN-IDX) TO O-APLN-REC.
051100     WRITE O-APLN-REC.
051200*
051300 3400-WRITE-FLGT-MASTER.
051400     PERFORM 3410-WRITE-ONE-FLGT
051500         VARYING FLGT-IDX FROM 1 BY 1
051600         UNTIL FLGT-IDX > FLGT-COUNT.
051700*
051800 3410-WRITE-ONE-FLGT.
051900     MOVE FLGTREC-ENTRY (FLGT-IDX) TO O-FLGT-REC.
052000     WRITE O-FLGT-REC.
052100*
052200 9000-READ-TXN.
052300     READ AIRPLANE-TXN-FILE
052400         AT END MOVE 'NO' TO MORE-TXNS.
052500*
052600 9900-HEADING.
052700     ADD 1 TO C-PCTR.
052800     MOVE C-PCTR TO O-PCTR.
052900     WRITE PRTLINE FROM COMPANY-TITLE
053000         AFTER ADVANCING PAGE.
053100     WRITE PRTLINE FROM REPORT-TITLE-LINE
053200         AFTER ADVANCING 2 LINES.
053300     WRITE PRTLINE FROM COLUMN-HEADING-LINE
053400         AFTER ADVANCING 2 LINES.
