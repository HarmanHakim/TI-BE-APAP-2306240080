000100******************************************************************
000200*                                                                *
000300*   FLGTREC.CPY  -  FLIGHT MASTER RECORD                         *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER SCHEDULED DEPARTURE.  FLIGHT-ID IS THE OWNING  *
000700*   AIRPLANE-ID, A DASH, AND A 3-DIGIT SEQUENCE ASSIGNED AT      *
000800*   CREATE TIME (FLTMAINT).  READ BY RESVBOOK / RESVSTAT /       *
000900*   FLTRMDR / HOMEDASH.                                          *
001000*                                                                *
001100*   CHANGE LOG                                                   *
001200*   880402 RDM  ORIGINAL COPYBOOK BUILT FOR CUTOVER.          FLG01
001300*   910818 WHN  ADDED TERMINAL / GATE / BAGGAGE-KG.           FLG02
001400*   930326 TJL  ADDED FACILITIES FREE-TEXT FIELD.             FLG03
001500*   981130 KSB  Y2K - DEPARTURE-TS BROKEN OUT TO CCYY VIEW.   FLG04
002000******************************************************************
002100
002200 01  FLIGHT-REC.
002300     05  FLIGHT-ID               PIC X(18).
002400     05  FLIGHT-ID-R REDEFINES FLIGHT-ID.                    FLG01
002500         10  FLGT-ID-AIRPLANE    PIC X(14).
002600         10  FLGT-ID-DASH        PIC X(01).
002700         10  FLGT-ID-SEQ         PIC X(03).
002800     05  FLGT-AIRLINE-ID         PIC X(10).
002900     05  FLGT-AIRPLANE-ID        PIC X(14).
003000     05  FLGT-ORIGIN-CODE        PIC X(03).
003100     05  FLGT-DEST-CODE          PIC X(03).
003200     05  FLGT-DEPARTURE-TS       PIC 9(14).
003300     05  FLGT-DEPARTURE-TS-R REDEFINES FLGT-DEPARTURE-TS.     FLG04
003400         10  FLGT-DEP-CCYY       PIC 9(04).
003500         10  FLGT-DEP-MM         PIC 9(02).
003600         10  FLGT-DEP-DD         PIC 9(02).
003700         10  FLGT-DEP-HH         PIC 9(02).
003800         10  FLGT-DEP-MN         PIC 9(02).
003900         10  FLGT-DEP-SS         PIC 9(02).
004000     05  FLGT-ARRIVAL-TS         PIC 9(14).
004100     05  FLGT-TERMINAL           PIC X(05).                  FLG02
004200     05  FLGT-GATE               PIC X(05).                  FLG02
004300     05  FLGT-BAGGAGE-KG         PIC 9(03).                  FLG02
004400     05  FLGT-FACILITIES         PIC X(40).                  FLG03
004500     05  FLGT-STATUS             PIC 9(01).
004600         88  FLGT-STAT-SCHEDULED     VALUE 1.
004700         88  FLGT-STAT-IN-FLIGHT     VALUE 2.
004800         88  FLGT-STAT-FINISHED      VALUE 3.
004900         88  FLGT-STAT-DELAYED       VALUE 4.
005000         88  FLGT-STAT-CANCELLED     VALUE 5.
005100     05  FLGT-IS-DELETED         PIC X(01).
005200         88  FLGT-DELETED            VALUE 'Y'.
005300         88  FLGT-NOT-DELETED        VALUE 'N'.
005400     05  FLGT-CREATED-TS         PIC 9(14).
005500     05  FLGT-UPDATED-TS         PIC 9(14).
005600     05  FILLER                  PIC X(06).
