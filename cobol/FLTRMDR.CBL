000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FLTRMDR.
000300 AUTHOR.            T J LAMBERT.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      11/02/92.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   FLTRMDR  -  DEPARTURE REMINDER EXTRACT REPORT                *
001200*                                                                *
001300*   SELECTS NON-DELETED FLIGHTS DEPARTING BETWEEN NOW AND NOW    *
001400*   PLUS H HOURS (PARAMETER CARD, DEFAULT 3 WHEN MISSING OR      *
001500*   NEGATIVE), OPTIONALLY RESTRICTED TO FLIGHTS CARRYING A PAID  *
001600*   BOOKING FOR A GIVEN PASSENGER.  PRINTS REMAINING TIME TO     *
001700*   DEPARTURE AND THE FLIGHT'S PAID/UNPAID BOOKING COUNTS.       *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100*   CHANGE LOG                                                   *
002200*                                                                *
002300*   921102 TJL  ORIGINAL PROGRAM - CUTOVER RELEASE.            M01
002400*   950317 WHN  PASSENGER-ID FILTER ADDED VIA BOOKING/
002500*                PASSENGER JOIN FILE.  TKT 5029.               M02
002600*   981130 KSB  Y2K - TIMESTAMP ARITHMETIC REWRITTEN TO USE
002700*                JULIAN DAY NUMBERS, CENTURY WINDOWING ADDED.  M03
002800*   030810 TJL  DEFAULT H CHANGED FROM 2 TO 3 PER REVISED OPS
002900*                PROCEDURE.  TKT 7118.                         M04
003000*                                                                *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-4341.
003500 OBJECT-COMPUTER.   IBM-4341.
003600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT RUN-PARM-FILE     ASSIGN TO RUNPARM
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT FLIGHT-MASTER     ASSIGN TO FLIGHTIN
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT AIRLINE-MASTER    ASSIGN TO AIRLNIN
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT BOOKING-MASTER    ASSIGN TO BOOKIN
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT BKPX-MASTER       ASSIGN TO BKPXIN
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT PRTOUT            ASSIGN TO RMDRPRT
005000         ORGANIZATION IS RECORD SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  RUN-PARM-FILE
005600     LABEL RECORD IS STANDARD
005700     DATA RECORD IS I-PARM-REC.
005800 01  I-PARM-REC.
005900     05  PARM-HOURS           PIC S9(03).
006000     05  PARM-PASSENGER-ID    PIC X(36).
006100     05  FILLER               PIC X(10).
006200*
006300 FD  FLIGHT-MASTER
006400     LABEL RECORD IS STANDARD
006500     DATA RECORD IS I-FLGT-REC.
006600 01  I-FLGT-REC.
006700     COPY FLGTREC.
006800*
006900 FD  AIRLINE-MASTER
007000     LABEL RECORD IS STANDARD
007100     DATA RECORD IS I-AIRL-REC.
007200 01  I-AIRL-REC.
007300     COPY AIRLREC.
007400*
007500 FD  BOOKING-MASTER
007600     LABEL RECORD IS STANDARD
007700     DATA RECORD IS I-BOOK-REC.
007800 01  I-BOOK-REC.
007900     COPY BOOKREC.
008000*
008100 FD  BKPX-MASTER
008200     LABEL RECORD IS STANDARD
008300     DATA RECORD IS I-BKPX-REC.
008400 01  I-BKPX-REC.
008500     COPY BKPXREC.
008600*
008700 FD  PRTOUT
008800     LABEL RECORD IS OMITTED
008900     RECORD CONTAINS 132 CHARACTERS
009000     LINAGE IS 60 WITH FOOTING AT 56
009100     DATA RECORD IS PRTLINE.
009200 01  PRTLINE                  PIC X(132).
009300*
009400 WORKING-STORAGE SECTION.
009500 01  WORK-AREA.
009600     05  MORE-FLGTS           PIC XXX    VALUE 'YES'.
009700     05  C-PCTR               PIC 99     COMP VALUE ZERO.
009800     05  WS-HOURS             PIC S9(03) COMP VALUE ZERO.
009900     05  WS-FILTER-PAX        PIC X(36)  VALUE SPACES.
010000     05  PAX-FILTER-ACTIVE    PIC X(01)  VALUE 'N'.
010100     05  QUALIFY-SW           PIC X(01)  VALUE 'N'.
010200*
010300 01  AIRLINE-TABLE.
010400     05  AIRL-TBL-ENTRY OCCURS 200 TIMES
010500                        INDEXED BY AIRL-IDX.
010600         10  AT-AIRLINE-ID    PIC X(10).
010700         10  AT-AIRLINE-NAME  PIC X(40).
010800 01  AIRL-COUNT                PIC S9(8)  COMP VALUE ZERO.
010900*
011000 01  BKPX-TABLE.
011100     05  BKPX-TBL-ENTRY OCCURS 20000 TIMES
011200                        INDEXED BY BKPX-IDX.
011300         10  JT-BOOKING-ID    PIC X(30).
011400         10  JT-PASSENGER-ID  PIC X(36).
011500 01  BKPX-COUNT                PIC S9(8)  COMP VALUE ZERO.
011600*
011700 01  BOOKING-TABLE.
011800     05  BOOK-TBL-ENTRY OCCURS 20000 TIMES
011900                        INDEXED BY BOOK-IDX.
012000         10  BT-BOOKING-ID    PIC X(30).
012100         10  BT-FLIGHT-ID     PIC X(18).
012200         10  BT-STATUS        PIC 9(01).
012300         10  BT-DELETED       PIC X(01).
012400 01  BOOK-COUNT                PIC S9(8)  COMP VALUE ZERO.
012500*
012600 01  SEARCH-SWS.
012700     05  AIRL-FOUND-SW        PIC X(01)  VALUE 'N'.
012800     05  AIRL-TBL-POS         PIC S9(8)  COMP VALUE ZERO.
012900     05  PAID-CTR             PIC 9(05)  COMP VALUE ZERO.
013000     05  UNPAID-CTR           PIC 9(05)  COMP VALUE ZERO.
013100*
013200 01  WS-SYS-DATE                PIC 9(06).
013300 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
013400     05  WS-SYS-YY              PIC 9(02).
013500     05  WS-SYS-MM               PIC 9(02).
013600     05  WS-SYS-DD               PIC 9(02).
013700 01  WS-SYS-TIME                 PIC 9(08).
013800 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
013900     05  WS-SYS-HH               PIC 9(02).
014000     05  WS-SYS-MN               PIC 9(02).
014100     05  FILLER                  PIC 9(04).
014200 01  WS-CENTURY                  PIC 9(02)  COMP VALUE ZERO.
014300 01  WS-NOW-CCYY                 PIC 9(04)  VALUE ZERO.
014400*
014500 01  WINDOW-END-WORK.
014600     05  WE-TOTAL-MIN            PIC S9(09) COMP VALUE ZERO.
014700     05  WE-END-JUL              PIC S9(09) COMP VALUE ZERO.
014800     05  WE-END-DAY-MIN          PIC S9(09) COMP VALUE ZERO.
014900*
015000 01  JULIAN-WORK.
015100     05  JW-CCYY                 PIC 9(04)  VALUE ZERO.
015200     05  JW-MM                   PIC 9(02)  VALUE ZERO.
015300     05  JW-DD                   PIC 9(02)  VALUE ZERO.
015400     05  JW-A                    PIC S9(09) COMP VALUE ZERO.
015500     05  JW-B                    PIC S9(09) COMP VALUE ZERO.
015600     05  JW-Y                    PIC S9(09) COMP VALUE ZERO.
015700     05  JW-T2                   PIC S9(09) COMP VALUE ZERO.
015800     05  JW-T3                   PIC S9(09) COMP VALUE ZERO.
015900     05  JW-T4                   PIC S9(09) COMP VALUE ZERO.
016000     05  JW-RESULT               PIC S9(09) COMP VALUE ZERO.
016100*
016200 01  REMAIN-WORK.
016300     05  RW-NOW-JUL              PIC S9(09) COMP VALUE ZERO.
016400     05  RW-NOW-DAY-MIN          PIC S9(09) COMP VALUE ZERO.
016500     05  RW-DEP-JUL              PIC S9(09) COMP VALUE ZERO.
016600     05  RW-DEP-DAY-MIN          PIC S9(09) COMP VALUE ZERO.
016700     05  RW-REMAIN-MIN           PIC S9(09) COMP VALUE ZERO.
016800     05  RW-HOURS                PIC 9(03)  VALUE ZERO.
016900     05  RW-MINUTES              PIC 9(02)  VALUE ZERO.
017000     05  O-REMAIN                PIC X(09)  VALUE SPACES.
017100*
017200 01  COMPANY-TITLE.
017300     05  FILLER                  PIC X(06)  VALUE 'DATE: '.
017400     05  O-MM                    PIC 99.
017500     05  FILLER                  PIC X      VALUE '/'.
017600     05  O-DD                    PIC 99.
017700     05  FILLER                  PIC X      VALUE '/'.
017800     05  O-YY                    PIC 9(04).
017900     05  FILLER                  PIC X(38)  VALUE SPACES.
018000     05  FILLER                  PIC X(24)  VALUE
018100         'SKYHARBOR AIRLINES'.
018200     05  FILLER                  PIC X(46)  VALUE SPACES.
018300     05  FILLER                  PIC X(06)  VALUE 'PAGE: '.
018400     05  O-PCTR                  PIC Z9.
018500*
018600 01  REPORT-TITLE-LINE.
018700     05  FILLER                  PIC X(42)  VALUE SPACES.
018800     05  FILLER                  PIC X(38)  VALUE
018900         'FLIGHT DEPARTURE REMINDER REPORT'.
019000     05  FILLER                  PIC X(52)  VALUE SPACES.
019100*
019200 01  COLUMN-HEADING-LINE.
019300     05  FILLER                  PIC X(03)  VALUE SPACES.
019400     05  FILLER                  PIC X(18)  VALUE 'FLIGHT-ID'.
019500     05  FILLER                  PIC X(02)  VALUE SPACES.
019600     05  FILLER                  PIC X(20)  VALUE 'AIRLINE'.
019700     05  FILLER                  PIC X(08)  VALUE 'RTE'.
019800     05  FILLER                  PIC X(16)  VALUE 'DEPARTURE'.
019900     05  FILLER                  PIC X(10)  VALUE 'REMAINING'.
020000     05  FILLER                  PIC X(10)  VALUE 'STATUS'.
020100     05  FILLER                  PIC X(06)  VALUE 'PAID'.
020200     05  FILLER                  PIC X(06)  VALUE 'UNPAID'.
020300*
020400 01  DETAIL-LINE.
020500     05  FILLER                  PIC X(03)  VALUE SPACES.
020600     05  O-FLIGHT-ID             PIC X(18).
020700     05  FILLER                  PIC X(02)  VALUE SPACES.
020800     05  O-AIRLINE-NAME          PIC X(20).
020900     05  O-ROUTE                 PIC X(08).
021000     05  O-DEPARTURE             PIC X(16).
021100     05  O-REMAINING             PIC X(10).
021200     05  O-STATUS-LABEL          PIC X(10).
021300     05  O-PAID-CNT              PIC ZZ9.
021400     05  FILLER                  PIC X(03)  VALUE SPACES.
021500     05  O-UNPAID-CNT            PIC ZZ9.
021600     05  FILLER                  PIC X(40)  VALUE SPACES.
021700*
021800 PROCEDURE DIVISION.
021900*
022000 0000-FLTRMDR.
022100     PERFORM 1000-INIT.
022200     PERFORM 2000-MAINLINE
022300         UNTIL MORE-FLGTS = 'NO'.
022400     PERFORM 3000-CLOSING.
022500     STOP RUN.
022600*
022700 1000-INIT.
022800     OPEN INPUT  RUN-PARM-FILE
022900          INPUT  FLIGHT-MASTER
023000          INPUT  AIRLINE-MASTER
023100          INPUT  BOOKING-MASTER
023200          INPUT  BKPX-MASTER
023300          OUTPUT PRTOUT.
023400     ACCEPT WS-SYS-DATE FROM DATE.
023500     ACCEPT WS-SYS-TIME FROM TIME.
023600     PERFORM 1050-TODAY.
023700     READ RUN-PARM-FILE
023800         AT END MOVE ZERO TO PARM-HOURS
023900                MOVE SPACES TO PARM-PASSENGER-ID.
024000*    DEFAULT H CHANGED 2 TO 3 - TKT 7118 (TJL 030810).         M04
024100     IF PARM-HOURS = ZERO OR PARM-HOURS < 0
024200         MOVE 3 TO WS-HOURS
024300     ELSE
024400         MOVE PARM-HOURS TO WS-HOURS
024500     END-IF.
024600     IF PARM-PASSENGER-ID NOT = SPACES
024700         MOVE 'Y' TO PAX-FILTER-ACTIVE
024800         MOVE PARM-PASSENGER-ID TO WS-FILTER-PAX
024900     END-IF.
025000     PERFORM 1100-LOAD-AIRLINES THRU 1100-EXIT.
025100     PERFORM 1200-LOAD-BKPX THRU 1200-EXIT.
025200     PERFORM 1300-LOAD-BOOKINGS THRU 1300-EXIT.
025300     PERFORM 1350-CALC-WINDOW-END.
025400     PERFORM 9900-HEADING.
025500     PERFORM 9000-READ-FLIGHT.
025600*
025700 1050-TODAY.
025800     IF WS-SYS-YY < 50
025900         MOVE 20 TO WS-CENTURY
026000     ELSE
026100         MOVE 19 TO WS-CENTURY
026200     END-IF.
026300     COMPUTE WS-NOW-CCYY = WS-CENTURY * 100 + WS-SYS-YY.
026400     MOVE WS-SYS-MM TO O-MM.
026500     MOVE WS-SYS-DD TO O-DD.
026600     MOVE WS-NOW-CCYY TO O-YY.
026700*
026800 1100-LOAD-AIRLINES.
026900     READ AIRLINE-MASTER
027000         AT END GO TO 1100-EXIT.
027100 1100-LOAD-ONE.
027200     ADD 1 TO AIRL-COUNT.
027300     MOVE AIRLINE-ID   TO AT-AIRLINE-ID   (AIRL-COUNT).
027400     MOVE AIRLINE-NAME TO AT-AIRLINE-NAME (AIRL-COUNT).
027500     READ AIRLINE-MASTER
027600         AT END GO TO 1100-EXIT.
027700     GO TO 1100-LOAD-ONE.
027800 1100-EXIT.
027900     EXIT.
028000*
028100 1200-LOAD-BKPX.
028200     IF PAX-FILTER-ACTIVE = 'N'
028300         GO TO 1200-EXIT
028400     END-IF.
028500     READ BKPX-MASTER
028600         AT END GO TO 1200-EXIT.
028700 1200-LOAD-ONE.
028800     ADD 1 TO BKPX-COUNT.
028900     MOVE BKPX-BOOKING-ID   TO JT-BOOKING-ID   (BKPX-COUNT).
029000     MOVE BKPX-PASSENGER-ID TO JT-PASSENGER-ID (BKPX-COUNT).
029100     READ BKPX-MASTER
029200         AT END GO TO 1200-EXIT.
029300     GO TO 1200-LOAD-ONE.
029400 1200-EXIT.
029500     EXIT.
029600*
029700 1300-LOAD-BOOKINGS.
029800     READ BOOKING-MASTER
029900         AT END GO TO 1300-EXIT.
030000 1300-LOAD-ONE.
030100     ADD 1 TO BOOK-COUNT.
030200     MOVE BOOK-BOOKING-ID TO BT-BOOKING-ID (BOOK-COUNT).
030300     MOVE BOOK-FLIGHT-ID  TO BT-FLIGHT-ID  (BOOK-COUNT).
030400     MOVE BOOK-STATUS     TO BT-STATUS     (BOOK-COUNT).
030500     MOVE BOOK-IS-DELETED TO BT-DELETED    (BOOK-COUNT).
030600     READ BOOKING-MASTER
030700         AT END GO TO 1300-EXIT.
030800     GO TO 1300-LOAD-ONE.
030900 1300-EXIT.
031000     EXIT.
031100*
031200 1350-CALC-WINDOW-END.
031300*    JULIAN-DAY TIMESTAMP ARITHMETIC - TKT 5540 (KSB 981130).  M03
031400     MOVE WS-NOW-CCYY TO JW-CCYY.
031500     MOVE WS-SYS-MM   TO JW-MM.
031600     MOVE WS-SYS-DD   TO JW-DD.
031700     PERFORM 8000-CALC-JULIAN.
031800     MOVE JW-RESULT TO RW-NOW-JUL.
031900     COMPUTE RW-NOW-DAY-MIN = WS-SYS-HH * 60 + WS-SYS-MN.
032000     COMPUTE WE-TOTAL-MIN = RW-NOW-DAY-MIN + WS-HOURS * 60.
032100     COMPUTE WE-END-JUL = RW-NOW-JUL + WE-TOTAL-MIN / 1440.
032200     COMPUTE WE-END-DAY-MIN = WE-TOTAL-MIN
032300         - ((WE-TOTAL-MIN / 1440) * 1440).
032400*
032500 2000-MAINLINE.
032600     MOVE 'N' TO QUALIFY-SW.
032700     IF FLGT-NOT-DELETED
032800         PERFORM 2100-CHECK-WINDOW
032900         IF QUALIFY-SW = 'Y' AND PAX-FILTER-ACTIVE = 'Y'
033000             PERFORM 2200-CHECK-PAX-FILTER
033100         END-IF
033200     END-IF.
033300     IF QUALIFY-SW = 'Y'
033400         PERFORM 2300-PRINT-FLIGHT
033500     END-IF.
033600     PERFORM 9000-READ-FLIGHT.
033700*
033800 2100-CHECK-WINDOW.
033900     MOVE FLGT-DEP-CCYY TO JW-CCYY.
034000     MOVE FLGT-DEP-MM   TO JW-MM.
034100     MOVE FLGT-DEP-DD   TO JW-DD.
034200     PERFORM 8000-CALC-JULIAN.
034300     MOVE JW-RESULT TO RW-DEP-JUL.
034400     COMPUTE RW-DEP-DAY-MIN = FLGT-DEP-HH * 60 + FLGT-DEP-MN.
034500*
034600     COMPUTE RW-REMAIN-MIN =
034700         (RW-DEP-JUL - RW-NOW-JUL) * 1440
034800         + RW-DEP-DAY-MIN - RW-NOW-DAY-MIN.
034900*
035000     IF (RW-DEP-JUL > RW-NOW-JUL
035100            OR (RW-DEP-JUL = RW-NOW-JUL
035200                   AND RW-DEP-DAY-MIN >= RW-NOW-DAY-MIN))
035300        AND (RW-DEP-JUL < WE-END-JUL
035400            OR (RW-DEP-JUL = WE-END-JUL
035500                   AND RW-DEP-DAY-MIN <= WE-END-DAY-MIN))
035600         MOVE 'Y' TO QUALIFY-SW
035700     END-IF.
035800*
035900 2200-CHECK-PAX-FILTER.
036000*    PAID-BOOKING/PASSENGER FILTER - TKT 5029 (WHN 950317).    M02
036100     MOVE 'N' TO QUALIFY-SW.
036200     PERFORM 2210-SCAN-BOOKING-FOR-PAX
036300         VARYING BOOK-IDX FROM 1 BY 1
036400         UNTIL BOOK-IDX > BOOK-COUNT OR QUALIFY-SW = 'Y'.
036500*
036600 2210-SCAN-BOOKING-FOR-PAX.
036700     IF BT-FLIGHT-ID (BOOK-IDX) = FLIGHT-ID
036800        AND BT-DELETED (BOOK-IDX) = 'N'
036900        AND (BT-STATUS (BOOK-IDX) = 2 OR BT-STATUS (BOOK-IDX) = 4)
037000         PERFORM 2220-CHECK-ONE-BOOKING
037100             VARYING BKPX-IDX FROM 1 BY 1
037200             UNTIL BKPX-IDX > BKPX-COUNT OR QUALIFY-SW = 'Y'
037300     END-IF.
037400*
037500 2220-CHECK-ONE-BOOKING.
037600     IF JT-BOOKING-ID   (BKPX-IDX) = BT-BOOKING-ID (BOOK-IDX)
037700        AND JT-PASSENGER-ID (BKPX-IDX) = WS-FILTER-PAX
037800         MOVE 'Y' TO QUALIFY-SW
037900     END-IF.
038000*
038100 2300-PRINT-FLIGHT.
038200     MOVE FLIGHT-ID TO O-FLIGHT-ID.
038300     PERFORM 2310-FIND-AIRLINE.
038400     STRING FLGT-ORIGIN-CODE DELIMITED BY SIZE
038500            '-'              DELIMITED BY SIZE
038600            FLGT-DEST-CODE   DELIMITED BY SIZE
038700            INTO O-ROUTE.
038800     STRING FLGT-DEP-MM ':'  DELIMITED BY SIZE
038900            FLGT-DEP-DD '-'  DELIMITED BY SIZE
039000            FLGT-DEP-HH ':'  DELIMITED BY SIZE
039100            FLGT-DEP-MN      DELIMITED BY SIZE
039200            INTO O-DEPARTURE.
039300     PERFORM 2320-FORMAT-REMAINING.
039400     EVALUATE TRUE
039500         WHEN FLGT-STAT-SCHEDULED MOVE 'SCHEDULED' TO O-STATUS-LABEL
039600         WHEN FLGT-STAT-IN-FLIGHT MOVE 'IN FLIGHT' TO O-STATUS-LABEL
039700         WHEN FLGT-STAT-FINISHED  MOVE 'FINISHED'  TO O-STATUS-LABEL
039800         WHEN FLGT-STAT-DELAYED   MOVE 'DELAYED'   TO O-STATUS-LABEL
039900         WHEN FLGT-STAT-CANCELLED MOVE 'CANCELLED' TO O-STATUS-LABEL
040000         WHEN OTHER               MOVE SPACES      TO O-STATUS-LABEL
040100     END-EVALUATE.
040200     PERFORM 2330-COUNT-BOOKINGS.
040300     MOVE PAID-CTR   TO O-PAID-CNT.
040400     MOVE UNPAID-CTR TO O-UNPAID-CNT.
040500     WRITE PRTLINE FROM DETAIL-LINE
040600         AFTER ADVANCING 1 LINE
040700             AT EOP PERFORM 9900-HEADING.
040800*
040900 2310-FIND-AIRLINE.
041000     MOVE 'N' TO AIRL-FOUND-SW.
041100     MOVE SPACES TO O-AIRLINE-NAME.
041200     PERFORM 2311-SCAN-AIRLINE
041300         VARYING AIRL-IDX FROM 1 BY 1
041400         UNTIL AIRL-IDX > AIRL-COUNT OR AIRL-FOUND-SW = 'Y'.
041500*
041600 2311-SCAN-AIRLINE.
041700     IF AT-AIRLINE-ID (AIRL-IDX) = FLGT-AIRLINE-ID
041800         MOVE 'Y' TO AIRL-FOUND-SW
041900         MOVE AT-AIRLINE-NAME (AIRL-IDX) (1:20) TO O-AIRLINE-NAME
042000     END-IF.
042100*
042200 2320-FORMAT-REMAINING.
042300*    REMAINING-TIME FORMAT - "DEPARTED" / "HH MM" / "MM".
042400     IF RW-REMAIN-MIN < 0
042500         MOVE 'DEPARTED' TO O-REMAIN
042600     ELSE
042700         DIVIDE RW-REMAIN-MIN BY 60
042800             GIVING RW-HOURS
042900             REMAINDER RW-MINUTES
043000         IF RW-HOURS > 0
043100             STRING RW-HOURS 'H ' RW-MINUTES 'M'
043200                 DELIMITED BY SIZE INTO O-REMAIN
043300         ELSE
043400             STRING RW-MINUTES 'M'
043500                 DELIMITED BY SIZE INTO O-REMAIN
043600         END-IF
043700     END-IF.
043800     MOVE O-REMAIN TO O-REMAINING.
043900*
044000 2330-COUNT-BOOKINGS.
044100     MOVE ZERO TO PAID-CTR, UNPAID-CTR.
044200     PERFORM 2331-SCAN-BOOKING
044300         VARYING BOOK-IDX FROM 1 BY 1
044400         UNTIL BOOK-IDX > BOOK-COUNT.
044500*
044600 2331-SCAN-BOOKING.
044700     IF BT-FLIGHT-ID (BOOK-IDX) = FLIGHT-ID
044800        AND BT-DELETED (BOOK-IDX) = 'N'
044900         IF BT-STATUS (BOOK-IDX) = 2 OR BT-STATUS (BOOK-IDX) = 4
045000             ADD 1 TO PAID-CTR
045100         ELSE
045200             IF BT-STATUS (BOOK-IDX) = 1
045300                 ADD 1 TO UNPAID-CTR
045400             END-IF
045500         END-IF
045600     END-IF.
045700*
045800 8000-CALC-JULIAN.
045900*    GREGORIAN-TO-JULIAN-DAY-NUMBER FORMULA - NO INTRINSIC
046000*    FUNCTIONS USED.                                           M03
046100     COMPUTE JW-A = (JW-MM - 14) / 12.
046200     COMPUTE JW-Y = JW-CCYY + 4800 + JW-A.
046300     COMPUTE JW-B = JW-MM - 14 - (12 * JW-A).
046400     COMPUTE JW-T2 = (1461 * JW-Y) / 4.
046500     COMPUTE JW-T3 = (367 * JW-B) / 12.
046600     COMPUTE JW-T4 = (3 * ((JW-CCYY + 4900 + JW-A) / 100)) / 4.
046700     COMPUTE JW-RESULT = JW-DD - 32075 + JW-T2 + JW-T3 - JW-T4.
046800*
046900 3000-CLOSING.
047000     CLOSE RUN-PARM-FILE, FLIGHT-MASTER, AIRLINE-MASTER,
047100           BOOKING-MASTER, BKPX-MASTER, PRTOUT.
047200*
047300 9000-READ-FLIGHT.
047400     READ FLIGHT-MASTER
047500         AT END MOVE 'NO' TO MORE-FLGTS.
047600*
047700 9900-HEADING.
047800     ADD 1 TO C-PCTR.
047900     MOVE C-PCTR TO O-PCTR.
048000     WRITE PRTLINE FROM COMPANY-TITLE
048100         AFTER ADVANCING PAGE.
048200     WRITE PRTLINE FROM REPORT-TITLE-LINE
048300         AFTER ADVANCING 2 LINES.
048400     WRITE PRTLINE FROM COLUMN-HEADING-LINE
048500         AFTER ADVANCING 2 LINES.
