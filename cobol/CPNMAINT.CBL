000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        CPNMAINT.
000300 AUTHOR.            T J LAMBERT.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      11/03/94.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   CPNMAINT  -  COUPON CATALOGUE MAINTENANCE                    *
001200*                                                                *
001300*   CREATE/UPDATE/DELETE AGAINST THE COUPON MASTER.  POINT COST  *
001400*   MUST BE AT LEAST 1 AND PERCENT-OFF MUST FALL IN 1 THROUGH    *
001500*   100 ON CREATE AND UPDATE.  DELETE IS UNCONDITIONAL - THE     *
001600*   COUPON RECORD CARRIES NO DELETE FLAG, SO A REMOVED COUPON IS *
001700*   SIMPLY DROPPED FROM THE REWRITTEN MASTER.  THE TRAILING      *
001800*   LISTING IS SHOWN NEWEST-CREATED FIRST.  READ BY LOYALTY FOR  *
001900*   PRICE/NAME LOOKUP AT PURCHASE AND REDEMPTION TIME.           *
002000*                                                                *
002100******************************************************************
002200*                                                                *
002300*   CHANGE LOG                                                   *
002400*                                                                *
002500*   941103 TJL  ORIGINAL PROGRAM.                               N01
002600*   990311 KSB  Y2K - 14-DIGIT CREATED/UPDATED TIMESTAMPS.      N02
002700*   041027 WHN  NEWEST-FIRST LISTING SEQUENCE ADDED.  TKT 7122. N03
002800*   080611 TJL  MORE-TXNS/C-PCTR/ERR-SWITCH MOVED OUT OF
002900*                WORK-AREA TO STANDALONE 77-LEVELS PER SHOP
003000*                STANDARD.  TKT 7531.                          N04
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-4341.
003600 OBJECT-COMPUTER.   IBM-4341.
003700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT COUPON-TXN-FILE    ASSIGN TO CPNTXN
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT COUPON-MASTER-IN   ASSIGN TO CPNIN
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT COUPON-MASTER-OUT  ASSIGN TO CPNOUT
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT PRTOUT             ASSIGN TO CPNPRT
004700         ORGANIZATION IS RECORD SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  COUPON-TXN-FILE
005300     LABEL RECORD IS STANDARD
005400     DATA RECORD IS I-TXN-REC.
005500 01  I-TXN-REC.
005600     05  TXN-TYPE                  PIC X(01).
005700         88  TXN-IS-CREATE         VALUE 'C'.
005800         88  TXN-IS-UPDATE         VALUE 'U'.
005900         88  TXN-IS-DELETE         VALUE 'D'.
006000     05  TXN-COUPON-ID             PIC X(36).
006100     05  TXN-COUPON-NAME           PIC X(30).
006200     05  TXN-COUPON-DESC           PIC X(60).
006300     05  TXN-POINT-COST            PIC 9(06).
006400     05  TXN-PERCENT-OFF           PIC 9(03).
006500     05  FILLER                    PIC X(14).
006600*
006700 FD  COUPON-MASTER-IN
006800     LABEL RECORD IS STANDARD
006900     DATA RECORD IS I-CPN-REC.
007000 01  I-CPN-REC.
007100     COPY CPNREC.
007200*
007300 FD  COUPON-MASTER-OUT
007400     LABEL RECORD IS STANDARD
007500     DATA RECORD IS O-CPN-REC.
007600 01  O-CPN-REC.
007700     COPY CPNREC.
007800*
007900 FD  PRTOUT
008000     LABEL RECORD IS OMITTED
008100     RECORD CONTAINS 132 CHARACTERS
008200     LINAGE IS 60 WITH FOOTING AT 56
008300     DATA RECORD IS PRTLINE.
008400 01  PRTLINE                       PIC X(132).
008500*
008600 WORKING-STORAGE SECTION.
008700 77  MORE-TXNS                     PIC XXX   VALUE 'YES'.
008800 77  C-PCTR                        PIC 99    COMP VALUE ZERO.
008900 77  ERR-SWITCH                    PIC XXX   VALUE 'NO '.
009000*
009100 01  WORK-AREA.
009200     05  REJECT-REASON             PIC X(30) VALUE SPACES.
009300*
009400 01  COUPON-TABLE.
009500     05  CPN-TBL-ENTRY OCCURS 199 TIMES
009600                       INDEXED BY CPN-IDX.
009700         10  CPNREC-ENTRY.
009800             COPY CPNREC.
009900         10  CPN-DELETED-SW        PIC X(01) VALUE 'N'.
010000 01  CPN-COUNT                     PIC S9(8) COMP VALUE ZERO.
010100 01  CPN-FOUND-IDX                 PIC S9(8) COMP VALUE ZERO.
010200 01  SWAP-HOLD.
010300     COPY CPNREC.
010400 01  SWAP-DELETED-SW               PIC X(01).
010500*
010600 01  WS-SYS-DATE                   PIC 9(06).
010700 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
010800     05  WS-SYS-YY                 PIC 9(02).
010900     05  WS-SYS-MM                 PIC 9(02).
011000     05  WS-SYS-DD                 PIC 9(02).
011100 01  WS-SYS-TIME                   PIC 9(08).
011200 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
011300     05  WS-SYS-HH                 PIC 9(02).
011400     05  WS-SYS-MN                 PIC 9(02).
011500     05  WS-SYS-SS                 PIC 9(02).
011600     05  WS-SYS-HS                 PIC 9(02).
011700 01  WS-CENTURY                    PIC 9(02) COMP VALUE ZERO.
011800 01  WS-NOW-TS                     PIC 9(14) VALUE ZERO.
011900 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
012000     05  WS-NOW-CCYY               PIC 9(04).
012100     05  WS-NOW-MM                 PIC 9(02).
012200     05  WS-NOW-DD                 PIC 9(02).
012300     05  WS-NOW-HH                 PIC 9(02).
012400     05  WS-NOW-MN                 PIC 9(02).
012500     05  WS-NOW-SS                 PIC 9(02).
012600*
012700 01  COMPANY-TITLE.
012800     05  FILLER                    PIC X(06) VALUE 'DATE: '.
012900     05  O-MM                      PIC 99.
013000     05  FILLER                    PIC X     VALUE '/'.
013100     05  O-DD                      PIC 99.
013200     05  FILLER                    PIC X     VALUE '/'.
013300     05  O-YY                      PIC 9(04).
013400     05  FILLER                    PIC X(38) VALUE SPACES.
013500     05  FILLER                    PIC X(24) VALUE
013600         'SKYHARBOR AIRLINES'.
013700     05  FILLER                    PIC X(46) VALUE SPACES.
013800     05  FILLER                    PIC X(06) VALUE 'PAGE: '.
013900     05  O-PCTR                    PIC Z9.
014000*
014100 01  REPORT-TITLE-LINE.
014200     05  FILLER                    PIC X(38) VALUE SPACES.
014300     05  FILLER                    PIC X(40) VALUE
014400         'COUPON CATALOGUE LISTING'.
014500     05  FILLER                    PIC X(54) VALUE SPACES.
014600*
014700 01  COLUMN-HEADING-LINE.
014800     05  FILLER                    PIC X(03) VALUE SPACES.
014900     05  FILLER                    PIC X(38) VALUE 'COUPON-ID'.
015000     05  FILLER                    PIC X(32) VALUE 'NAME'.
015100     05  FILLER                    PIC X(10) VALUE 'POINTS'.
015200     05  FILLER                    PIC X(08) VALUE 'PCT-OFF'.
015300     05  FILLER                    PIC X(14) VALUE 'CREATED'.
015400*
015500 01  DETAIL-LINE.
015600     05  FILLER                    PIC X(03) VALUE SPACES.
015700     05  O-COUPON-ID               PIC X(36).
015800     05  FILLER                    PIC X(02) VALUE SPACES.
015900     05  O-COUPON-NAME             PIC X(30).
016000     05  FILLER                    PIC X(02) VALUE SPACES.
016100     05  O-POINT-COST              PIC ZZZ,ZZ9.
016200     05  FILLER                    PIC X(02) VALUE SPACES.
016300     05  O-PERCENT-OFF             PIC ZZ9.
016400     05  FILLER                    PIC X(02) VALUE SPACES.
016500     05  O-CREATED-TS              PIC 9(14).
016600*
016700 PROCEDURE DIVISION.
016800*
016900 0000-CPNMAINT.
017000     PERFORM 1000-INIT.
017100     PERFORM 2000-MAINLINE
017200         UNTIL MORE-TXNS = 'NO'.
017300     PERFORM 3000-CLOSING.
017400     STOP RUN.
017500*
017600 1000-INIT.
017700     OPEN INPUT  COUPON-TXN-FILE
017800          INPUT  COUPON-MASTER-IN
017900          OUTPUT COUPON-MASTER-OUT
018000          OUTPUT PRTOUT.
018100     PERFORM 1050-TODAY.
018200     PERFORM 1100-LOAD-COUPONS THRU 1100-EXIT.
018300     PERFORM 9900-HEADING.
018400     PERFORM 9000-READ-TXN.
018500*
018600 1050-TODAY.
018700     ACCEPT WS-SYS-DATE FROM DATE.
018800     ACCEPT WS-SYS-TIME FROM TIME.
018900     IF WS-SYS-YY < 50
019000         MOVE 20 TO WS-CENTURY
019100     ELSE
019200         MOVE 19 TO WS-CENTURY
019300     END-IF.
019400     MOVE WS-SYS-MM TO O-MM.
019500     MOVE WS-SYS-DD TO O-DD.
019600     COMPUTE O-YY = WS-CENTURY * 100 + WS-SYS-YY.
019700     COMPUTE WS-NOW-CCYY = WS-CENTURY * 100 + WS-SYS-YY.
019800     MOVE WS-SYS-MM TO WS-NOW-MM.
019900     MOVE WS-SYS-DD TO WS-NOW-DD.
020000     MOVE WS-SYS-HH TO WS-NOW-HH.
020100     MOVE WS-SYS-MN TO WS-NOW-MN.
020200     MOVE WS-SYS-SS TO WS-NOW-SS.
020300*
020400 1100-LOAD-COUPONS.
020500     READ COUPON-MASTER-IN
020600         AT END GO TO 1100-EXIT.
020700 1100-LOAD-ONE.
020800     ADD 1 TO CPN-COUNT.
020900     MOVE I-CPN-REC TO CPNREC-ENTRY (CPN-COUNT).
021000     MOVE 'N' TO CPN-DELETED-SW (CPN-COUNT).
021100     READ COUPON-MASTER-IN
021200         AT END GO TO 1100-EXIT.
021300     GO TO 1100-LOAD-ONE.
021400 1100-EXIT.
021500     EXIT.
021600*
021700 2000-MAINLINE.
021800     MOVE 'NO ' TO ERR-SWITCH.
021900     MOVE SPACES TO REJECT-REASON.
022000     EVALUATE TRUE
022100         WHEN TXN-IS-CREATE
022200             PERFORM 2100-VALIDATE-CREATE THRU 2100-EXIT
022300         WHEN TXN-IS-UPDATE
022400             PERFORM 2200-VALIDATE-UPDATE THRU 2200-EXIT
022500         WHEN TXN-IS-DELETE
022600             PERFORM 2300-VALIDATE-DELETE THRU 2300-EXIT
022700         WHEN OTHER
022800             MOVE 'YES' TO ERR-SWITCH
022900             MOVE 'UNKNOWN TRANSACTION TYPE' TO REJECT-REASON
023000     END-EVALUATE.
023100     IF ERR-SWITCH = 'YES'
023200         PERFORM 2900-PRINT-REJECT
023300     END-IF.
023400     PERFORM 9000-READ-TXN.
023500*
023600 2100-VALIDATE-CREATE.
023700     PERFORM 2110-FIND-COUPON.
023800     IF CPN-FOUND-IDX > ZERO
023900         MOVE 'YES' TO ERR-SWITCH
024000         MOVE 'DUPLICATE COUPON ID' TO REJECT-REASON
024100         GO TO 2100-EXIT
024200     END-IF.
024300     PERFORM 2120-CHECK-RANGES THRU 2120-EXIT.
024400     IF ERR-SWITCH = 'YES'
024500         GO TO 2100-EXIT
024600     END-IF.
024700     ADD 1 TO CPN-COUNT.
024800     MOVE TXN-COUPON-ID    TO CPN-COUPON-ID   (CPN-COUNT).
024900     MOVE TXN-COUPON-NAME  TO CPN-COUPON-NAME  (CPN-COUNT).
025000     MOVE TXN-COUPON-DESC  TO CPN-COUPON-DESC  (CPN-COUNT).
025100     MOVE TXN-POINT-COST   TO CPN-POINT-COST   (CPN-COUNT).
025200     MOVE TXN-PERCENT-OFF  TO CPN-PERCENT-OFF  (CPN-COUNT).
025300     MOVE WS-NOW-TS        TO CPN-CREATED-TS   (CPN-COUNT).
025400     MOVE WS-NOW-TS        TO CPN-UPDATED-TS   (CPN-COUNT).
025500     MOVE 'N' TO CPN-DELETED-SW (CPN-COUNT).
025600 2100-EXIT.
025700     EXIT.
025800*
025900 2110-FIND-COUPON.
026000     MOVE ZERO TO CPN-FOUND-IDX.
026100     PERFORM 2111-SCAN-ONE
026200         VARYING CPN-IDX FROM 1 BY 1
026300         UNTIL CPN-IDX > CPN-COUNT.
026400*
026500 2111-SCAN-ONE.
026600     IF CPN-COUPON-ID (CPN-IDX) = TXN-COUPON-ID
026700         AND CPN-DELETED-SW (CPN-IDX) = 'N'
026800         MOVE CPN-IDX TO CPN-FOUND-IDX
026900     END-IF.
027000*
027100 2120-CHECK-RANGES.
027200     IF TXN-POINT-COST < 1
027300         MOVE 'YES' TO ERR-SWITCH
027400         MOVE 'POINT COST MUST BE AT LEAST 1' TO REJECT-REASON
027500         GO TO 2120-EXIT
027600     END-IF.
027700     IF TXN-PERCENT-OFF < 1 OR TXN-PERCENT-OFF > 100
027800         MOVE 'YES' TO ERR-SWITCH
027900         MOVE 'PERCENT OFF MUST BE 1 TO 100' TO REJECT-REASON
028000     END-IF.
028100 2120-EXIT.
028200     EXIT.
028300*
028400 2200-VALIDATE-UPDATE.
028500     PERFORM 2110-FIND-COUPON.
028600     IF CPN-FOUND-IDX = ZERO
028700         MOVE 'YES' TO ERR-SWITCH
028800         MOVE 'UNKNOWN COUPON ID' TO REJECT-REASON
028900         GO TO 2200-EXIT
029000     END-IF.
029100     PERFORM 2120-CHECK-RANGES THRU 2120-EXIT.
029200     IF ERR-SWITCH = 'YES'
029300         GO TO 2200-EXIT
029400     END-IF.
029500     MOVE TXN-COUPON-NAME  TO CPN-COUPON-NAME (CPN-FOUND-IDX).
029600     MOVE TXN-COUPON-DESC  TO CPN-COUPON-DESC (CPN-FOUND-IDX).
029700     MOVE TXN-POINT-COST   TO CPN-POINT-COST  (CPN-FOUND-IDX).
029800     MOVE TXN-PERCENT-OFF  TO CPN-PERCENT-OFF (CPN-FOUND-IDX).
029900     MOVE WS-NOW-TS        TO CPN-UPDATED-TS  (CPN-FOUND-IDX).
030000 2200-EXIT.
030100     EXIT.
030200*
030300 2300-VALIDATE-DELETE.
030400     PERFORM 2110-FIND-COUPON.
030500     IF CPN-FOUND-IDX = ZERO
030600         MOVE 'YES' TO ERR-SWITCH
030700         MOVE 'UNKNOWN COUPON ID' TO REJECT-REASON
030800         GO TO 2300-EXIT
030900     END-IF.
031000     MOVE 'Y' TO CPN-DELETED-SW (CPN-FOUND-IDX).
031100 2300-EXIT.
031200     EXIT.
031300*
031400 2900-PRINT-REJECT.
031500     MOVE SPACES TO DETAIL-LINE.
031600     MOVE TXN-COUPON-ID TO O-COUPON-ID.
031700     MOVE 'REJECTED - '  TO O-COUPON-NAME (1:11).
031800     MOVE REJECT-REASON  TO O-COUPON-NAME (12:19).
031900     WRITE PRTLINE FROM DETAIL-LINE
032000         AFTER ADVANCING 1 LINE
032100             AT EOP PERFORM 9900-HEADING.
032200*
032300 3000-CLOSING.
032400     PERFORM 3100-SORT-NEWEST-FIRST.
032500     PERFORM 3200-PRINT-LISTING.
032600     PERFORM 3300-WRITE-MASTER.
032700     CLOSE COUPON-TXN-FILE, COUPON-MASTER-IN, COUPON-MASTER-OUT,
032800           PRTOUT.
032900*
033000 3100-SORT-NEWEST-FIRST.
033100*    EXCHANGE SORT DESCENDING BY CREATED-TS FOR THE LISTING.  N03
033200     PERFORM 3110-ONE-PASS
033300         VARYING CPN-IDX FROM 1 BY 1
033400         UNTIL CPN-IDX >= CPN-COUNT.
033500*
033600 3110-ONE-PASS.
033700     PERFORM 3120-COMPARE-ADJACENT
033800         VARYING CPN-FOUND-IDX FROM 1 BY 1
033900         UNTIL CPN-FOUND-IDX >= CPN-COUNT.
034000*
034100 3120-COMPARE-ADJACENT.
034200     IF CPN-CREATED-TS (CPN-FOUND-IDX)
034300             < CPN-CREATED-TS (CPN-FOUND-IDX + 1)
034400         MOVE CPNREC-ENTRY (CPN-FOUND-IDX)     TO SWAP-HOLD
034500         MOVE CPN-DELETED-SW (CPN-FOUND-IDX)   TO SWAP-DELETED-SW
034600         MOVE CPNREC-ENTRY (CPN-FOUND-IDX + 1)
034700             TO CPNREC-ENTRY (CPN-FOUND-IDX)
034800         MOVE CPN-DELETED-SW (CPN-FOUND-IDX + 1)
034900             TO CPN-DELETED-SW (CPN-FOUND-IDX)
035000         MOVE SWAP-HOLD TO CPNREC-ENTRY (CPN-FOUND-IDX + 1)
035100         MOVE SWAP-DELETED-SW
035200             TO CPN-DELETED-SW (CPN-FOUND-IDX + 1)
035300     END-IF.
035400*
035500 3200-PRINT-LISTING.
035600     PERFORM 3210-PRINT-ONE THRU 3210-EXIT
035700         VARYING CPN-IDX FROM 1 BY 1
035800         UNTIL CPN-IDX > CPN-COUNT.
035900*
036000 3210-PRINT-ONE.
036100     IF CPN-DELETED-SW (CPN-IDX) = 'Y'
036200         GO TO 3210-EXIT
036300     END-IF.
036400     MOVE SPACES TO DETAIL-LINE.
036500     MOVE CPN-COUPON-ID (CPN-IDX)     TO O-COUPON-ID.
036600     MOVE CPN-COUPON-NAME (CPN-IDX)   TO O-COUPON-NAME.
036700     MOVE CPN-POINT-COST (CPN-IDX)    TO O-POINT-COST.
036800     MOVE CPN-PERCENT-OFF (CPN-IDX)   TO O-PERCENT-OFF.
036900     MOVE CPN-CREATED-TS (CPN-IDX)    TO O-CREATED-TS.
037000     WRITE PRTLINE FROM DETAIL-LINE
037100         AFTER ADVANCING 1 LINE
037200             AT EOP PERFORM 9900-HEADING.
037300 3210-EXIT.
037400     EXIT.
037500*
037600 3300-WRITE-MASTER.
037700     PERFORM 3310-WRITE-ONE THRU 3310-EXIT
037800         VARYING CPN-IDX FROM 1 BY 1
037900         UNTIL CPN-IDX > CPN-COUNT.
038000*
038100 3310-WRITE-ONE.
038200     IF CPN-DELETED-SW (CPN-IDX) = 'Y'
038300         GO TO 3310-EXIT
038400     END-IF.
038500     MOVE CPNREC-ENTRY (CPN-IDX) TO O-CPN-REC.
038600     WRITE O-CPN-REC.
038700 3310-EXIT.
038800     EXIT.
038900*
039000 9000-READ-TXN.
039100     READ COUPON-TXN-FILE
039200         AT END MOVE 'NO' TO MORE-TXNS.
039300*
039400 9900-HEADING.
039500     ADD 1 TO C-PCTR.
039600     MOVE C-PCTR TO O-PCTR.
039700     WRITE PRTLINE FROM COMPANY-TITLE
039800         AFTER ADVANCING PAGE.
039900     WRITE PRTLINE FROM REPORT-TITLE-LINE
040000         AFTER ADVANCING 2 LINES.
040100     WRITE PRTLINE FROM COLUMN-HEADING-LINE
040200         AFTER ADVANCING 2 LINES.
