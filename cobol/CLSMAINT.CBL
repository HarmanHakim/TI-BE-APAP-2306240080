000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        CLSMAINT.
000300 AUTHOR.            R D MASON.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      09/15/88.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   CLSMAINT  -  CLASS-OF-SERVICE MASTER MAINTENANCE             *
001200*                                                                *
001300*   CREATE: OWNING FLIGHT MUST EXIST AND (FLIGHT, CLASS-TYPE)    *
001400*   MUST BE UNIQUE; AVAILABLE-SEATS IS SEEDED FROM SEAT-CAPACITY.*
001500*   INCREASE/DECREASE APPLY A COUNT AGAINST AVAILABLE-SEATS,     *
001600*   REJECTING A DECREASE THAT WOULD GO BELOW ZERO OR ANY CHANGE  *
001700*   FOR AN UNKNOWN CLASS.  PRINTS TOTAL AVAILABLE SEATS PER      *
001800*   FLIGHT.                                                      *
001900*                                                                *
002000******************************************************************
002100*                                                                *
002200*   CHANGE LOG                                                   *
002300*                                                                *
002400*   880915 RDM  ORIGINAL PROGRAM - CUTOVER RELEASE.            C01
002500*   940227 TJL  CLASS-TYPE-ABBR VIEW ADDED, CLASS-ID NOW A
002600*                SEQUENTIAL SURROGATE KEY.                     C02
002700*   990210 KSB  Y2K - CENTURY WINDOWING ADDED TO RUN DATE.      C03
002800*   021114 WHN  TOTAL-AVAILABLE-SEATS-PER-FLIGHT SUMMARY ADDED
002900*                TO THE LISTING.  TKT 6630.                    C04
003000*   080611 TJL  MORE-TXNS/C-PCTR/ERR-SWITCH/WS-MAX-CLASS-ID
003100*                MOVED OUT OF WORK-AREA TO STANDALONE 77-LEVELS
003200*                PER SHOP STANDARD.  TKT 7531.                 C05
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-4341.
003800 OBJECT-COMPUTER.   IBM-4341.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CLASS-TXN-FILE    ASSIGN TO CLSFTXN
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT FLIGHT-MASTER     ASSIGN TO FLIGHTIN
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT CLASS-MASTER-IN   ASSIGN TO CLSFIN
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT CLASS-MASTER-OUT  ASSIGN TO CLSFOUT
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT PRTOUT            ASSIGN TO CLSFPRT
005100         ORGANIZATION IS RECORD SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  CLASS-TXN-FILE
005700     LABEL RECORD IS STANDARD
005800     DATA RECORD IS I-TXN-REC.
005900 01  I-TXN-REC.
006000     05  TXN-TYPE              PIC X(01).
006100         88  TXN-IS-CREATE     VALUE 'C'.
006200         88  TXN-IS-INCREASE   VALUE 'I'.
006300         88  TXN-IS-DECREASE   VALUE 'X'.
006400     05  TXN-CLASS-ID          PIC 9(06).
006500     05  TXN-FLIGHT-ID         PIC X(18).
006600     05  TXN-FLIGHT-ID-R REDEFINES TXN-FLIGHT-ID.
006700         10  TXN-FLGT-AIRPLANE PIC X(14).
006800         10  TXN-FLGT-DASH     PIC X(01).
006900         10  TXN-FLGT-SEQ      PIC X(03).
007000     05  TXN-CLASS-TYPE        PIC X(10).
007100     05  TXN-SEAT-CAPACITY     PIC 9(04).
007200     05  TXN-CLASS-PRICE       PIC S9(13)V99.
007300     05  TXN-SEAT-COUNT        PIC 9(04).
007400     05  FILLER                PIC X(01).
007500*
007600 FD  FLIGHT-MASTER
007700     LABEL RECORD IS STANDARD
007800     DATA RECORD IS I-FLGT-REC.
007900 01  I-FLGT-REC.
008000     COPY FLGTREC.
008100*
008200 FD  CLASS-MASTER-IN
008300     LABEL RECORD IS STANDARD
008400     DATA RECORD IS I-CLSF-REC.
008500 01  I-CLSF-REC.
008600     COPY CLSFREC.
008700*
008800 FD  CLASS-MASTER-OUT
008900     LABEL RECORD IS STANDARD
009000     DATA RECORD IS O-CLSF-REC.
009100 01  O-CLSF-REC.
009200     COPY CLSFREC.
009300*
009400 FD  PRTOUT
009500     LABEL RECORD IS OMITTED
009600     RECORD CONTAINS 132 CHARACTERS
009700     LINAGE IS 60 WITH FOOTING AT 56
009800     DATA RECORD IS PRTLINE.
009900 01  PRTLINE                   PIC X(132).
010000*
010100 WORKING-STORAGE SECTION.
010200 77  MORE-TXNS                 PIC XXX    VALUE 'YES'.
010300 77  C-PCTR                    PIC 99     COMP VALUE ZERO.
010400 77  ERR-SWITCH                PIC XXX    VALUE 'NO '.
010500 77  WS-MAX-CLASS-ID           PIC 9(06)  COMP VALUE ZERO.
010600*
010700 01  WORK-AREA.
010800     05  REJECT-REASON         PIC X(30)  VALUE SPACES.
010900*
011000 01  FLIGHT-TABLE.
011100     05  FLGT-TBL-ENTRY OCCURS 2000 TIMES
011200                        INDEXED BY FLGT-IDX.
011300         10  FT-FLIGHT-ID      PIC X(18).
011400 01  FLGT-COUNT                PIC S9(8) COMP VALUE ZERO.
011500 01  FLGT-FOUND-IDX            PIC S9(8) COMP VALUE ZERO.
011600*
011700 01  CLASS-TABLE.
011800     05  CLSF-TBL-ENTRY OCCURS 5000 TIMES
011900                        INDEXED BY CLSF-IDX.
012000         10  CLSFREC-ENTRY.
012100             COPY CLSFREC.
012200 01  CLSF-COUNT                PIC S9(8) COMP VALUE ZERO.
012300 01  CLSF-FOUND-IDX            PIC S9(8) COMP VALUE ZERO.
012400*
012500 01  WS-SYS-DATE                PIC 9(06).
012600 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
012700     05  WS-SYS-YY              PIC 9(02).
012800     05  WS-SYS-MM              PIC 9(02).
012900     05  WS-SYS-DD              PIC 9(02).
013000 01  WS-CENTURY                 PIC 9(02) COMP VALUE ZERO.
013100*
013200 01  FLIGHT-BREAK-AREA.
013300     05  FB-HOLD-FLIGHT         PIC X(18)  VALUE SPACES.
013400     05  FB-FLIGHT-TOTAL        PIC 9(06)  COMP VALUE ZERO.
013500*
013600 01  COMPANY-TITLE.
013700     05  FILLER                 PIC X(06) VALUE 'DATE: '.
013800     05  O-MM                   PIC 99.
013900     05  FILLER                 PIC X     VALUE '/'.
014000     05  O-DD                   PIC 99.
014100     05  FILLER                 PIC X     VALUE '/'.
014200     05  O-YY                   PIC 9(04).
014300     05  FILLER                 PIC X(38) VALUE SPACES.
014400     05  FILLER                 PIC X(24) VALUE
014500         'SKYHARBOR AIRLINES'.
014600     05  FILLER                 PIC X(46) VALUE SPACES.
014700     05  FILLER                 PIC X(06) VALUE 'PAGE: '.
014800     05  O-PCTR                 PIC Z9.
014900*
015000 01  REPORT-TITLE-LINE.
015100     05  FILLER                 PIC X(36) VALUE SPACES.
015200     05  FILLER                 PIC X(48) VALUE
015300         'CLASS-OF-SERVICE LISTING - AVAILABLE SEATS'.
015400     05  FILLER                 PIC X(48) VALUE SPACES.
015500*
015600 01  COLUMN-HEADING-LINE.
015700     05  FILLER                 PIC X(03) VALUE SPACES.
015800     05  FILLER                 PIC X(10) VALUE 'CLASS-ID'.
015900     05  FILLER                 PIC X(20) VALUE 'FLIGHT-ID'.
016000     05  FILLER                 PIC X(12) VALUE 'TYPE'.
016100     05  FILLER                 PIC X(08) VALUE 'CAPACITY'.
016200     05  FILLER                 PIC X(10) VALUE 'AVAILABLE'.
016300     05  FILLER                 PIC X(14) VALUE 'PRICE'.
016400*
016500 01  DETAIL-LINE.
016600     05  FILLER                 PIC X(03) VALUE SPACES.
016700     05  O-CLASS-ID             PIC 9(06).
016800     05  FILLER                 PIC X(04) VALUE SPACES.
016900     05  O-FLIGHT-ID            PIC X(18).
017000     05  FILLER                 PIC X(02) VALUE SPACES.
017100     05  O-CLASS-TYPE           PIC X(10).
017200     05  O-SEAT-CAPACITY        PIC ZZZ9.
017300     05  FILLER                 PIC X(04) VALUE SPACES.
017400     05  O-AVAILABLE-SEATS      PIC ZZZ9.
017500     05  FILLER                 PIC X(03) VALUE SPACES.
017600     05  O-CLASS-PRICE          PIC ZZZ,ZZZ,ZZ9.99.
017700     05  FILLER                 PIC X(24) VALUE SPACES.
017800*
017900 01  FLIGHT-TOTAL-LINE.
018000     05  FILLER                 PIC X(03) VALUE SPACES.
018100     05  FILLER                 PIC X(18) VALUE
018200         'TOTAL AVAIL SEATS '.
018300     05  O-FB-FLIGHT            PIC X(18).
018400     05  FILLER                 PIC X(04) VALUE SPACES.
018500     05  O-FB-TOTAL             PIC ZZZ9.
018600     05  FILLER                 PIC X(85) VALUE SPACES.
018700*
018800 PROCEDURE DIVISION.
018900*
019000 0000-CLSMAINT.
019100     PERFORM 1000-INIT.
019200     PERFORM 2000-MAINLINE
019300         UNTIL MORE-TXNS = 'NO'.
019400     PERFORM 3000-CLOSING.
019500     STOP RUN.
019600*
019700 1000-INIT.
019800     OPEN INPUT  CLASS-TXN-FILE
019900          INPUT  FLIGHT-MASTER
020000          INPUT  CLASS-MASTER-IN
020100          OUTPUT CLASS-MASTER-OUT
020200          OUTPUT PRTOUT.
020300     ACCEPT WS-SYS-DATE FROM DATE.
020400     PERFORM 1050-TODAY.
020500     PERFORM 1100-LOAD-FLIGHTS THRU 1100-EXIT.
020600     PERFORM 1200-LOAD-CLASSES THRU 1200-EXIT.
020700     PERFORM 9900-HEADING.
020800     PERFORM 9000-READ-TXN.
020900*
021000 1050-TODAY.
021100     IF WS-SYS-YY < 50
021200         MOVE 20 TO WS-CENTURY
021300     ELSE
021400         MOVE 19 TO WS-CENTURY
021500     END-IF.
021600     MOVE WS-SYS-MM TO O-MM.
021700     MOVE WS-SYS-DD TO O-DD.
021800     COMPUTE O-YY = WS-CENTURY * 100 + WS-SYS-YY.
021900*
022000 1100-LOAD-FLIGHTS.
022100     READ FLIGHT-MASTER
022200         AT END GO TO 1100-EXIT.
022300 1100-LOAD-ONE.
022400     ADD 1 TO FLGT-COUNT.
022500     MOVE FLIGHT-ID TO FT-FLIGHT-ID (FLGT-COUNT).
022600     READ FLIGHT-MASTER
022700         AT END GO TO 1100-EXIT.
022800     GO TO 1100-LOAD-ONE.
022900 1100-EXIT.
023000     EXIT.
023100*
023200 1200-LOAD-CLASSES.
023300     READ CLASS-MASTER-IN
023400         AT END GO TO 1200-EXIT.
023500 1200-LOAD-ONE.
023600     ADD 1 TO CLSF-COUNT.
023700     MOVE I-CLSF-REC TO CLSFREC-ENTRY (CLSF-COUNT).
023800     IF CLSF-CLASS-ID (CLSF-COUNT) > WS-MAX-CLASS-ID
023900         MOVE CLSF-CLASS-ID (CLSF-COUNT) TO WS-MAX-CLASS-ID
024000     END-IF.
024100     READ CLASS-MASTER-IN
024200         AT END GO TO 1200-EXIT.
024300     GO TO 1200-LOAD-ONE.
024400 1200-EXIT.
024500     EXIT.
024600*
024700 2000-MAINLINE.
024800     MOVE 'NO ' TO ERR-SWITCH.
024900     MOVE SPACES TO REJECT-REASON.
025000     EVALUATE TRUE
025100         WHEN TXN-IS-CREATE
025200             PERFORM 2100-VALIDATE-CREATE THRU 2100-EXIT
025300         WHEN TXN-IS-INCREASE
025400             PERFORM 2200-VALIDATE-CHANGE THRU 2200-EXIT
025500         WHEN TXN-IS-DECREASE
025600             PERFORM 2200-VALIDATE-CHANGE THRU 2200-EXIT
025700         WHEN OTHER
025800             MOVE 'YES' TO ERR-SWITCH
025900             MOVE 'UNKNOWN TRANSACTION TYPE' TO REJECT-REASON
026000     END-EVALUATE.
026100     IF ERR-SWITCH = 'YES'
026200         PERFORM 2900-PRINT-REJECT
026300     END-IF.
026400     PERFORM 9000-READ-TXN.
026500*
026600 2100-VALIDATE-CREATE.
026700     PERFORM 2110-FIND-FLIGHT.
026800     IF FLGT-FOUND-IDX = ZERO
026900         MOVE 'YES' TO ERR-SWITCH
027000         MOVE 'UNKNOWN FLIGHT ID' TO REJECT-REASON
027100         GO TO 2100-EXIT
027200     END-IF.
027300     PERFORM 2120-FIND-CLASS-BY-TYPE.
027400     IF CLSF-FOUND-IDX > ZERO
027500         MOVE 'YES' TO ERR-SWITCH
027600         MOVE 'CLASS TYPE ALREADY ON FLIGHT' TO REJECT-REASON
027700         GO TO 2100-EXIT
027800     END-IF.
027900     ADD 1 TO WS-MAX-CLASS-ID.
028000     ADD 1 TO CLSF-COUNT.
028100     MOVE WS-MAX-CLASS-ID   TO CLSF-CLASS-ID    (CLSF-COUNT).
028200     MOVE TXN-FLIGHT-ID     TO CLSF-FLIGHT-ID    (CLSF-COUNT).
028300     MOVE TXN-CLASS-TYPE    TO CLSF-CLASS-TYPE   (CLSF-COUNT).
028400     MOVE TXN-SEAT-CAPACITY TO CLSF-SEAT-CAPACITY
028500                                (CLSF-COUNT).
028600     MOVE TXN-SEAT-CAPACITY TO CLSF-AVAILABLE-SEATS
028700                                (CLSF-COUNT).
028800     MOVE TXN-CLASS-PRICE   TO CLSF-CLASS-PRICE  (CLSF-COUNT).
028900     MOVE WS-MAX-CLASS-ID   TO TXN-CLASS-ID.
029000 2100-EXIT.
029100     EXIT.
029200*
029300 2110-FIND-FLIGHT.
029400     MOVE ZERO TO FLGT-FOUND-IDX.
029500     PERFORM 2111-SCAN-ONE-FLIGHT
029600         VARYING FLGT-IDX FROM 1 BY 1
029700         UNTIL FLGT-IDX > FLGT-COUNT.
029800*
029900 2111-SCAN-ONE-FLIGHT.
030000     IF FT-FLIGHT-ID (FLGT-IDX) = TXN-FLIGHT-ID
030100         MOVE FLGT-IDX TO FLGT-FOUND-IDX
030200     END-IF.
030300*
030400 2120-FIND-CLASS-BY-TYPE.
030500     MOVE ZERO TO CLSF-FOUND-IDX.
030600     PERFORM 2121-SCAN-ONE-TYPE
030700         VARYING CLSF-IDX FROM 1 BY 1
030800         UNTIL CLSF-IDX > CLSF-COUNT.
030900*
031000 2121-SCAN-ONE-TYPE.
031100     IF CLSF-FLIGHT-ID (CLSF-IDX) = TXN-FLIGHT-ID
031200         AND CLSF-CLASS-TYPE (CLSF-IDX) = TXN-CLASS-TYPE
031300         MOVE CLSF-IDX TO CLSF-FOUND-IDX
031400     END-IF.
031500*
031600 2130-FIND-CLASS-BY-ID.
031700     MOVE ZERO TO CLSF-FOUND-IDX.
031800     PERFORM 2131-SCAN-ONE-ID
031900         VARYING CLSF-IDX FROM 1 BY 1
032000         UNTIL CLSF-IDX > CLSF-COUNT.
032100*
032200 2131-SCAN-ONE-ID.
032300     IF CLSF-CLASS-ID (CLSF-IDX) = TXN-CLASS-ID
032400         MOVE CLSF-IDX TO CLSF-FOUND-IDX
032500     END-IF.
032600*
032700 2200-VALIDATE-CHANGE.
032800     PERFORM 2130-FIND-CLASS-BY-ID.
032900     IF CLSF-FOUND-IDX = ZERO
033000         MOVE 'YES' TO ERR-SWITCH
033100         MOVE 'UNKNOWN CLASS ID' TO REJECT-REASON
033200         GO TO 2200-EXIT
033300     END-IF.
033400     IF TXN-IS-INCREASE
033500         ADD TXN-SEAT-COUNT
033600             TO CLSF-AVAILABLE-SEATS (CLSF-FOUND-IDX)
033700     ELSE
033800         IF TXN-SEAT-COUNT > CLSF-AVAILABLE-SEATS (CLSF-FOUND-IDX)
033900             MOVE 'YES' TO ERR-SWITCH
034000             MOVE 'DECREASE EXCEEDS AVAILABLE' TO REJECT-REASON
034100             GO TO 2200-EXIT
034200         END-IF
034300         SUBTRACT TXN-SEAT-COUNT
034400             FROM CLSF-AVAILABLE-SEATS (CLSF-FOUND-IDX)
034500     END-IF.
034600 2200-EXIT.
034700     EXIT.
034800*
034900 2900-PRINT-REJECT.
035000     MOVE SPACES TO DETAIL-LINE.
035100     MOVE TXN-CLASS-ID TO O-CLASS-ID.
035200     MOVE 'REJECTED - '  TO O-CLASS-TYPE (1:11).
035300     WRITE PRTLINE FROM DETAIL-LINE
035400         AFTER ADVANCING 1 LINE
035500             AT EOP PERFORM 9900-HEADING.
035600*
035700 3000-CLOSING.
035800     PERFORM 3100-PRINT-LISTING.
035900     PERFORM 3200-WRITE-MASTER.
036000     CLOSE CLASS-TXN-FILE, FLIGHT-MASTER,
036100           CLASS-MASTER-IN, CLASS-MASTER-OUT, PRTOUT.
036200*
036300 3100-PRINT-LISTING.
036400     MOVE SPACES TO FB-HOLD-FLIGHT.
036500     MOVE ZERO TO FB-FLIGHT-TOTAL.
036600     PERFORM 3110-PRINT-ONE
036700         VARYING CLSF-IDX FROM 1 BY 1
036800         UNTIL CLSF-IDX > CLSF-COUNT.
036900     IF FB-HOLD-FLIGHT NOT = SPACES
037000         PERFORM 3120-FLIGHT-BREAK
037100     END-IF.
037200*
037300 3110-PRINT-ONE.
037400     IF FB-HOLD-FLIGHT NOT = SPACES
037500         AND FB-HOLD-FLIGHT NOT = CLSF-FLIGHT-ID (CLSF-IDX)
037600         PERFORM 3120-FLIGHT-BREAK
037700     END-IF.
037800     MOVE CLSF-FLIGHT-ID (CLSF-IDX) TO FB-HOLD-FLIGHT.
037900     ADD CLSF-AVAILABLE-SEATS (CLSF-IDX) TO FB-FLIGHT-TOTAL.
038000     MOVE SPACES TO DETAIL-LINE.
038100     MOVE CLSF-CLASS-ID (CLSF-IDX)        TO O-CLASS-ID.
038200     MOVE CLSF-FLIGHT-ID (CLSF-IDX)       TO O-FLIGHT-ID.
038300     MOVE CLSF-CLASS-TYPE (CLSF-IDX)      TO O-CLASS-TYPE.
038400     MOVE CLSF-SEAT-CAPACITY (CLSF-IDX)   TO O-SEAT-CAPACITY.
038500     MOVE CLSF-AVAILABLE-SEATS (CLSF-IDX) TO O-AVAILABLE-SEATS.
038600     MOVE CLSF-CLASS-PRICE (CLSF-IDX)     TO O-CLASS-PRICE.
038700     WRITE PRTLINE FROM DETAIL-LINE
038800         AFTER ADVANCING 1 LINE
038900             AT EOP PERFORM 9900-HEADING.
039000*
039100 3120-FLIGHT-BREAK.
039200     MOVE FB-HOLD-FLIGHT  TO O-FB-FLIGHT.
039300     MOVE FB-FLIGHT-TOTAL TO O-FB-TOTAL.
039400     WRITE PRTLINE FROM FLIGHT-TOTAL-LINE
039500         AFTER ADVANCING 2 LINES.
039600     MOVE ZERO TO FB-FLIGHT-TOTAL.
039700*
039800 3200-WRITE-MASTER.
039900     PERFORM 3210-WRITE-ONE
040000         VARYING CLSF-IDX FROM 1 BY 1
040100         UNTIL CLSF-IDX > CLSF-COUNT.
040200*
040300 3210-WRITE-ONE.
040400     MOVE CLSFREC-ENTRY (CLSF-IDX) TO O-CLSF-REC.
040500     WRITE O-CLSF-REC.
040600*
040700 9000-READ-TXN.
040800     READ CLASS-TXN-FILE
040900         AT END MOVE 'NO' TO MORE-TXNS.
041000*
041100 9900-HEADING.
041200     ADD 1 TO C-PCTR.
041300     MOVE C-PCTR TO O-PCTR.
041400     WRITE PRTLINE FROM COMPANY-TITLE
041500         AFTER ADVANCING PAGE.
041600     WRITE PRTLINE FROM REPORT-TITLE-LINE
041700         AFTER ADVANCING 2 LINES.
041800     WRITE PRTLINE FROM COLUMN-HEADING-LINE
041900         AFTER ADVANCING 2 LINES.
