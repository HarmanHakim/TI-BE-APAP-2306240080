000100******************************************************************
000200*                                                                *
000300*   AIRLREC.CPY  -  AIRLINE MASTER RECORD                        *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER CARRIER CODE.  READ BY ALNMAINT (MAINTENANCE   *
000700*   OF THE MASTER ITSELF) AND BY PLNMAINT / FLTMAINT / FLTRMDR /  *
000800*   HOMEDASH FOR CARRIER-NAME LOOKUP, OWNERSHIP VALIDATION AND   *
000810*   THE REGISTERED-AIRLINE COUNT.                                *
000900*                                                                *
001000*   CHANGE LOG                                                   *
001100*   860114 RDM  ORIGINAL COPYBOOK BUILT FOR CUTOVER.          AIRL01
001200*   891003 TJL  ADDED CREATED-TS / UPDATED-TS AUDIT PAIR.     AIRL02
001300*   980921 KSB  Y2K - CCYY BREAKOUT ADDED TO CREATED-TS.      AIRL03
001400******************************************************************
001500
001600 01  AIRLINE-REC.
001700     05  AIRLINE-ID              PIC X(10).
001800     05  AIRLINE-NAME            PIC X(40).
001900     05  AIRLINE-COUNTRY         PIC X(30).
002000     05  AIRLINE-CREATED-TS      PIC 9(14).
002100     05  AIRLINE-CREATED-TS-R REDEFINES AIRLINE-CREATED-TS.  AIRL02
002200         10  AIRLINE-CR-CCYY     PIC 9(04).                  AIRL03
002300         10  AIRLINE-CR-MM       PIC 9(02).                  AIRL03
002400         10  AIRLINE-CR-DD       PIC 9(02).                  AIRL03
002500         10  AIRLINE-CR-HHMMSS   PIC 9(06).                  AIRL03
002600     05  AIRLINE-UPDATED-TS      PIC 9(14).
002700     05  FILLER                  PIC X(04).
