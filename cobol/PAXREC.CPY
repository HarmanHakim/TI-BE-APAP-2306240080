000100******************************************************************
000200*                                                                *
000300*   PAXREC.CPY  -  PASSENGER MASTER RECORD                       *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER TRAVELLER ON FILE.  ID-PASSPORT MUST BE        *
000700*   UNIQUE ACROSS THE MASTER.  MAINTAINED BY PAXMAINT AND READ   *
000800*   BY RESVBOOK / SEATMNT FOR PASSENGER VALIDATION.              *
000900*                                                                *
001000*   CHANGE LOG                                                   *
001100*   861020 RDM  ORIGINAL COPYBOOK BUILT FOR CUTOVER.          PAX01
001200*   920504 TJL  NAME SPLIT VIEW ADDED FOR TWO-UP NAME TAGS.   PAX02
001300*   990204 KSB  Y2K - BIRTH-DATE CCYY BREAKOUT ADDED.         PAX03
001400******************************************************************
001500
001600 01  PASSENGER-REC.
001700     05  PAX-PASSENGER-ID        PIC X(36).
001800     05  PAX-FULL-NAME           PIC X(40).
001900     05  PAX-FULL-NAME-R REDEFINES PAX-FULL-NAME.            PAX02
002000         10  PAX-NAME-LEFT       PIC X(20).
002100         10  PAX-NAME-RIGHT      PIC X(20).
002200     05  PAX-BIRTH-DATE          PIC 9(08).
002300     05  PAX-BIRTH-DATE-R REDEFINES PAX-BIRTH-DATE.          PAX03
002400         10  PAX-BIRTH-CCYY      PIC 9(04).
002500         10  PAX-BIRTH-MM        PIC 9(02).
002600         10  PAX-BIRTH-DD        PIC 9(02).
002700     05  PAX-GENDER              PIC 9(01).
002800         88  PAX-GENDER-MALE         VALUE 1.
002900         88  PAX-GENDER-FEMALE       VALUE 2.
003000         88  PAX-GENDER-OTHER        VALUE 3.
003100     05  PAX-ID-PASSPORT         PIC X(20).
003200     05  PAX-CREATED-TS          PIC 9(14).
003300     05  PAX-UPDATED-TS          PIC 9(14).
003400     05  FILLER                  PIC X(03).
