000100******************************************************************
000200*                                                                *
000300*   CLSFREC.CPY  -  CLASS-OF-SERVICE MASTER RECORD                *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER CABIN CLASS OFFERED ON A FLIGHT.  CLASS-ID IS  *
000700*   A SEQUENTIAL SURROGATE KEY ASSIGNED BY CLSMAINT.  READ BY    *
000800*   RESVBOOK / SEATMNT FOR FARE AND AVAILABLE-SEAT LOOKUP.       *
000900*                                                                *
001000*   CHANGE LOG                                                   *
001100*   880915 RDM  ORIGINAL COPYBOOK BUILT FOR CUTOVER.          CLS01
001200*   940227 TJL  CLASS-TYPE-ABBR VIEW ADDED FOR SEAT-CODE GEN. CLS02
001300******************************************************************
001400
001500 01  CLASS-FLIGHT-REC.
001600     05  CLSF-CLASS-ID           PIC 9(06).
001700     05  CLSF-FLIGHT-ID          PIC X(18).
001800     05  CLSF-CLASS-TYPE         PIC X(10).
001900     05  CLSF-CLASS-TYPE-R REDEFINES CLSF-CLASS-TYPE.        CLS02
002000         10  CLSF-TYPE-ABBR      PIC X(02).
002100         10  FILLER              PIC X(08).
002200     05  CLSF-SEAT-CAPACITY      PIC 9(04).
002300     05  CLSF-AVAILABLE-SEATS    PIC 9(04).
002400     05  CLSF-CLASS-PRICE        PIC S9(13)V99.
002500     05  FILLER                  PIC X(03).
