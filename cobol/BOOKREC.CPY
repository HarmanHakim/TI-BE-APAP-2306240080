000100******************************************************************
000200*                                                                *
000300*   BOOKREC.CPY  -  BOOKING MASTER RECORD                        *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER RESERVATION.  BOOKING-ID IS BUILT FROM THE     *
000700*   FLIGHT-ID, THE ROUTE, AND A 3-DIGIT SEQUENCE ASSIGNED BY     *
000800*   RESVBOOK AT POST TIME.  READ BY RESVSTAT / FLTMAINT /        *
000900*   FLTRMDR / HOMEDASH.                                          *
001000*                                                                *
001100*   CHANGE LOG                                                   *
001200*   900308 RDM  ORIGINAL COPYBOOK BUILT FOR CUTOVER.          BOK01
001300*   940812 TJL  BOOKING-ID ROUTE/SEQUENCE VIEW ADDED.         BOK02
001400*   990617 KSB  Y2K - CREATED-TS CCYY BREAKOUT ADDED.         BOK03
001500******************************************************************
001600
001700 01  BOOKING-REC.
001800     05  BOOK-BOOKING-ID         PIC X(30).
001900     05  BOOK-BOOKING-ID-R REDEFINES BOOK-BOOKING-ID.        BOK02
002000         10  BOOK-ID-FLIGHT      PIC X(18).
002100         10  BOOK-ID-DASH1       PIC X(01).
002200         10  BOOK-ID-ORIGIN      PIC X(03).
002300         10  BOOK-ID-DASH2       PIC X(01).
002400         10  BOOK-ID-DEST        PIC X(03).
002500         10  BOOK-ID-DASH3       PIC X(01).
002600         10  BOOK-ID-SEQ         PIC X(03).
002700     05  BOOK-FLIGHT-ID          PIC X(18).
002800     05  BOOK-CLASS-ID           PIC 9(06).
002900     05  BOOK-CONTACT-EMAIL      PIC X(40).
003000     05  BOOK-CONTACT-PHONE      PIC X(15).
003100     05  BOOK-PASSENGER-COUNT    PIC 9(02).
003200     05  BOOK-STATUS             PIC 9(01).
003300         88  BOOK-STAT-UNPAID        VALUE 1.
003400         88  BOOK-STAT-PAID          VALUE 2.
003500         88  BOOK-STAT-CANCELLED     VALUE 3.
003600         88  BOOK-STAT-RESCHEDULED   VALUE 4.
003700     05  BOOK-TOTAL-PRICE        PIC S9(13)V99.
003800     05  BOOK-IS-DELETED         PIC X(01).
003900         88  BOOK-DELETED            VALUE 'Y'.
004000         88  BOOK-NOT-DELETED        VALUE 'N'.
004100     05  BOOK-CREATED-TS         PIC 9(14).
004200     05  BOOK-CREATED-TS-R REDEFINES BOOK-CREATED-TS.        BOK03
004300         10  BOOK-CR-CCYY        PIC 9(04).
004400         10  BOOK-CR-MM          PIC 9(02).
004500         10  BOOK-CR-DD          PIC 9(02).
004600         10  BOOK-CR-HHMMSS      PIC 9(06).
004700     05  BOOK-UPDATED-TS         PIC 9(14).
004800     05  FILLER                  PIC X(02).
