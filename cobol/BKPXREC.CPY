000100******************************************************************
000200*                                                                *
000300*   BKPXREC.CPY  -  BOOKING / PASSENGER JOIN RECORD               *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER PASSENGER CARRIED ON A BOOKING.  WRITTEN BY    *
000700*   RESVBOOK AT POST TIME, READ BY FLTRMDR FOR THE "BOOKING      *
000800*   INCLUDES THIS PASSENGER" REMINDER FILTER.                    *
000900*                                                                *
001000*   CHANGE LOG                                                   *
001100*   900308 RDM  ORIGINAL COPYBOOK BUILT FOR CUTOVER.          BKP01
001200******************************************************************
001300
001400 01  BOOKING-PASSENGER-REC.
001500     05  BKPX-BOOKING-ID         PIC X(30).
001600     05  BKPX-PASSENGER-ID       PIC X(36).
001700     05  FILLER                  PIC X(02).
