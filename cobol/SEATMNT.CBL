000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SEATMNT.
000300 AUTHOR.            R D MASON.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      04/06/89.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   SEATMNT  -  SEAT INVENTORY MAINTENANCE                       *
001200*                                                                *
001300*   CREATE: OWNING CLASS MUST EXIST AND (CLASS, SEAT-NUMBER)     *
001400*   MUST BE UNIQUE; A SEAT CREATED WITH A PASSENGER STAMPED IS   *
001500*   UNAVAILABLE, OTHERWISE AVAILABLE.  ASSIGN STAMPS A           *
001600*   PASSENGER TO AN AVAILABLE SEAT (OPTIONALLY CLASS-CHECKED).   *
001700*   RELEASE CLEARS A SINGLE SEAT OR EVERY SEAT HELD BY A GIVEN   *
001800*   PASSENGER.  THE LISTING SHOWS THE SEAT CODE BUILT FROM THE   *
001900*   OWNING FLIGHT, THE CLASS-TYPE ABBREVIATION, AND THE SEAT ID. *
002000*                                                                *
002100******************************************************************
002200*                                                                *
002300*   CHANGE LOG                                                   *
002400*                                                                *
002500*   890406 RDM  ORIGINAL PROGRAM - CUTOVER RELEASE.            S01
002600*   951009 WHN  SEAT-NUMBER ROW/LETTER VIEW CARRIED TO SORT
002700*                OF THE LISTING.                               S02
002800*   990308 KSB  Y2K - CENTURY WINDOWING ADDED TO RUN DATE.      S03
002900*   030519 TJL  BULK RELEASE-BY-PASSENGER TRANSACTION ADDED.
003000*                TKT 6988.                                     S04
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-4341.
003600 OBJECT-COMPUTER.   IBM-4341.
003700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SEAT-TXN-FILE     ASSIGN TO SEATTXN
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT CLASS-MASTER      ASSIGN TO CLSFIN
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT PASSENGER-MASTER  ASSIGN TO PAXIN
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT SEAT-MASTER-IN    ASSIGN TO SEATIN
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT SEAT-MASTER-OUT   ASSIGN TO SEATOUT
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT PRTOUT            ASSIGN TO SEATPRT
005100         ORGANIZATION IS RECORD SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  SEAT-TXN-FILE
005700     LABEL RECORD IS STANDARD
005800     DATA RECORD IS I-TXN-REC.
005900 01  I-TXN-REC.
006000     05  TXN-TYPE              PIC X(01).
006100         88  TXN-IS-CREATE     VALUE 'C'.
006200         88  TXN-IS-ASSIGN     VALUE 'A'.
006300         88  TXN-IS-RELEASE    VALUE 'R'.
006400         88  TXN-IS-BULK-REL   VALUE 'B'.
006500     05  TXN-SEAT-ID           PIC 9(08).
006600     05  TXN-CLASS-ID          PIC 9(06).
006700     05  TXN-SEAT-NUMBER       PIC X(04).
006800     05  TXN-PASSENGER-ID      PIC X(36).
006900     05  FILLER                PIC X(11).
007000*
007100 FD  CLASS-MASTER
007200     LABEL RECORD IS STANDARD
007300     DATA RECORD IS I-CLSF-REC.
007400 01  I-CLSF-REC.
007500     COPY CLSFREC.
007600*
007700 FD  PASSENGER-MASTER
007800     LABEL RECORD IS STANDARD
007900     DATA RECORD IS I-PAX-REC.
008000 01  I-PAX-REC.
008100     COPY PAXREC.
008200*
008300 FD  SEAT-MASTER-IN
008400     LABEL RECORD IS STANDARD
008500     DATA RECORD IS I-SEAT-REC.
008600 01  I-SEAT-REC.
008700     COPY SEATREC.
008800*
008900 FD  SEAT-MASTER-OUT
009000     LABEL RECORD IS STANDARD
009100     DATA RECORD IS O-SEAT-REC.
009200 01  O-SEAT-REC.
009300     COPY SEATREC.
009400*
009500 FD  PRTOUT
009600     LABEL RECORD IS OMITTED
009700     RECORD CONTAINS 132 CHARACTERS
009800     LINAGE IS 60 WITH FOOTING AT 56
009900     DATA RECORD IS PRTLINE.
010000 01  PRTLINE                   PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300 01  WORK-AREA.
010400     05  MORE-TXNS             PIC XXX    VALUE 'YES'.
010500     05  C-PCTR                PIC 99     COMP VALUE ZERO.
010600     05  ERR-SWITCH            PIC XXX    VALUE 'NO '.
010700     05  REJECT-REASON         PIC X(30)  VALUE SPACES.
010800     05  WS-MAX-SEAT-ID        PIC 9(08)  COMP VALUE ZERO.
010900*
011000 01  CLASS-TABLE.
011100     05  CLSF-TBL-ENTRY OCCURS 5000 TIMES
011200                        INDEXED BY CLSF-IDX.
011300         10  CLSFREC-ENTRY.
011400             COPY CLSFREC.
011500 01  CLSF-COUNT                PIC S9(8) COMP VALUE ZERO.
011600 01  CLSF-FOUND-IDX            PIC S9(8) COMP VALUE ZERO.
011700*
011800 01  PASSENGER-TABLE.
011900     05  PAX-TBL-ENTRY OCCURS 5000 TIMES
012000                       INDEXED BY PAX-IDX.
012100         10  PT-PASSENGER-ID   PIC X(36).
012200 01  PAX-COUNT                 PIC S9(8) COMP VALUE ZERO.
012300 01  PAX-FOUND-IDX             PIC S9(8) COMP VALUE ZERO.
012400*
012500 01  SEAT-TABLE.
012600     05  SEAT-TBL-ENTRY OCCURS 20000 TIMES
012700                        INDEXED BY SEAT-IDX.
012800         10  SEATREC-ENTRY.
012900             COPY SEATREC.
013000 01  SEAT-COUNT                PIC S9(8) COMP VALUE ZERO.
013100 01  SEAT-FOUND-IDX            PIC S9(8) COMP VALUE ZERO.
013200*
013300 01  SWAP-HOLD.
013400     COPY SEATREC.
013500*
013600 01  WS-SYS-DATE                PIC 9(06).
013700 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
013800     05  WS-SYS-YY              PIC 9(02).
013900     05  WS-SYS-MM              PIC 9(02).
014000     05  WS-SYS-DD              PIC 9(02).
014100 01  WS-CENTURY                 PIC 9(02) COMP VALUE ZERO.
014200*
014300 01  SEAT-CODE-WORK.
014400     05  SCW-CLASS-ABBR         PIC X(02)  VALUE SPACES.
014500     05  SCW-SEAT-ID-ED         PIC 9(03)  VALUE ZERO.
014600     05  O-SEAT-CODE            PIC X(24)  VALUE SPACES.
014700*
014800 01  COMPANY-TITLE.
014900     05  FILLER                 PIC X(06) VALUE 'DATE: '.
015000     05  O-MM                   PIC 99.
015100     05  FILLER                 PIC X     VALUE '/'.
015200     05  O-DD                   PIC 99.
015300     05  FILLER                 PIC X     VALUE '/'.
015400     05  O-YY                   PIC 9(04).
015500     05  FILLER                 PIC X(38) VALUE SPACES.
015600     05  FILLER                 PIC X(24) VALUE
015700         'SKYHARBOR AIRLINES'.
015800     05  FILLER                 PIC X(46) VALUE SPACES.
015900     05  FILLER                 PIC X(06) VALUE 'PAGE: '.
016000     05  O-PCTR                 PIC Z9.
016100*
016200 01  REPORT-TITLE-LINE.
016300     05  FILLER                 PIC X(38) VALUE SPACES.
016400     05  FILLER                 PIC X(40) VALUE
016500         'SEAT INVENTORY LISTING'.
016600     05  FILLER                 PIC X(54) VALUE SPACES.
016700*
016800 01  COLUMN-HEADING-LINE.
016900     05  FILLER                 PIC X(03) VALUE SPACES.
017000     05  FILLER                 PIC X(10) VALUE 'SEAT-ID'.
017100     05  FILLER                 PIC X(10) VALUE 'CLASS-ID'.
017200     05  FILLER                 PIC X(08) VALUE 'SEAT-NO'.
017300     05  FILLER                 PIC X(12) VALUE 'AVAILABLE'.
017400     05  FILLER                 PIC X(38) VALUE 'PASSENGER-ID'.
017500     05  FILLER                 PIC X(24) VALUE 'SEAT-CODE'.
017600*
017700 01  DETAIL-LINE.
017800     05  FILLER                 PIC X(03) VALUE SPACES.
017900     05  O-SEAT-ID              PIC 9(08).
018000     05  FILLER                 PIC X(02) VALUE SPACES.
018100     05  O-CLASS-ID             PIC 9(06).
018200     05  FILLER                 PIC X(04) VALUE SPACES.
018300     05  O-SEAT-NUMBER          PIC X(04).
018400     05  FILLER                 PIC X(06) VALUE SPACES.
018500     05  O-AVAILABLE            PIC X(03).
018600     05  FILLER                 PIC X(09) VALUE SPACES.
018700     05  O-PASSENGER-ID         PIC X(36).
018800     05  O-DISP-SEAT-CODE       PIC X(24).
018900*
019000 PROCEDURE DIVISION.
019100*
019200 0000-SEATMNT.
019300     PERFORM 1000-INIT.
019400     PERFORM 2000-MAINLINE
019500         UNTIL MORE-TXNS = 'NO'.
019600     PERFORM 3000-CLOSING.
019700     STOP RUN.
019800*
019900 1000-INIT.
020000     OPEN INPUT  SEAT-TXN-FILE
020100          INPUT  CLASS-MASTER
020200          INPUT  PASSENGER-MASTER
020300          INPUT  SEAT-MASTER-IN
020400          OUTPUT SEAT-MASTER-OUT
020500          OUTPUT PRTOUT.
020600     ACCEPT WS-SYS-DATE FROM DATE.
020700     PERFORM 1050-TODAY.
020800     PERFORM 1100-LOAD-CLASSES THRU 1100-EXIT.
020900     PERFORM 1200-LOAD-PASSENGERS THRU 1200-EXIT.
021000     PERFORM 1300-LOAD-SEATS THRU 1300-EXIT.
021100     PERFORM 9900-HEADING.
021200     PERFORM 9000-READ-TXN.
021300*
021400 1050-TODAY.
021500     IF WS-SYS-YY < 50
021600         MOVE 20 TO WS-CENTURY
021700     ELSE
021800         MOVE 19 TO WS-CENTURY
021900     END-IF.
022000     MOVE WS-SYS-MM TO O-MM.
022100     MOVE WS-SYS-DD TO O-DD.
022200     COMPUTE O-YY = WS-CENTURY * 100 + WS-SYS-YY.
022300*
022400 1100-LOAD-CLASSES.
022500     READ CLASS-MASTER
022600         AT END GO TO 1100-EXIT.
022700 1100-LOAD-ONE.
022800     ADD 1 TO CLSF-COUNT.
022900     MOVE I-CLSF-REC TO CLSFREC-ENTRY (CLSF-COUNT).
023000     READ CLASS-MASTER
023100         AT END GO TO 1100-EXIT.
023200     GO TO 1100-LOAD-ONE.
023300 1100-EXIT.
023400     EXIT.
023500*
023600 1200-LOAD-PASSENGERS.
023700     READ PASSENGER-MASTER
023800         AT END GO TO 1200-EXIT.
023900 1200-LOAD-ONE.
024000     ADD 1 TO PAX-COUNT.
024100     MOVE PAX-PASSENGER-ID TO PT-PASSENGER-ID (PAX-COUNT).
024200     READ PASSENGER-MASTER
024300         AT END GO TO 1200-EXIT.
024400     GO TO 1200-LOAD-ONE.
024500 1200-EXIT.
024600     EXIT.
024700*
024800 1300-LOAD-SEATS.
024900     READ SEAT-MASTER-IN
025000         AT END GO TO 1300-EXIT.
025100 1300-LOAD-ONE.
025200     ADD 1 TO SEAT-COUNT.
025300     MOVE I-SEAT-REC TO SEATREC-ENTRY (SEAT-COUNT).
025400     IF SEAT-ID (SEAT-COUNT) > WS-MAX-SEAT-ID
025500         MOVE SEAT-ID (SEAT-COUNT) TO WS-MAX-SEAT-ID
025600     END-IF.
025700     READ SEAT-MASTER-IN
025800         AT END GO TO 1300-EXIT.
025900     GO TO 1300-LOAD-ONE.
026000 1300-EXIT.
026100     EXIT.
026200*
026300 2000-MAINLINE.
026400     MOVE 'NO ' TO ERR-SWITCH.
026500     MOVE SPACES TO REJECT-REASON.
026600     EVALUATE TRUE
026700         WHEN TXN-IS-CREATE
026800             PERFORM 2100-VALIDATE-CREATE THRU 2100-EXIT
026900         WHEN TXN-IS-ASSIGN
027000             PERFORM 2200-VALIDATE-ASSIGN THRU 2200-EXIT
027100         WHEN TXN-IS-RELEASE
027200             PERFORM 2300-VALIDATE-RELEASE THRU 2300-EXIT
027300         WHEN TXN-IS-BULK-REL
027400             PERFORM 2400-BULK-RELEASE THRU 2400-EXIT
027500         WHEN OTHER
027600             MOVE 'YES' TO ERR-SWITCH
027700             MOVE 'UNKNOWN TRANSACTION TYPE' TO REJECT-REASON
027800     END-EVALUATE.
027900     IF ERR-SWITCH = 'YES'
028000         PERFORM 2900-PRINT-REJECT
028100     END-IF.
028200     PERFORM 9000-READ-TXN.
028300*
028400 2100-VALIDATE-CREATE.
028500     PERFORM 2110-FIND-CLASS-BY-ID.
028600     IF CLSF-FOUND-IDX = ZERO
028700         MOVE 'YES' TO ERR-SWITCH
028800         MOVE 'UNKNOWN CLASS ID' TO REJECT-REASON
028900         GO TO 2100-EXIT
029000     END-IF.
029100     PERFORM 2120-FIND-SEAT-BY-NUMBER.
029200     IF SEAT-FOUND-IDX > ZERO
029300         MOVE 'YES' TO ERR-SWITCH
029400         MOVE 'SEAT NUMBER ALREADY ON CLASS' TO REJECT-REASON
029500         GO TO 2100-EXIT
029600     END-IF.
029700     ADD 1 TO WS-MAX-SEAT-ID.
029800     ADD 1 TO SEAT-COUNT.
029900     MOVE WS-MAX-SEAT-ID    TO SEAT-ID          (SEAT-COUNT).
030000     MOVE TXN-CLASS-ID      TO SEAT-CLASS-ID    (SEAT-COUNT).
030100     MOVE TXN-SEAT-NUMBER   TO SEAT-NUMBER      (SEAT-COUNT).
030200     IF TXN-PASSENGER-ID = SPACES
030300         MOVE 'Y' TO SEAT-IS-AVAILABLE (SEAT-COUNT)
030400         MOVE SPACES TO SEAT-PASSENGER-ID (SEAT-COUNT)
030500     ELSE
030600         MOVE 'N' TO SEAT-IS-AVAILABLE (SEAT-COUNT)
030700         MOVE TXN-PASSENGER-ID TO SEAT-PASSENGER-ID (SEAT-COUNT)
030800     END-IF.
030900     MOVE WS-MAX-SEAT-ID TO TXN-SEAT-ID.
031000 2100-EXIT.
031100     EXIT.
031200*
031300 2110-FIND-CLASS-BY-ID.
031400     MOVE ZERO TO CLSF-FOUND-IDX.
031500     PERFORM 2111-SCAN-ONE-CLASS
031600         VARYING CLSF-IDX FROM 1 BY 1
031700         UNTIL CLSF-IDX > CLSF-COUNT.
031800*
031900 2111-SCAN-ONE-CLASS.
032000     IF CLSF-CLASS-ID (CLSF-IDX) = TXN-CLASS-ID
032100         MOVE CLSF-IDX TO CLSF-FOUND-IDX
032200     END-IF.
032300*
032400 2120-FIND-SEAT-BY-NUMBER.
032500     MOVE ZERO TO SEAT-FOUND-IDX.
032600     PERFORM 2121-SCAN-ONE-SEAT-NO
032700         VARYING SEAT-IDX FROM 1 BY 1
032800         UNTIL SEAT-IDX > SEAT-COUNT.
032900*
033000 2121-SCAN-ONE-SEAT-NO.
033100     IF SEAT-CLASS-ID (SEAT-IDX) = TXN-CLASS-ID
033200         AND SEAT-NUMBER (SEAT-IDX) = TXN-SEAT-NUMBER
033300         MOVE SEAT-IDX TO SEAT-FOUND-IDX
033400     END-IF.
033500*
033600 2130-FIND-SEAT-BY-ID.
033700     MOVE ZERO TO SEAT-FOUND-IDX.
033800     PERFORM 2131-SCAN-ONE-SEAT-ID
033900         VARYING SEAT-IDX FROM 1 BY 1
034000         UNTIL SEAT-IDX > SEAT-COUNT.
034100*
034200 2131-SCAN-ONE-SEAT-ID.
034300     IF SEAT-ID (SEAT-IDX) = TXN-SEAT-ID
034400         MOVE SEAT-IDX TO SEAT-FOUND-IDX
034500     END-IF.
034600*
034700 2140-FIND-PASSENGER.
034800     MOVE ZERO TO PAX-FOUND-IDX.
034900     PERFORM 2141-SCAN-ONE-PAX
035000         VARYING PAX-IDX FROM 1 BY 1
035100         UNTIL PAX-IDX > PAX-COUNT.
035200*
035300 2141-SCAN-ONE-PAX.
035400     IF PT-PASSENGER-ID (PAX-IDX) = TXN-PASSENGER-ID
035500         MOVE PAX-IDX TO PAX-FOUND-IDX
035600     END-IF.
035700*
035800 2200-VALIDATE-ASSIGN.
035900     PERFORM 2140-FIND-PASSENGER.
036000     IF PAX-FOUND-IDX = ZERO
036100         MOVE 'YES' TO ERR-SWITCH
036200         MOVE 'UNKNOWN PASSENGER ID' TO REJECT-REASON
036300         GO TO 2200-EXIT
036400     END-IF.
036500     PERFORM 2130-FIND-SEAT-BY-ID.
036600     IF SEAT-FOUND-IDX = ZERO
036700         MOVE 'YES' TO ERR-SWITCH
036800         MOVE 'UNKNOWN SEAT ID' TO REJECT-REASON
036900         GO TO 2200-EXIT
037000     END-IF.
037100     IF SEAT-NOT-AVAILABLE (SEAT-FOUND-IDX)
037200         MOVE 'YES' TO ERR-SWITCH
037300         MOVE 'SEAT NOT AVAILABLE' TO REJECT-REASON
037400         GO TO 2200-EXIT
037500     END-IF.
037600     IF TXN-CLASS-ID NOT = ZERO
037700         AND TXN-CLASS-ID NOT = SEAT-CLASS-ID (SEAT-FOUND-IDX)
037800         MOVE 'YES' TO ERR-SWITCH
037900         MOVE 'SEAT NOT IN REQUESTED CLASS' TO REJECT-REASON
038000         GO TO 2200-EXIT
038100     END-IF.
038200     MOVE 'N' TO SEAT-IS-AVAILABLE (SEAT-FOUND-IDX).
038300     MOVE TXN-PASSENGER-ID TO SEAT-PASSENGER-ID (SEAT-FOUND-IDX).
038400 2200-EXIT.
038500     EXIT.
038600*
038700 2300-VALIDATE-RELEASE.
038800     PERFORM 2130-FIND-SEAT-BY-ID.
038900     IF SEAT-FOUND-IDX = ZERO
039000         MOVE 'YES' TO ERR-SWITCH
039100         MOVE 'UNKNOWN SEAT ID' TO REJECT-REASON
039200         GO TO 2300-EXIT
039300     END-IF.
039400     MOVE 'Y' TO SEAT-IS-AVAILABLE (SEAT-FOUND-IDX).
039500     MOVE SPACES TO SEAT-PASSENGER-ID (SEAT-FOUND-IDX).
039600 2300-EXIT.
039700     EXIT.
039800*
039900 2400-BULK-RELEASE.
040000*    BULK RELEASE OF EVERY SEAT HELD BY A PASSENGER.      S04
040100     PERFORM 2410-RELEASE-ONE
040200         VARYING SEAT-IDX FROM 1 BY 1
040300         UNTIL SEAT-IDX > SEAT-COUNT.
040400 2400-EXIT.
040500     EXIT.
040600*
040700 2410-RELEASE-ONE.
040800     IF SEAT-PASSENGER-ID (SEAT-IDX) = TXN-PASSENGER-ID
040900         AND SEAT-NOT-AVAILABLE (SEAT-IDX)
041000         MOVE 'Y' TO SEAT-IS-AVAILABLE (SEAT-IDX)
041100         MOVE SPACES TO SEAT-PASSENGER-ID (SEAT-IDX)
041200     END-IF.
041300*
041400 2900-PRINT-REJECT.
041500     MOVE SPACES TO DETAIL-LINE.
041600     MOVE TXN-SEAT-ID TO O-SEAT-ID.
041700     MOVE 'REJECTED - '  TO O-PASSENGER-ID (1:11).
041800     MOVE REJECT-REASON  TO O-PASSENGER-ID (12:25).
041900     WRITE PRTLINE FROM DETAIL-LINE
042000         AFTER ADVANCING 1 LINE
042100             AT EOP PERFORM 9900-HEADING.
042200*
042300 3000-CLOSING.
042400     PERFORM 3100-SORT-BY-SEAT-NO.
042500     PERFORM 3200-PRINT-LISTING.
042600     PERFORM 3300-WRITE-MASTER.
042700     CLOSE SEAT-TXN-FILE, CLASS-MASTER, PASSENGER-MASTER,
042800           SEAT-MASTER-IN, SEAT-MASTER-OUT, PRTOUT.
042900*
043000 3100-SORT-BY-SEAT-NO.
043100*    EXCHANGE SORT BY CLASS-ID THEN SEAT-NO ROW/LETTER VIEW.  S02
043200     PERFORM 3110-ONE-PASS
043300         VARYING SEAT-IDX FROM 1 BY 1
043400         UNTIL SEAT-IDX >= SEAT-COUNT.
043500*
043600 3110-ONE-PASS.
043700     PERFORM 3120-COMPARE-ADJACENT
043800         VARYING SEAT-FOUND-IDX FROM 1 BY 1
043900         UNTIL SEAT-FOUND-IDX >= SEAT-COUNT.
044000*
044100 3120-COMPARE-ADJACENT.
044200     IF SEAT-CLASS-ID (SEAT-FOUND-IDX) > SEAT-CLASS-ID (SEAT-FOUND-IDX + 1)
044300         OR (SEAT-CLASS-ID (SEAT-FOUND-IDX) = SEAT-CLASS-ID (SEAT-FOUND-IDX + 1)
044400             AND SEAT-NUMBER (SEAT-FOUND-IDX)
044500                   > SEAT-NUMBER (SEAT-FOUND-IDX + 1))
044600         MOVE SEATREC-ENTRY (SEAT-FOUND-IDX) TO SWAP-HOLD
044700         MOVE SEATREC-ENTRY (SEAT-FOUND-IDX + 1)
044800             TO SEATREC-ENTRY (SEAT-FOUND-IDX)
044900         MOVE SWAP-HOLD TO SEATREC-ENTRY (SEAT-FOUND-IDX + 1)
045000     END-IF.
045100 3200-PRINT-LISTING.
045200     PERFORM 3210-PRINT-ONE
045300         VARYING SEAT-IDX FROM 1 BY 1
045400         UNTIL SEAT-IDX > SEAT-COUNT.
045500*
045600 3210-PRINT-ONE.
045700     MOVE SPACES TO DETAIL-LINE.
045800     MOVE SEAT-ID (SEAT-IDX)       TO O-SEAT-ID.
045900     MOVE SEAT-CLASS-ID (SEAT-IDX) TO O-CLASS-ID.
046000     MOVE SEAT-NUMBER (SEAT-IDX)   TO O-SEAT-NUMBER.
046100     IF SEAT-AVAILABLE (SEAT-IDX)
046200         MOVE 'YES' TO O-AVAILABLE
046300     ELSE
046400         MOVE 'NO'  TO O-AVAILABLE
046500     END-IF.
046600     MOVE SEAT-PASSENGER-ID (SEAT-IDX) TO O-PASSENGER-ID.
046700     PERFORM 3220-BUILD-SEAT-CODE THRU 3220-EXIT.
046800     MOVE O-SEAT-CODE TO O-DISP-SEAT-CODE.
046900     WRITE PRTLINE FROM DETAIL-LINE
047000         AFTER ADVANCING 1 LINE
047100             AT EOP PERFORM 9900-HEADING.
047200*
047300 3220-BUILD-SEAT-CODE.
047400*    SEAT CODE = FLIGHT-ID + "-" + FIRST 2 LETTERS OF CLASS
047500*    TYPE (UPPERCASED, EMPTY IF SHORTER THAN 2) + SEAT-ID
047600*    ZERO-PADDED TO 3 DIGITS.
047700     MOVE SPACES TO O-SEAT-CODE.
047800     PERFORM 3221-FIND-OWNING-CLASS.
047900     IF CLSF-FOUND-IDX = ZERO
048000         GO TO 3220-EXIT
048100     END-IF.
048200     MOVE SPACES TO SCW-CLASS-ABBR.
048300     IF CLSF-CLASS-TYPE (CLSF-FOUND-IDX) (2:1) NOT = SPACE
048400         MOVE CLSF-TYPE-ABBR (CLSF-FOUND-IDX) TO SCW-CLASS-ABBR
048500     END-IF.
048600     MOVE SEAT-ID (SEAT-IDX) TO SCW-SEAT-ID-ED.
048700     STRING CLSF-FLIGHT-ID (CLSF-FOUND-IDX) DELIMITED BY SPACE
048800            '-'                             DELIMITED BY SIZE
048900            SCW-CLASS-ABBR                  DELIMITED BY SIZE
049000            SCW-SEAT-ID-ED                  DELIMITED BY SIZE
049100            INTO O-SEAT-CODE.
049200 3220-EXIT.
049300     EXIT.
049400*
049500 3221-FIND-OWNING-CLASS.
049600     MOVE ZERO TO CLSF-FOUND-IDX.
049700     PERFORM 3222-SCAN-ONE-OWNER
049800         VARYING CLSF-IDX FROM 1 BY 1
049900         UNTIL CLSF-IDX > CLSF-COUNT.
050000*
050100 3222-SCAN-ONE-OWNER.
050200     IF CLSF-CLASS-ID (CLSF-IDX) = SEAT-CLASS-ID (SEAT-IDX)
050300         MOVE CLSF-IDX TO CLSF-FOUND-IDX
050400     END-IF.
050500*
050600 3300-WRITE-MASTER.
050700     PERFORM 3310-WRITE-ONE
050800         VARYING SEAT-IDX FROM 1 BY 1
050900         UNTIL SEAT-IDX > SEAT-COUNT.
051000*
051100 3310-WRITE-ONE.
051200     MOVE SEATREC-ENTRY (SEAT-IDX) TO O-SEAT-REC.
051300     WRITE O-SEAT-REC.
051400*
051500 9000-READ-TXN.
051600     READ SEAT-TXN-FILE
051700         AT END MOVE 'NO' TO MORE-TXNS.
051800*
051900 9900-HEADING.
052000     ADD 1 TO C-PCTR.
052100     MOVE C-PCTR TO O-PCTR.
052200     WRITE PRTLINE FROM COMPANY-TITLE
052300         AFTER ADVANCING PAGE.
052400     WRITE PRTLINE FROM REPORT-TITLE-LINE
052500         AFTER ADVANCING 2 LINES.
052600     WRITE PRTLINE FROM COLUMN-HEADING-LINE
052700         AFTER ADVANCING 2 LINES.
