000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RESVSTAT.
000300 AUTHOR.            R D MASON.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      04/02/90.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   RESVSTAT  -  BOOKING REVENUE STATISTICS REPORT                *
001200*                                                                *
001300*   READS THE POSTED BOOKING MASTER FOR A CALLER-SUPPLIED DATE    *
001400*   RANGE, GROUPS NON-DELETED UNPAID/PAID BOOKINGS BY FLIGHT,     *
001500*   SUMS POTENTIAL REVENUE PER FLIGHT AND PRINTS THE DETAIL IN    *
001600*   REVENUE-DESCENDING ORDER WITH A GRAND TOTAL LINE.             *
001700*                                                                *
001800******************************************************************
001900*                                                                *
002000*   CHANGE LOG                                                   *
002100*                                                                *
002200*   900402 RDM  ORIGINAL PROGRAM - CUTOVER RELEASE.            S01
002300*   930812 TJL  REVENUE-DESCENDING SORT ADDED (EXCHANGE SORT
002400*                IN THE STATISTICS TABLE, NO SORT VERB).       S02
002500*   981204 KSB  Y2K - RUN-PARM DATE RANGE WIDENED TO CCYYMMDD,
002600*                CENTURY WINDOWING ADDED AT 1050-TODAY.        S03
002700*   040615 WHN  NULL TOTAL-PRICE NOW TREATED AS ZERO IN THE
002800*                REVENUE ACCUMULATION AT 2210-ACCUM-FLIGHT.    S04
002900*                                                                *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-4341.
003400 OBJECT-COMPUTER.   IBM-4341.
003500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT RUN-PARM-FILE     ASSIGN TO RUNPARM
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT BOOKING-MASTER    ASSIGN TO BOOKIN
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT FLIGHT-MASTER     ASSIGN TO FLIGHTIN
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT PRTOUT            ASSIGN TO STATPRT
004500         ORGANIZATION IS RECORD SEQUENTIAL.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  RUN-PARM-FILE
005100     LABEL RECORD IS STANDARD
005200     DATA RECORD IS I-PARM-REC.
005300 01  I-PARM-REC.
005400     05  PARM-START-DATE      PIC 9(08).
005500     05  PARM-END-DATE        PIC 9(08).
005600     05  FILLER               PIC X(16).
005700*
005800 FD  BOOKING-MASTER
005900     LABEL RECORD IS STANDARD
006000     DATA RECORD IS I-BOOK-REC.
006100 01  I-BOOK-REC.
006200     COPY BOOKREC.
006300*
006400 FD  FLIGHT-MASTER
006500     LABEL RECORD IS STANDARD
006600     DATA RECORD IS I-FLGT-REC.
006700 01  I-FLGT-REC.
006800     COPY FLGTREC.
006900*
007000 FD  PRTOUT
007100     LABEL RECORD IS OMITTED
007200     RECORD CONTAINS 132 CHARACTERS
007300     LINAGE IS 60 WITH FOOTING AT 56
007400     DATA RECORD IS PRTLINE.
007500 01  PRTLINE                  PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800 01  WORK-AREA.
007900     05  MORE-BOOKS           PIC XXX    VALUE 'YES'.
008000     05  C-PCTR               PIC 99     COMP VALUE ZERO.
008100     05  WS-START-DATE        PIC 9(08)  VALUE ZERO.
008200     05  WS-END-DATE          PIC 9(08)  VALUE ZERO.
008300     05  WS-BOOK-CCYYMMDD     PIC 9(08)  VALUE ZERO.
008400*
008500 01  FLIGHT-TABLE.
008600     05  FLGT-TBL-ENTRY OCCURS 2000 TIMES
008700                        INDEXED BY FLGT-IDX.
008800         10  FT-FLIGHT-ID     PIC X(18).
008900         10  FT-ORIGIN        PIC X(03).
009000         10  FT-DEST          PIC X(03).
009100 01  FT-COUNT                 PIC S9(8)  COMP VALUE ZERO.
009200*
009300 01  STAT-TABLE.
009400     05  STAT-TBL-ENTRY OCCURS 2000 TIMES
009500                        INDEXED BY STAT-IDX.
009600         10  SX-FLIGHT-ID     PIC X(18).
009700         10  SX-BOOK-COUNT    PIC 9(05)      COMP.
009800         10  SX-REVENUE       PIC S9(13)V99.
009900 01  STAT-COUNT                PIC S9(8)  COMP VALUE ZERO.
010000*
010100 01  EXCHANGE-SORT-WORK.
010200     05  ES-PASS-SW           PIC X(01)  VALUE 'Y'.
010300     05  ES-HOLD-FLIGHT-ID    PIC X(18)  VALUE SPACES.
010400     05  ES-HOLD-COUNT        PIC 9(05)  COMP VALUE ZERO.
010500     05  ES-HOLD-REVENUE      PIC S9(13)V99 VALUE ZERO.
010600*
010700 01  SCAN-SWS.
010800     05  FLGT-FOUND-SW        PIC X(01)  VALUE 'N'.
010900     05  STAT-FOUND-SW        PIC X(01)  VALUE 'N'.
011000     05  FLGT-TBL-POS         PIC S9(8)  COMP VALUE ZERO.
011100     05  STAT-TBL-POS         PIC S9(8)  COMP VALUE ZERO.
011200*
011300 01  GT-WORK.
011400     05  GT-BOOK-COUNT        PIC 9(07)      COMP VALUE ZERO.
011500     05  GT-REVENUE           PIC S9(13)V99  VALUE ZERO.
011600*
011700 01  COMPANY-TITLE.
011800     05  FILLER               PIC X(06)  VALUE 'DATE: '.
011900     05  O-MM                 PIC 99.
012000     05  FILLER               PIC X      VALUE '/'.
012100     05  O-DD                 PIC 99.
012200     05  FILLER               PIC X      VALUE '/'.
012300     05  O-YY                 PIC 9(04).
012400     05  FILLER               PIC X(38)  VALUE SPACES.
012500     05  FILLER               PIC X(24)  VALUE
012600         'SKYHARBOR AIRLINES'.
012700     05  FILLER               PIC X(46)  VALUE SPACES.
012800     05  FILLER               PIC X(06)  VALUE 'PAGE: '.
012900     05  O-PCTR               PIC Z9.
013000*
013100 01  REPORT-TITLE-LINE.
013200     05  FILLER               PIC X(45)  VALUE SPACES.
013300     05  FILLER               PIC X(32)  VALUE
013400         'BOOKING STATISTICS REPORT'.
013500     05  FILLER               PIC X(55)  VALUE SPACES.
013600*
013700 01  COLUMN-HEADING-LINE.
013800     05  FILLER               PIC X(03)  VALUE SPACES.
013900     05  FILLER               PIC X(18)  VALUE 'FLIGHT-ID'.
014000     05  FILLER               PIC X(04)  VALUE SPACES.
014100     05  FILLER               PIC X(08)  VALUE 'ROUTE'.
014200     05  FILLER               PIC X(04)  VALUE SPACES.
014300     05  FILLER               PIC X(05)  VALUE 'CNT'.
014400     05  FILLER               PIC X(06)  VALUE SPACES.
014500     05  FILLER               PIC X(20)  VALUE
014600         'POTENTIAL REVENUE'.
014700*
014800 01  DETAIL-LINE.
014900     05  FILLER               PIC X(03)  VALUE SPACES.
015000     05  O-FLIGHT-ID          PIC X(18).
015100     05  FILLER               PIC X(04)  VALUE SPACES.
015200     05  O-ROUTE              PIC X(08).
015300     05  FILLER               PIC X(04)  VALUE SPACES.
015400     05  O-BOOK-CNT           PIC ZZZZ9.
015500     05  FILLER               PIC X(06)  VALUE SPACES.
015600     05  O-REVENUE            PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
015700     05  FILLER               PIC X(38)  VALUE SPACES.
015800*
015900 01  GRAND-TOTAL-LINE.
016000     05  FILLER               PIC X(03)  VALUE SPACES.
016100     05  FILLER               PIC X(13)  VALUE
016200         'GRAND TOTAL: '.
016300     05  O-GT-BOOK-CNT        PIC ZZZ,ZZ9.
016400     05  FILLER               PIC X(03)  VALUE SPACES.
016500     05  O-GT-REVENUE         PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
016600     05  FILLER               PIC X(92)  VALUE SPACES.
016700*
016800 01  WS-SYS-DATE                 PIC 9(06).
016900 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
017000     05  WS-SYS-YY               PIC 9(02).
017100     05  WS-SYS-MM               PIC 9(02).
017200     05  WS-SYS-DD               PIC 9(02).
017300 01  WS-CENTURY                  PIC 9(02)  COMP VALUE ZERO.
017400 01  WS-NOW-CCYY                 PIC 9(04)  VALUE ZERO.
017500*
017600 PROCEDURE DIVISION.
017700*
017800 0000-RESVSTAT.
017900     PERFORM 1000-INIT.
018000     PERFORM 2000-MAINLINE
018100         UNTIL MORE-BOOKS = 'NO'.
018200     PERFORM 3000-CLOSING.
018300     STOP RUN.
018400*
018500 1000-INIT.
018600     OPEN INPUT  RUN-PARM-FILE
018700          INPUT  BOOKING-MASTER
018800          INPUT  FLIGHT-MASTER
018900          OUTPUT PRTOUT.
019000     ACCEPT WS-SYS-DATE FROM DATE.
019100     PERFORM 1050-TODAY.
019200     READ RUN-PARM-FILE
019300         AT END MOVE ZERO TO PARM-START-DATE, PARM-END-DATE.
019400     MOVE PARM-START-DATE TO WS-START-DATE.
019500     MOVE PARM-END-DATE   TO WS-END-DATE.
019600     PERFORM 1100-LOAD-FLIGHTS THRU 1100-EXIT.
019700     PERFORM 9900-HEADING.
019800     PERFORM 9000-READ-BOOKING.
019900*
020000 1050-TODAY.
020100*    Y2K WINDOWING - TKT 5541 (KSB 981204).                    S03
020200     IF WS-SYS-YY < 50
020300         MOVE 20 TO WS-CENTURY
020400     ELSE
020500         MOVE 19 TO WS-CENTURY
020600     END-IF.
020700     COMPUTE WS-NOW-CCYY = WS-CENTURY * 100 + WS-SYS-YY.
020800     MOVE WS-SYS-MM TO O-MM.
020900     MOVE WS-SYS-DD TO O-DD.
021000     MOVE WS-NOW-CCYY TO O-YY.
021100*
021200 1100-LOAD-FLIGHTS.
021300     READ FLIGHT-MASTER
021400         AT END GO TO 1100-EXIT.
021500 1100-LOAD-ONE.
021600     ADD 1 TO FT-COUNT.
021700     MOVE FLIGHT-ID        TO FT-FLIGHT-ID (FT-COUNT).
021800     MOVE FLGT-ORIGIN-CODE TO FT-ORIGIN     (FT-COUNT).
021900     MOVE FLGT-DEST-CODE   TO FT-DEST       (FT-COUNT).
022000     READ FLIGHT-MASTER
022100         AT END GO TO 1100-EXIT.
022200     GO TO 1100-LOAD-ONE.
022300 1100-EXIT.
022400     EXIT.
022500*
022600 2000-MAINLINE.
022700     IF BOOK-NOT-DELETED
022800        AND (BOOK-STAT-UNPAID OR BOOK-STAT-PAID)
022900         MOVE BOOK-CREATED-TS (1:8) TO WS-BOOK-CCYYMMDD
023000         IF WS-BOOK-CCYYMMDD >= WS-START-DATE
023100            AND WS-BOOK-CCYYMMDD <= WS-END-DATE
023200             PERFORM 2100-FIND-STAT-ROW
023300             PERFORM 2200-ACCUM-FLIGHT
023400         END-IF
023500     END-IF.
023600     PERFORM 9000-READ-BOOKING.
023700*
023800 2100-FIND-STAT-ROW.
023900     MOVE 'N' TO STAT-FOUND-SW.
024000     MOVE ZERO TO STAT-TBL-POS.
024100     PERFORM 2110-SCAN-STAT
024200         VARYING STAT-IDX FROM 1 BY 1
024300         UNTIL STAT-IDX > STAT-COUNT OR STAT-FOUND-SW = 'Y'.
024400     IF STAT-FOUND-SW = 'N'
024500         ADD 1 TO STAT-COUNT
024600         MOVE BOOK-FLIGHT-ID TO SX-FLIGHT-ID  (STAT-COUNT)
024700         MOVE ZERO           TO SX-BOOK-COUNT (STAT-COUNT)
024800         MOVE ZERO           TO SX-REVENUE    (STAT-COUNT)
024900         SET STAT-TBL-POS    TO STAT-COUNT
025000     END-IF.
025100*
025200 2110-SCAN-STAT.
025300     IF SX-FLIGHT-ID (STAT-IDX) = BOOK-FLIGHT-ID
025400         MOVE 'Y' TO STAT-FOUND-SW
025500         SET STAT-TBL-POS TO STAT-IDX
025600     END-IF.
025700*
025800 2200-ACCUM-FLIGHT.
025900     ADD 1 TO SX-BOOK-COUNT (STAT-TBL-POS).
026000*    NULL TOTAL-PRICE TREATED AS ZERO - TKT 7002 (WHN 040615).  S04
026100     IF BOOK-TOTAL-PRICE NUMERIC
026200         ADD BOOK-TOTAL-PRICE TO SX-REVENUE (STAT-TBL-POS)
026300     END-IF.
026400*
026500 3000-CLOSING.
026600     PERFORM 3100-SORT-STATS.
026700     PERFORM 3200-PRINT-DETAIL.
026800     PERFORM 3300-PRINT-GRAND-TOTAL.
026900     CLOSE RUN-PARM-FILE, BOOKING-MASTER, FLIGHT-MASTER, PRTOUT.
027000*
027100 3100-SORT-STATS.
027200*    EXCHANGE SORT ON REVENUE DESCENDING - NO SORT VERB USED.   S02
027300     MOVE 'Y' TO ES-PASS-SW.
027400     PERFORM 3110-ONE-PASS
027500         UNTIL ES-PASS-SW = 'N' OR STAT-COUNT < 2.
027600*
027700 3110-ONE-PASS.
027800     MOVE 'N' TO ES-PASS-SW.
027900     PERFORM 3120-COMPARE-ADJACENT
028000         VARYING STAT-IDX FROM 1 BY 1
028100         UNTIL STAT-IDX > STAT-COUNT - 1.
028200*
028300 3120-COMPARE-ADJACENT.
028400     IF SX-REVENUE (STAT-IDX) < SX-REVENUE (STAT-IDX + 1)
028500         MOVE SX-FLIGHT-ID  (STAT-IDX)     TO ES-HOLD-FLIGHT-ID
028600         MOVE SX-BOOK-COUNT (STAT-IDX)     TO ES-HOLD-COUNT
028700         MOVE SX-REVENUE    (STAT-IDX)     TO ES-HOLD-REVENUE
028800         MOVE SX-FLIGHT-ID  (STAT-IDX + 1) TO SX-FLIGHT-ID  (STAT-IDX)
028900         MOVE SX-BOOK-COUNT (STAT-IDX + 1) TO SX-BOOK-COUNT (STAT-IDX)
029000         MOVE SX-REVENUE    (STAT-IDX + 1) TO SX-REVENUE    (STAT-IDX)
029100         MOVE ES-HOLD-FLIGHT-ID TO SX-FLIGHT-ID  (STAT-IDX + 1)
029200         MOVE ES-HOLD-COUNT     TO SX-BOOK-COUNT (STAT-IDX + 1)
029300         MOVE ES-HOLD-REVENUE   TO SX-REVENUE    (STAT-IDX + 1)
029400         MOVE 'Y' TO ES-PASS-SW
029500     END-IF.
029600*
029700 3200-PRINT-DETAIL.
029800     PERFORM 3210-PRINT-ONE-FLIGHT
029900         VARYING STAT-IDX FROM 1 BY 1
030000         UNTIL STAT-IDX > STAT-COUNT.
030100*
030200 3210-PRINT-ONE-FLIGHT.
030300     MOVE SX-FLIGHT-ID (STAT-IDX) TO O-FLIGHT-ID.
030400     PERFORM 3220-FIND-ROUTE.
030500     MOVE SX-BOOK-COUNT (STAT-IDX) TO O-BOOK-CNT.
030600     MOVE SX-REVENUE    (STAT-IDX) TO O-REVENUE.
030700     ADD SX-BOOK-COUNT (STAT-IDX) TO GT-BOOK-COUNT.
030800     ADD SX-REVENUE    (STAT-IDX) TO GT-REVENUE.
030900     WRITE PRTLINE FROM DETAIL-LINE
031000         AFTER ADVANCING 1 LINE
031100             AT EOP PERFORM 9900-HEADING.
031200*
031300 3220-FIND-ROUTE.
031400     MOVE 'N' TO FLGT-FOUND-SW.
031500     MOVE SPACES TO O-ROUTE.
031600     PERFORM 3221-SCAN-ROUTE
031700         VARYING FLGT-IDX FROM 1 BY 1
031800         UNTIL FLGT-IDX > FT-COUNT OR FLGT-FOUND-SW = 'Y'.
031900*
032000 3221-SCAN-ROUTE.
032100     IF FT-FLIGHT-ID (FLGT-IDX) = SX-FLIGHT-ID (STAT-IDX)
032200         MOVE 'Y' TO FLGT-FOUND-SW
032300         STRING FT-ORIGIN (FLGT-IDX) DELIMITED BY SIZE
032400                '-'                  DELIMITED BY SIZE
032500                FT-DEST   (FLGT-IDX) DELIMITED BY SIZE
032600                INTO O-ROUTE
032700     END-IF.
032800*
032900 3300-PRINT-GRAND-TOTAL.
033000     MOVE GT-BOOK-COUNT TO O-GT-BOOK-CNT.
033100     MOVE GT-REVENUE    TO O-GT-REVENUE.
033200     WRITE PRTLINE FROM GRAND-TOTAL-LINE
033300         AFTER ADVANCING 2 LINES.
033400*
033500 9000-READ-BOOKING.
033600     READ BOOKING-MASTER
033700         AT END MOVE 'NO' TO MORE-BOOKS.
033800*
033900 9900-HEADING.
034000     ADD 1 TO C-PCTR.
034100     MOVE C-PCTR TO O-PCTR.
034200     WRITE PRTLINE FROM COMPANY-TITLE
034300         AFTER ADVANCING PAGE.
034400     WRITE PRTLINE FROM REPORT-TITLE-LINE
034500         AFTER ADVANCING 2 LINES.
034600     WRITE PRTLINE FROM COLUMN-HEADING-LINE
034700         AFTER ADVANCING 2 LINES.
