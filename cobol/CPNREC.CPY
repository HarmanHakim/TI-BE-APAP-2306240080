000100******************************************************************
000200*                                                                *
000300*   CPNREC.CPY  -  COUPON CATALOGUE MASTER RECORD                *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER REDEEMABLE COUPON OFFERED THROUGH THE LOYALTY  *
000700*   PROGRAM.  MAINTAINED BY CPNMAINT, READ BY LOYALTY FOR        *
000800*   PURCHASE/REDEMPTION PROCESSING AND DASHBOARD ENRICHMENT.     *
000900*   THE NAME-CODE-PART VIEW IS THE FIRST 5 LETTERS USED WHEN     *
001000*   LOYALTY BUILDS THE REDEMPTION CODE.                          *
001100*                                                                *
001200*   CHANGE LOG                                                   *
001300*   970512 WHN  ORIGINAL COPYBOOK BUILT - LOYALTY PROGRAM LNCH.  CPN01
001400*   980630 KSB  NAME-CODE-PART VIEW ADDED FOR CODE GENERATION.   CPN02
001500******************************************************************
001600
001700 01  COUPON-REC.
001800     05  CPN-COUPON-ID           PIC X(36).
001900     05  CPN-COUPON-NAME         PIC X(30).
002000     05  CPN-COUPON-NAME-R REDEFINES CPN-COUPON-NAME.        CPN02
002100         10  CPN-NAME-CODE-PART  PIC X(05).
002200         10  FILLER              PIC X(25).
002300     05  CPN-COUPON-DESC         PIC X(60).
002400     05  CPN-POINT-COST          PIC 9(06).
002500     05  CPN-PERCENT-OFF         PIC 9(03).
002600     05  CPN-CREATED-TS          PIC 9(14).
002700     05  CPN-UPDATED-TS          PIC 9(14).
002800     05  FILLER                  PIC X(05).
