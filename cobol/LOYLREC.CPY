000100******************************************************************
000200*                                                                *
000300*   LOYLREC.CPY  -  LOYALTY POINTS MASTER RECORD                 *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER CUSTOMER WITH A POINT BALANCE.  MAINTAINED     *
000700*   AND READ BY LOYALTY.                                         *
000800*                                                                *
000900*   CHANGE LOG                                                   *
001000*   970512 WHN  ORIGINAL COPYBOOK BUILT - LOYALTY PROGRAM LNCH.  LOY01
001100******************************************************************
001200
001300 01  LOYALTY-REC.
001400     05  LOYL-CUSTOMER-ID        PIC X(36).
001500     05  LOYL-POINTS             PIC S9(09).
001600     05  FILLER                  PIC X(02).
