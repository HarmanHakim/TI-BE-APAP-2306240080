000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        HOMEDASH.
000300 AUTHOR.            R D MASON.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      07/09/91.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   HOMEDASH  -  HOME DASHBOARD SUMMARY REPORT                   *
001200*                                                                *
001300*   COUNTS, FOR THE RUN DATE ONLY, THE NUMBER OF NON-DELETED,    *
001400*   NON-CANCELLED FLIGHTS DEPARTING TODAY; THE NUMBER OF         *
001500*   NON-DELETED BOOKINGS POSTED TODAY; AND THE TOTAL COUNT OF    *
001600*   AIRLINE MASTER RECORDS ON FILE.  PRINTS THREE LABELLED       *
001700*   COUNTER LINES ON THE OVERNIGHT SUMMARY DECK.                 *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100*   CHANGE LOG                                                   *
002200*                                                                *
002300*   910709 RDM  ORIGINAL PROGRAM - CUTOVER RELEASE.            H01
002400*   970214 TJL  AIRLINE-MASTER RECORD COUNT ADDED TO THE
002500*                DASHBOARD PER OPS REQUEST.  TKT 4417.         H02
002600*   981218 KSB  Y2K - TODAY COMPARISON REWRITTEN AGAINST THE
002700*                CCYY BREAKOUT VIEWS, CENTURY WINDOWING ADDED
002800*                AT 1050-TODAY.  TKT 5560.                     H03
002900*                                                                *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-4341.
003400 OBJECT-COMPUTER.   IBM-4341.
003500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT FLIGHT-MASTER     ASSIGN TO FLIGHTIN
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT BOOKING-MASTER    ASSIGN TO BOOKIN
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT AIRLINE-MASTER    ASSIGN TO AIRLNIN
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT PRTOUT            ASSIGN TO DASHPRT
004500         ORGANIZATION IS RECORD SEQUENTIAL.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  FLIGHT-MASTER
005100     LABEL RECORD IS STANDARD
005200     DATA RECORD IS I-FLGT-REC.
005300 01  I-FLGT-REC.
005400     COPY FLGTREC.
005500*
005600 FD  BOOKING-MASTER
005700     LABEL RECORD IS STANDARD
005800     DATA RECORD IS I-BOOK-REC.
005900 01  I-BOOK-REC.
006000     COPY BOOKREC.
006100*
006200 FD  AIRLINE-MASTER
006300     LABEL RECORD IS STANDARD
006400     DATA RECORD IS I-AIRL-REC.
006500 01  I-AIRL-REC.
006600     COPY AIRLREC.
006700*
006800 FD  PRTOUT
006900     LABEL RECORD IS OMITTED
007000     RECORD CONTAINS 132 CHARACTERS
007100     LINAGE IS 60 WITH FOOTING AT 56
007200     DATA RECORD IS PRTLINE.
007300 01  PRTLINE                  PIC X(132).
007400*
007500 WORKING-STORAGE SECTION.
007600 01  WORK-AREA.
007700     05  MORE-FLGTS           PIC XXX    VALUE 'YES'.
007800     05  MORE-BOOKS           PIC XXX    VALUE 'YES'.
007900     05  MORE-AIRLS           PIC XXX    VALUE 'YES'.
008000     05  C-PCTR               PIC 99     COMP VALUE ZERO.
008100     05  FILLER               PIC X(10)  VALUE SPACES.
008200*
008300 01  COUNTER-AREA.
008400     05  WS-FLIGHT-CTR        PIC 9(07)  COMP VALUE ZERO.
008500     05  WS-BOOKING-CTR       PIC 9(07)  COMP VALUE ZERO.
008600     05  WS-AIRLINE-CTR       PIC 9(07)  COMP VALUE ZERO.
008700     05  FILLER               PIC X(04)  VALUE SPACES.
008800*
008900 01  WS-SYS-DATE                 PIC 9(06).
009000 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
009100     05  WS-SYS-YY               PIC 9(02).
009200     05  WS-SYS-MM               PIC 9(02).
009300     05  WS-SYS-DD               PIC 9(02).
009400 01  WS-CENTURY                  PIC 9(02)  COMP VALUE ZERO.
009500 01  WS-NOW-CCYY                 PIC 9(04)  VALUE ZERO.
009600*
009700 01  COMPANY-TITLE.
009800     05  FILLER               PIC X(06)  VALUE 'DATE: '.
009900     05  O-MM                 PIC 99.
010000     05  FILLER               PIC X      VALUE '/'.
010100     05  O-DD                 PIC 99.
010200     05  FILLER               PIC X      VALUE '/'.
010300     05  O-YY                 PIC 9(04).
010400     05  FILLER               PIC X(38)  VALUE SPACES.
010500     05  FILLER               PIC X(24)  VALUE
010600         'SKYHARBOR AIRLINES'.
010700     05  FILLER               PIC X(46)  VALUE SPACES.
010800     05  FILLER               PIC X(06)  VALUE 'PAGE: '.
010900     05  O-PCTR               PIC Z9.
011000*
011100 01  REPORT-TITLE-LINE.
011200     05  FILLER               PIC X(45)  VALUE SPACES.
011300     05  FILLER               PIC X(32)  VALUE
011400         'HOME DASHBOARD SUMMARY'.
011500     05  FILLER               PIC X(55)  VALUE SPACES.
011600*
011700 01  DASHBOARD-LINE-1.
011800     05  FILLER               PIC X(10)  VALUE SPACES.
011900     05  FILLER               PIC X(24)  VALUE
012000         'ACTIVE FLIGHTS TODAY:  '.
012100     05  O-FLIGHT-CNT         PIC ZZZ,ZZ9.
012200     05  FILLER               PIC X(85)  VALUE SPACES.
012300*
012400 01  DASHBOARD-LINE-2.
012500     05  FILLER               PIC X(10)  VALUE SPACES.
012600     05  FILLER               PIC X(24)  VALUE
012700         'BOOKINGS CREATED TODAY:'.
012800     05  O-BOOKING-CNT        PIC ZZZ,ZZ9.
012900     05  FILLER               PIC X(85)  VALUE SPACES.
013000*
013100 01  DASHBOARD-LINE-3.
013200     05  FILLER               PIC X(10)  VALUE SPACES.
013300     05  FILLER               PIC X(24)  VALUE
013400         'REGISTERED AIRLINES:   '.
013500     05  O-AIRLINE-CNT        PIC ZZZ,ZZ9.
013600     05  FILLER               PIC X(85)  VALUE SPACES.
013700*
013800 PROCEDURE DIVISION.
013900*
014000 0000-HOMEDASH.
014100     PERFORM 1000-INIT.
014200     PERFORM 2100-COUNT-FLIGHTS THRU 2100-EXIT.
014300     PERFORM 2200-COUNT-BOOKINGS THRU 2200-EXIT.
014400     PERFORM 2300-COUNT-AIRLINES THRU 2300-EXIT.
014500     PERFORM 3000-CLOSING.
014600     STOP RUN.
014700*
014800 1000-INIT.
014900     OPEN INPUT  FLIGHT-MASTER
015000          INPUT  BOOKING-MASTER
015100          INPUT  AIRLINE-MASTER
015200          OUTPUT PRTOUT.
015300     ACCEPT WS-SYS-DATE FROM DATE.
015400     PERFORM 1050-TODAY.
015500     PERFORM 9900-HEADING.
015600*
015700 1050-TODAY.
015800*    Y2K WINDOWING - TKT 5560 (KSB 981218).                    H03
015900     IF WS-SYS-YY < 50
016000         MOVE 20 TO WS-CENTURY
016100     ELSE
016200         MOVE 19 TO WS-CENTURY
016300     END-IF.
016400     COMPUTE WS-NOW-CCYY = WS-CENTURY * 100 + WS-SYS-YY.
016500     MOVE WS-SYS-MM TO O-MM.
016600     MOVE WS-SYS-DD TO O-DD.
016700     MOVE WS-NOW-CCYY TO O-YY.
016800*
016900 2100-COUNT-FLIGHTS.
017000     PERFORM 9000-READ-FLIGHT.
017100     PERFORM 2110-CHECK-ONE-FLIGHT
017200         UNTIL MORE-FLGTS = 'NO'.
017300 2100-EXIT.
017400     EXIT.
017500*
017600 2110-CHECK-ONE-FLIGHT.
017700     IF FLGT-NOT-DELETED
017800        AND NOT FLGT-STAT-CANCELLED
017900        AND FLGT-DEP-CCYY = WS-NOW-CCYY
018000        AND FLGT-DEP-MM = WS-SYS-MM
018100        AND FLGT-DEP-DD = WS-SYS-DD
018200         ADD 1 TO WS-FLIGHT-CTR
018300     END-IF.
018400     PERFORM 9000-READ-FLIGHT.
018500*
018600 2200-COUNT-BOOKINGS.
018700     PERFORM 9010-READ-BOOKING.
018800     PERFORM 2210-CHECK-ONE-BOOKING
018900         UNTIL MORE-BOOKS = 'NO'.
019000 2200-EXIT.
019100     EXIT.
019200*
019300 2210-CHECK-ONE-BOOKING.
019400     IF BOOK-NOT-DELETED
019500        AND BOOK-CR-CCYY = WS-NOW-CCYY
019600        AND BOOK-CR-MM = WS-SYS-MM
019700        AND BOOK-CR-DD = WS-SYS-DD
019800         ADD 1 TO WS-BOOKING-CTR
019900     END-IF.
020000     PERFORM 9010-READ-BOOKING.
020100*
020200 2300-COUNT-AIRLINES.
020300     PERFORM 9020-READ-AIRLINE.
020400     PERFORM 2310-TALLY-ONE-AIRLINE
020500         UNTIL MORE-AIRLS = 'NO'.
020600 2300-EXIT.
020700     EXIT.
020800*
020900 2310-TALLY-ONE-AIRLINE.
021000     ADD 1 TO WS-AIRLINE-CTR.
021100     PERFORM 9020-READ-AIRLINE.
021200*
021300 3000-CLOSING.
021400     MOVE WS-FLIGHT-CTR  TO O-FLIGHT-CNT.
021500     MOVE WS-BOOKING-CTR TO O-BOOKING-CNT.
021600     MOVE WS-AIRLINE-CTR TO O-AIRLINE-CNT.
021700     WRITE PRTLINE FROM DASHBOARD-LINE-1
021800         AFTER ADVANCING 2 LINES.
021900     WRITE PRTLINE FROM DASHBOARD-LINE-2
022000         AFTER ADVANCING 1 LINE.
022100     WRITE PRTLINE FROM DASHBOARD-LINE-3
022200         AFTER ADVANCING 1 LINE.
022300     CLOSE FLIGHT-MASTER, BOOKING-MASTER, AIRLINE-MASTER, PRTOUT.
022400*
022500 9000-READ-FLIGHT.
022600     READ FLIGHT-MASTER
022700         AT END MOVE 'NO' TO MORE-FLGTS.
022800*
022900 9010-READ-BOOKING.
023000     READ BOOKING-MASTER
023100         AT END MOVE 'NO' TO MORE-BOOKS.
023200*
023300 9020-READ-AIRLINE.
023400     READ AIRLINE-MASTER
023500         AT END MOVE 'NO' TO MORE-AIRLS.
023600*
023700 9900-HEADING.
023800     ADD 1 TO C-PCTR.
023900     MOVE C-PCTR TO O-PCTR.
024000     WRITE PRTLINE FROM COMPANY-TITLE
024100         AFTER ADVANCING PAGE.
024200     WRITE PRTLINE FROM REPORT-TITLE-LINE
024300         AFTER ADVANCING 2 LINES.
