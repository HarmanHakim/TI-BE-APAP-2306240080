000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PAXMAINT.
000300 AUTHOR.            T J LAMBERT.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      10/20/86.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   PAXMAINT  -  PASSENGER MASTER MAINTENANCE                    *
001200*                                                                *
001300*   CREATE REJECTS A DUPLICATE PASSPORT NUMBER.  UPDATE, WHEN    *
001400*   THE PASSPORT NUMBER IS BEING CHANGED, REJECTS IF THE NEW     *
001500*   NUMBER ALREADY BELONGS TO ANOTHER PASSENGER.  THE LISTING    *
001600*   SHOWS CALCULATED AGE, ADULT/CHILD, AND GENDER LABEL; BAD     *
001700*   TRANSACTIONS ARE SPLIT TO A SEPARATE SECTION OF THE REPORT.  *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100*   CHANGE LOG                                                   *
002200*                                                                *
002300*   861020 TJL  ORIGINAL PROGRAM - CUTOVER RELEASE.            X01
002400*   920504 TJL  NAME-SPLIT VIEW CARRIED TO THE LISTING.        X02
002500*   990204 KSB  Y2K - AGE CALCULATION REWRITTEN AGAINST A
002600*                4-DIGIT CCYY BIRTH YEAR AND RUN-DATE CENTURY
002700*                WINDOWING.                                    X03
002800*   040611 WHN  VALID/INVALID TRANSACTIONS SPLIT TO SEPARATE
002900*                REPORT SECTIONS.  TKT 7655.                   X04
003000*   080611 TJL  MORE-TXNS/C-PCTR/ERR-SWITCH MOVED OUT OF
003100*                WORK-AREA TO STANDALONE 77-LEVELS PER SHOP
003200*                STANDARD.  TKT 7531.                          X05
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-4341.
003800 OBJECT-COMPUTER.   IBM-4341.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PASSENGER-TXN-FILE ASSIGN TO PAXTXN
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT PASSENGER-MASTER-IN ASSIGN TO PAXIN
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT PASSENGER-MASTER-OUT ASSIGN TO PAXOUT
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT PRTOUT             ASSIGN TO PAXPRT
004900         ORGANIZATION IS RECORD SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  PASSENGER-TXN-FILE
005500     LABEL RECORD IS STANDARD
005600     DATA RECORD IS I-TXN-REC.
005700 01  I-TXN-REC.
005800     05  TXN-TYPE               PIC X(01).
005900         88  TXN-IS-CREATE      VALUE 'C'.
006000         88  TXN-IS-UPDATE      VALUE 'U'.
006100     05  TXN-PASSENGER-ID       PIC X(36).
006200     05  TXN-FULL-NAME          PIC X(40).
006300     05  TXN-BIRTH-DATE         PIC 9(08).
006400     05  TXN-GENDER             PIC 9(01).
006500     05  TXN-ID-PASSPORT        PIC X(20).
006600     05  FILLER                 PIC X(30).
006700*
006800 FD  PASSENGER-MASTER-IN
006900     LABEL RECORD IS STANDARD
007000     DATA RECORD IS I-PAX-REC.
007100 01  I-PAX-REC.
007200     COPY PAXREC.
007300*
007400 FD  PASSENGER-MASTER-OUT
007500     LABEL RECORD IS STANDARD
007600     DATA RECORD IS O-PAX-REC.
007700 01  O-PAX-REC.
007800     COPY PAXREC.
007900*
008000 FD  PRTOUT
008100     LABEL RECORD IS OMITTED
008200     RECORD CONTAINS 132 CHARACTERS
008300     LINAGE IS 60 WITH FOOTING AT 56
008400     DATA RECORD IS PRTLINE.
008500 01  PRTLINE                    PIC X(132).
008600*
008700 WORKING-STORAGE SECTION.
008800 77  MORE-TXNS                  PIC XXX    VALUE 'YES'.
008900 77  C-PCTR                     PIC 99     COMP VALUE ZERO.
009000 77  ERR-SWITCH                 PIC XXX    VALUE 'NO '.
009100*
009200 01  WORK-AREA.
009300     05  REJECT-REASON          PIC X(30)  VALUE SPACES.
009400*
009500 01  PASSENGER-TABLE.
009600     05  PAX-TBL-ENTRY OCCURS 5000 TIMES
009700                       INDEXED BY PAX-IDX.
009800         10  PAXREC-ENTRY.
009900             COPY PAXREC.
010000 01  PAX-COUNT                  PIC S9(8) COMP VALUE ZERO.
010100 01  PAX-FOUND-IDX              PIC S9(8) COMP VALUE ZERO.
010200 01  PAX-PASSPORT-IDX           PIC S9(8) COMP VALUE ZERO.
010300*
010400 01  WS-SYS-DATE                PIC 9(06).
010500 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
010600     05  WS-SYS-YY              PIC 9(02).
010700     05  WS-SYS-MM              PIC 9(02).
010800     05  WS-SYS-DD              PIC 9(02).
010900 01  WS-SYS-TIME                PIC 9(08).
011000 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
011100     05  WS-SYS-HH              PIC 9(02).
011200     05  WS-SYS-MN              PIC 9(02).
011300     05  WS-SYS-SS              PIC 9(02).
011400     05  FILLER                 PIC 9(02).
011500 01  WS-CENTURY                 PIC 9(02) COMP VALUE ZERO.
011600 01  WS-NOW-TS                  PIC 9(14) VALUE ZERO.
011700 01  WS-NOW-CCYY                PIC 9(04) VALUE ZERO.
011800*
011900 01  AGE-WORK.
012000     05  AW-AGE                 PIC 9(03) COMP VALUE ZERO.
012100     05  AW-LABEL               PIC X(05) VALUE SPACES.
012200     05  AW-GENDER-LABEL        PIC X(07) VALUE SPACES.
012300*
012400 01  COMPANY-TITLE.
012500     05  FILLER                 PIC X(06) VALUE 'DATE: '.
012600     05  O-MM                   PIC 99.
012700     05  FILLER                 PIC X     VALUE '/'.
012800     05  O-DD                   PIC 99.
012900     05  FILLER                 PIC X     VALUE '/'.
013000     05  O-YY                   PIC 9(04).
013100     05  FILLER                 PIC X(38) VALUE SPACES.
013200     05  FILLER                 PIC X(24) VALUE
013300         'SKYHARBOR AIRLINES'.
013400     05  FILLER                 PIC X(46) VALUE SPACES.
013500     05  FILLER                 PIC X(06) VALUE 'PAGE: '.
013600     05  O-PCTR                 PIC Z9.
013700*
013800 01  REPORT-TITLE-LINE.
013900     05  FILLER                 PIC X(38) VALUE SPACES.
014000     05  FILLER                 PIC X(44) VALUE
014100         'PASSENGER MASTER MAINTENANCE REPORT'.
014200     05  FILLER                 PIC X(50) VALUE SPACES.
014300*
014400 01  COLUMN-HEADING-LINE.
014500     05  FILLER                 PIC X(03) VALUE SPACES.
014600     05  FILLER                 PIC X(22) VALUE 'NAME (LEFT/RIGHT)'.
014700     05  FILLER                 PIC X(10) VALUE 'BIRTHDATE'.
014800     05  FILLER                 PIC X(06) VALUE 'AGE'.
014900     05  FILLER                 PIC X(08) VALUE 'GROUP'.
015000     05  FILLER                 PIC X(10) VALUE 'GENDER'.
015100     05  FILLER                 PIC X(22) VALUE 'PASSPORT'.
015200*
015300 01  DETAIL-LINE.
015400     05  FILLER                 PIC X(03) VALUE SPACES.
015500     05  O-NAME-LEFT            PIC X(20).
015600     05  O-NAME-RIGHT           PIC X(20).
015700     05  O-BIRTH-MM             PIC 99.
015800     05  FILLER                 PIC X      VALUE '/'.
015900     05  O-BIRTH-DD             PIC 99.
016000     05  FILLER                 PIC X      VALUE '/'.
016100     05  O-BIRTH-CCYY           PIC 9(04).
016200     05  FILLER                 PIC X(02) VALUE SPACES.
016300     05  O-AGE                  PIC ZZ9.
016400     05  FILLER                 PIC X(04) VALUE SPACES.
016500     05  O-AGE-LABEL            PIC X(05).
016600     05  FILLER                 PIC X(03) VALUE SPACES.
016700     05  O-GENDER-LABEL         PIC X(07).
016800     05  FILLER                 PIC X(03) VALUE SPACES.
016900     05  O-PASSPORT             PIC X(20).
017000     05  FILLER                 PIC X(10) VALUE SPACES.
017100*
017200 01  REJECT-HEADING-LINE.
017300     05  FILLER                 PIC X(03) VALUE SPACES.
017400     05  FILLER                 PIC X(30) VALUE
017500         '** REJECTED TRANSACTIONS **'.
017600     05  FILLER                 PIC X(99) VALUE SPACES.
017700*
017800 01  REJECT-LINE.
017900     05  FILLER                 PIC X(03) VALUE SPACES.
018000     05  O-R-PASSENGER-ID       PIC X(36).
018100     05  FILLER                 PIC X(02) VALUE SPACES.
018200     05  O-R-REASON             PIC X(30).
018300     05  FILLER                 PIC X(61) VALUE SPACES.
018400*
018500 PROCEDURE DIVISION.
018600*
018700 0000-PAXMAINT.
018800     PERFORM 1000-INIT.
018900     PERFORM 2000-MAINLINE
019000         UNTIL MORE-TXNS = 'NO'.
019100     PERFORM 3000-CLOSING.
019200     STOP RUN.
019300*
019400 1000-INIT.
019500     OPEN INPUT  PASSENGER-TXN-FILE
019600          INPUT  PASSENGER-MASTER-IN
019700          OUTPUT PASSENGER-MASTER-OUT
019800          OUTPUT PRTOUT.
019900     ACCEPT WS-SYS-DATE FROM DATE.
020000     ACCEPT WS-SYS-TIME FROM TIME.
020100     PERFORM 1050-TODAY.
020200     PERFORM 1100-LOAD-PASSENGERS THRU 1100-EXIT.
020300     PERFORM 9900-HEADING.
020400     PERFORM 9000-READ-TXN.
020500*
020600 1050-TODAY.
020700     IF WS-SYS-YY < 50
020800         MOVE 20 TO WS-CENTURY
020900     ELSE
021000         MOVE 19 TO WS-CENTURY
021100     END-IF.
021200     COMPUTE WS-NOW-TS =
021300         (WS-CENTURY * 1000000 + WS-SYS-DATE) * 1000000
021400         + WS-SYS-TIME.
021500     COMPUTE WS-NOW-CCYY = WS-CENTURY * 100 + WS-SYS-YY.
021600     MOVE WS-SYS-MM TO O-MM.
021700     MOVE WS-SYS-DD TO O-DD.
021800     MOVE WS-NOW-CCYY TO O-YY.
021900*
022000 1100-LOAD-PASSENGERS.
022100     READ PASSENGER-MASTER-IN
022200         AT END GO TO 1100-EXIT.
022300 1100-LOAD-ONE.
022400     ADD 1 TO PAX-COUNT.
022500     MOVE I-PAX-REC TO PAXREC-ENTRY (PAX-COUNT).
022600     READ PASSENGER-MASTER-IN
022700         AT END GO TO 1100-EXIT.
022800     GO TO 1100-LOAD-ONE.
022900 1100-EXIT.
023000     EXIT.
023100*
023200 2000-MAINLINE.
023300     MOVE 'NO ' TO ERR-SWITCH.
023400     MOVE SPACES TO REJECT-REASON.
023500     EVALUATE TRUE
023600         WHEN TXN-IS-CREATE
023700             PERFORM 2100-VALIDATE-CREATE THRU 2100-EXIT
023800         WHEN TXN-IS-UPDATE
023900             PERFORM 2200-VALIDATE-UPDATE THRU 2200-EXIT
024000         WHEN OTHER
024100             MOVE 'YES' TO ERR-SWITCH
024200             MOVE 'UNKNOWN TRANSACTION TYPE' TO REJECT-REASON
024300     END-EVALUATE.
024400     IF ERR-SWITCH = 'YES'
024500         PERFORM 2900-PRINT-REJECT
024600     END-IF.
024700     PERFORM 9000-READ-TXN.
024800*
024900 2100-VALIDATE-CREATE.
025000     PERFORM 2120-FIND-PASSPORT.
025100     IF PAX-PASSPORT-IDX > ZERO
025200         MOVE 'YES' TO ERR-SWITCH
025300         MOVE 'DUPLICATE PASSPORT NUMBER' TO REJECT-REASON
025400         GO TO 2100-EXIT
025500     END-IF.
025600     ADD 1 TO PAX-COUNT.
025700     MOVE TXN-PASSENGER-ID  TO PAX-PASSENGER-ID (PAX-COUNT).
025800     MOVE TXN-FULL-NAME     TO PAX-FULL-NAME     (PAX-COUNT).
025900     MOVE TXN-BIRTH-DATE    TO PAX-BIRTH-DATE     (PAX-COUNT).
026000     MOVE TXN-GENDER        TO PAX-GENDER         (PAX-COUNT).
026100     MOVE TXN-ID-PASSPORT   TO PAX-ID-PASSPORT    (PAX-COUNT).
026200     MOVE WS-NOW-TS         TO PAX-CREATED-TS     (PAX-COUNT).
026300     MOVE WS-NOW-TS         TO PAX-UPDATED-TS     (PAX-COUNT).
026400 2100-EXIT.
026500     EXIT.
026600*
026700 2110-FIND-PASSENGER.
026800     MOVE ZERO TO PAX-FOUND-IDX.
026900     PERFORM 2111-SCAN-ONE-PAX
027000         VARYING PAX-IDX FROM 1 BY 1
027100         UNTIL PAX-IDX > PAX-COUNT.
027200*
027300 2111-SCAN-ONE-PAX.
027400     IF PAX-PASSENGER-ID (PAX-IDX) = TXN-PASSENGER-ID
027500         MOVE PAX-IDX TO PAX-FOUND-IDX
027600     END-IF.
027700*
027800 2120-FIND-PASSPORT.
027900     MOVE ZERO TO PAX-PASSPORT-IDX.
028000     PERFORM 2121-SCAN-ONE-PASSPORT
028100         VARYING PAX-IDX FROM 1 BY 1
028200         UNTIL PAX-IDX > PAX-COUNT.
028300*
028400 2121-SCAN-ONE-PASSPORT.
028500     IF PAX-ID-PASSPORT (PAX-IDX) = TXN-ID-PASSPORT
028600         MOVE PAX-IDX TO PAX-PASSPORT-IDX
028700     END-IF.
028800*
028900 2200-VALIDATE-UPDATE.
029000     PERFORM 2110-FIND-PASSENGER.
029100     IF PAX-FOUND-IDX = ZERO
029200         MOVE 'YES' TO ERR-SWITCH
029300         MOVE 'UNKNOWN PASSENGER ID' TO REJECT-REASON
029400         GO TO 2200-EXIT
029500     END-IF.
029600     IF TXN-ID-PASSPORT NOT = PAX-ID-PASSPORT (PAX-FOUND-IDX)
029700         PERFORM 2120-FIND-PASSPORT
029800         IF PAX-PASSPORT-IDX > ZERO
029900             MOVE 'YES' TO ERR-SWITCH
030000             MOVE 'PASSPORT ALREADY ON FILE' TO REJECT-REASON
030100             GO TO 2200-EXIT
030200         END-IF
030300     END-IF.
030400     MOVE TXN-FULL-NAME   TO PAX-FULL-NAME   (PAX-FOUND-IDX).
030500     MOVE TXN-BIRTH-DATE  TO PAX-BIRTH-DATE  (PAX-FOUND-IDX).
030600     MOVE TXN-GENDER      TO PAX-GENDER      (PAX-FOUND-IDX).
030700     MOVE TXN-ID-PASSPORT TO PAX-ID-PASSPORT (PAX-FOUND-IDX).
030800     MOVE WS-NOW-TS       TO PAX-UPDATED-TS  (PAX-FOUND-IDX).
030900 2200-EXIT.
031000     EXIT.
031100*
031200 2900-PRINT-REJECT.
031300     MOVE SPACES TO REJECT-LINE.
031400     MOVE TXN-PASSENGER-ID TO O-R-PASSENGER-ID.
031500     MOVE REJECT-REASON    TO O-R-REASON.
031600     WRITE PRTLINE FROM REJECT-LINE
031700         AFTER ADVANCING 1 LINE
031800             AT EOP PERFORM 9900-HEADING.
031900*
032000 3000-CLOSING.
032100     WRITE PRTLINE FROM REJECT-HEADING-LINE
032200         AFTER ADVANCING 2 LINES.
032300     PERFORM 3100-PRINT-LISTING.
032400     PERFORM 3200-WRITE-MASTER.
032500     CLOSE PASSENGER-TXN-FILE, PASSENGER-MASTER-IN,
032600           PASSENGER-MASTER-OUT, PRTOUT.
032700*
032800 3100-PRINT-LISTING.
032900     PERFORM 3110-PRINT-ONE
033000         VARYING PAX-IDX FROM 1 BY 1
033100         UNTIL PAX-IDX > PAX-COUNT.
033200*
033300 3110-PRINT-ONE.
033400     PERFORM 3120-CALC-AGE.
033500     PERFORM 3130-GENDER-LABEL.
033600     MOVE SPACES TO DETAIL-LINE.
033700     MOVE PAX-NAME-LEFT (PAX-IDX)  TO O-NAME-LEFT.
033800     MOVE PAX-NAME-RIGHT (PAX-IDX) TO O-NAME-RIGHT.
033900     MOVE PAX-BIRTH-MM (PAX-IDX)   TO O-BIRTH-MM.
034000     MOVE PAX-BIRTH-DD (PAX-IDX)   TO O-BIRTH-DD.
034100     MOVE PAX-BIRTH-CCYY (PAX-IDX) TO O-BIRTH-CCYY.
034200     MOVE AW-AGE                   TO O-AGE.
034300     MOVE AW-LABEL                 TO O-AGE-LABEL.
034400     MOVE AW-GENDER-LABEL          TO O-GENDER-LABEL.
034500     MOVE PAX-ID-PASSPORT (PAX-IDX) TO O-PASSPORT.
034600     WRITE PRTLINE FROM DETAIL-LINE
034700         AFTER ADVANCING 1 LINE
034800             AT EOP PERFORM 9900-HEADING.
034900*
035000 3120-CALC-AGE.
035100*    AGE IN WHOLE YEARS - CCYY/MM-DD COMPARISON, NO JULIAN
035200*    CONVERSION NEEDED (BOTH DATES IN THE SAME CALENDAR).    X03
035300     COMPUTE AW-AGE = WS-NOW-CCYY - PAX-BIRTH-CCYY (PAX-IDX).
035400     IF WS-SYS-MM < PAX-BIRTH-MM (PAX-IDX)
035500         OR (WS-SYS-MM = PAX-BIRTH-MM (PAX-IDX)
035600             AND WS-SYS-DD < PAX-BIRTH-DD (PAX-IDX))
035700         SUBTRACT 1 FROM AW-AGE
035800     END-IF.
035900     IF AW-AGE >= 18
036000         MOVE 'ADULT' TO AW-LABEL
036100     ELSE
036200         MOVE 'CHILD' TO AW-LABEL
036300     END-IF.
036400*
036500 3130-GENDER-LABEL.
036600     EVALUATE TRUE
036700         WHEN PAX-GENDER-MALE (PAX-IDX)   MOVE 'MALE'    TO
036800             AW-GENDER-LABEL
036900         WHEN PAX-GENDER-FEMALE (PAX-IDX) MOVE 'FEMALE'  TO
037000             AW-GENDER-LABEL
037100         WHEN PAX-GENDER-OTHER (PAX-IDX)  MOVE 'OTHER'   TO
037200             AW-GENDER-LABEL
037300         WHEN OTHER                       MOVE 'UNKNOWN' TO
037400             AW-GENDER-LABEL
037500     END-EVALUATE.
037600*
037700 3200-WRITE-MASTER.
037800     PERFORM 3210-WRITE-ONE
037900         VARYING PAX-IDX FROM 1 BY 1
038000         UNTIL PAX-IDX > PAX-COUNT.
038100*
038200 3210-WRITE-ONE.
038300     MOVE PAXREC-ENTRY (PAX-IDX) TO O-PAX-REC.
038400     WRITE O-PAX-REC.
038500*
038600 9000-READ-TXN.
038700     READ PASSENGER-TXN-FILE
038800         AT END MOVE 'NO' TO MORE-TXNS.
038900*
039000 9900-HEADING.
039100     ADD 1 TO C-PCTR.
039200     MOVE C-PCTR TO O-PCTR.
039300     WRITE PRTLINE FROM COMPANY-TITLE
039400         AFTER ADVANCING PAGE.
039500     WRITE PRTLINE FROM REPORT-TITLE-LINE
039600         AFTER ADVANCING 2 LINES.
039700     WRITE PRTLINE FROM COLUMN-HEADING-LINE
039800         AFTER ADVANCING 2 LINES.
