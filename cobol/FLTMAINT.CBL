000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FLTMAINT.
000300 AUTHOR.            W H NAKASHIMA.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      08/18/91.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   FLTMAINT  -  FLIGHT MASTER MAINTENANCE RUN                   *
001200*                                                                *
001300*   APPLIES CREATE/UPDATE/DELETE TRANSACTIONS TO THE FLIGHT       *
001400*   MASTER.  VALIDATES AIRLINE AND AIRPLANE EXISTENCE, DEPARTURE  *
001500*   BEFORE ARRIVAL, AND AIRPLANE TIME-WINDOW AVAILABILITY.        *
001600*   GENERATES THE FLIGHT-ID WHEN NOT SUPPLIED.  DELETE IS         *
001700*   BLOCKED WHILE A PAID OR RESCHEDULED BOOKING EXISTS.  A        *
001800*   SEARCH TRANSACTION LISTS NON-DELETED FLIGHTS FILTERED BY      *
001900*   ANY COMBINATION OF ORIGIN, DESTINATION, DEPARTURE DATE,       *
002000*   AIRLINE AND STATUS, WITHOUT UPDATING THE MASTER.              *
002100******************************************************************
002200*                                                                *
002300*   CHANGE LOG                                                   *
002400*                                                                *
002500*   910818 WHN  ORIGINAL PROGRAM - CUTOVER RELEASE.            F01
002600*   930326 TJL  AIRPLANE AVAILABILITY OVERLAP CHECK ADDED AT
002700*                2150-CHECK-AVAILABILITY.  TKT 4602.           F02
002800*   951114 WHN  DELETE ELIGIBILITY NOW CHECKS BOOKING STATUS
002900*                4 (RESCHEDULED) IN ADDITION TO STATUS 2.      F03
003000*   981130 KSB  Y2K - TIMESTAMPS WIDENED TO CCYYMMDDHHMMSS.    F04
003100*   020514 TJL  FLIGHT-ID SEQUENCE SCAN NOW IGNORES
003200*                NON-NUMERIC SUFFIXES.  TKT 6914.              F05
003300*   070830 WHN  SEARCH TRANSACTION TYPE ADDED - LISTS FLIGHTS
003400*                BY ORIGIN/DEST/DEPARTURE DATE/AIRLINE/STATUS.
003500*                TKT 7455.                                     F06
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-4341.
004100 OBJECT-COMPUTER.   IBM-4341.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT FLIGHT-TXN-FILE   ASSIGN TO FLTTXN
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT AIRLINE-MASTER    ASSIGN TO AIRLNIN
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT AIRPLANE-MASTER   ASSIGN TO APLNIN
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT FLIGHT-MASTER-IN  ASSIGN TO FLIGHTIN
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT FLIGHT-MASTER-OUT ASSIGN TO FLIGHTOUT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT BOOKING-MASTER    ASSIGN TO BOOKIN
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT PRTOUT            ASSIGN TO FLTMPRT
005800         ORGANIZATION IS RECORD SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  FLIGHT-TXN-FILE
006400     LABEL RECORD IS STANDARD
006500     DATA RECORD IS I-TXN-REC.
006600 01  I-TXN-REC.
006700     05  TXN-TYPE               PIC X(01).
006800         88  TXN-IS-CREATE          VALUE '1'.
006900         88  TXN-IS-UPDATE          VALUE '2'.
007000         88  TXN-IS-DELETE          VALUE '3'.
007100         88  TXN-IS-SEARCH          VALUE '4'.
007200     05  TXN-FLIGHT-ID          PIC X(18).
007300     05  TXN-AIRLINE-ID         PIC X(10).
007400     05  TXN-AIRPLANE-ID        PIC X(14).
007500     05  TXN-ORIGIN-CODE        PIC X(03).
007600     05  TXN-DEST-CODE          PIC X(03).
007700     05  TXN-DEPARTURE-TS       PIC 9(14).
007800     05  TXN-ARRIVAL-TS         PIC 9(14).
007900     05  TXN-TERMINAL           PIC X(05).
008000     05  TXN-GATE               PIC X(05).
008100     05  TXN-BAGGAGE-KG         PIC 9(03).
008200     05  TXN-FACILITIES         PIC X(40).
008300     05  TXN-STATUS             PIC 9(01).
008400     05  FILLER                 PIC X(05).
008500*
008600 FD  AIRLINE-MASTER
008700     LABEL RECORD IS STANDARD
008800     DATA RECORD IS I-AIRL-REC.
008900 01  I-AIRL-REC.
009000     COPY AIRLREC.
009100*
009200 FD  AIRPLANE-MASTER
009300     LABEL RECORD IS STANDARD
009400     DATA RECORD IS I-APLN-REC.
009500 01  I-APLN-REC.
009600     COPY APLNREC.
009700*
009800 FD  FLIGHT-MASTER-IN
009900     LABEL RECORD IS STANDARD
010000     DATA RECORD IS I-FLGT-REC.
010100 01  I-FLGT-REC.
010200     COPY FLGTREC.
010300*
010400 FD  FLIGHT-MASTER-OUT
010500     LABEL RECORD IS OMITTED
010600     DATA RECORD IS O-FLGT-REC.
010700 01  O-FLGT-REC                 PIC X(153).
010800*
010900 FD  BOOKING-MASTER
011000     LABEL RECORD IS STANDARD
011100     DATA RECORD IS I-BOOK-REC.
011200 01  I-BOOK-REC.
011300     COPY BOOKREC.
011400*
011500 FD  PRTOUT
011600     LABEL RECORD IS OMITTED
011700     RECORD CONTAINS 132 CHARACTERS
011800     LINAGE IS 60 WITH FOOTING AT 56
011900     DATA RECORD IS PRTLINE.
012000 01  PRTLINE                    PIC X(132).
012100*
012200 WORKING-STORAGE SECTION.
012300 01  WORK-AREA.
012400     05  MORE-TXNS              PIC XXX    VALUE 'YES'.
012500     05  ERR-SWITCH             PIC XXX    VALUE SPACES.
012600     05  O-ERR-MSG              PIC X(40)  VALUE SPACES.
012700     05  C-PCTR                 PIC 99     COMP VALUE ZERO.
012800     05  C-ACCEPT-CTR           PIC 9(6)   COMP VALUE ZERO.
012900     05  C-REJECT-CTR           PIC 9(6)   COMP VALUE ZERO.
013000*
013100 01  AIRLINE-TABLE.
013200     05  AIRL-TBL-ENTRY OCCURS 200 TIMES
013300                        INDEXED BY AIRL-IDX.
013400         10  AT-AIRLINE-ID      PIC X(10).
013500 01  AIRL-COUNT                 PIC S9(8)  COMP VALUE ZERO.
013600*
013700 01  AIRPLANE-TABLE.
013800     05  APLN-TBL-ENTRY OCCURS 500 TIMES
013900                        INDEXED BY APLN-IDX.
014000         10  PT-AIRPLANE-ID     PIC X(14).
014100         10  PT-DELETED         PIC X(01).
014200 01  APLN-COUNT                 PIC S9(8)  COMP VALUE ZERO.
014300*
014400 01  FLIGHT-TABLE.
014500     05  FLGT-TBL-ENTRY OCCURS 2000 TIMES
014600                        INDEXED BY FLGT-IDX.
014700         10  FT-FLIGHT-ID       PIC X(18).
014800         10  FT-AIRLINE-ID      PIC X(10).
014900         10  FT-AIRPLANE-ID     PIC X(14).
015000         10  FT-ORIGIN          PIC X(03).
015100         10  FT-DEST            PIC X(03).
015200         10  FT-DEPARTURE-TS    PIC 9(14).
015300         10  FT-ARRIVAL-TS      PIC 9(14).
015400         10  FT-TERMINAL        PIC X(05).
015500         10  FT-GATE            PIC X(05).
015600         10  FT-BAGGAGE-KG      PIC 9(03).
015700         10  FT-FACILITIES      PIC X(40).
015800         10  FT-STATUS          PIC 9(01).
015900         10  FT-DELETED         PIC X(01).
016000         10  FT-NEW-REC         PIC X(01).
016100 01  FLGT-COUNT                 PIC S9(8)  COMP VALUE ZERO.
016200*
016300 01  BOOKING-TABLE.
016400     05  BOOK-TBL-ENTRY OCCURS 5000 TIMES
016500                        INDEXED BY BOOK-IDX.
016600         10  BT-FLIGHT-ID       PIC X(18).
016700         10  BT-STATUS          PIC 9(01).
016800         10  BT-DELETED         PIC X(01).
016900 01  BOOK-COUNT                 PIC S9(8)  COMP VALUE ZERO.
017000*
017100 01  SEARCH-SWS.
017200     05  AIRL-FOUND-SW          PIC X(01)  VALUE 'N'.
017300     05  APLN-FOUND-SW          PIC X(01)  VALUE 'N'.
017400     05  APLN-TBL-POS           PIC S9(8)  COMP VALUE ZERO.
017500     05  FLGT-FOUND-SW          PIC X(01)  VALUE 'N'.
017600     05  FLGT-TBL-POS           PIC S9(8)  COMP VALUE ZERO.
017700     05  OVERLAP-SW             PIC X(01)  VALUE 'N'.
017800     05  BOOKED-SW              PIC X(01)  VALUE 'N'.
017900     05  SEARCH-MATCH-SW        PIC X(01)  VALUE 'N'.
018000*
018100*    FLIGHT SEARCH LISTING WORK AREA - TKT 7455 (WHN 070830).   F06
018200 01  SRCH-WORK-AREA.
018300     05  SR-MATCH-CTR           PIC 9(06)  COMP VALUE ZERO.
018400     05  SR-ORIGIN-UC           PIC X(03)  VALUE SPACES.
018500     05  SR-FILE-ORIGIN-UC      PIC X(03)  VALUE SPACES.
018600     05  SR-FILE-DEP-DATE       PIC 9(08)  VALUE ZERO.
018700     05  FILLER                 PIC X(10)  VALUE SPACES.
018800*
018900 01  NEW-FLIGHT-WORK.
019000     05  NF-SEQ-NUM             PIC 9(3)   COMP VALUE ZERO.
019100     05  NF-SEQ-DISPLAY         PIC 9(3)   VALUE ZERO.
019200     05  NF-FLIGHT-ID           PIC X(18)  VALUE SPACES.
019300     05  NF-SUFFIX-TEST         PIC X(03)  VALUE SPACES.
019400     05  NF-SUFFIX-NUM          PIC 9(03)  VALUE ZERO.
019500*
019600 01  WS-SYS-DATE                PIC 9(06).
019700 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
019800     05  WS-SYS-YY              PIC 9(02).
019900     05  WS-SYS-MM              PIC 9(02).
020000     05  WS-SYS-DD              PIC 9(02).
020100 01  WS-CENTURY                 PIC 9(02)  COMP VALUE ZERO.
020200 01  WS-NOW-CCYY                PIC 9(04)  VALUE ZERO.
020300*
020400 01  COMPANY-TITLE.
020500     05  FILLER                 PIC X(06)  VALUE 'DATE: '.
020600     05  O-MM                   PIC 99.
020700     05  FILLER                 PIC X      VALUE '/'.
020800     05  O-DD                   PIC 99.
020900     05  FILLER                 PIC X      VALUE '/'.
021000     05  O-YY                   PIC 9(04).
021100     05  FILLER                 PIC X(38)  VALUE SPACES.
021200     05  FILLER                 PIC X(24)  VALUE
021300         'SKYHARBOR AIRLINES'.
021400     05  FILLER                 PIC X(46)  VALUE SPACES.
021500     05  FILLER                 PIC X(06)  VALUE 'PAGE: '.
021600     05  O-PCTR                 PIC Z9.
021700*
021800 01  REPORT-TITLE-LINE.
021900     05  FILLER                 PIC X(45)  VALUE SPACES.
022000     05  FILLER                 PIC X(32)  VALUE
022100         'FLIGHT MAINTENANCE - RUN SUMMARY'.
022200     05  FILLER                 PIC X(55)  VALUE SPACES.
022300*
022400 01  REJECT-DETAIL-LINE.
022500     05  FILLER                 PIC X(03)  VALUE SPACES.
022600     05  O-RJ-TXN-TYPE          PIC X(08)  VALUE SPACES.
022700     05  FILLER                 PIC X(02)  VALUE SPACES.
022800     05  O-RJ-FLIGHT-ID         PIC X(18)  VALUE SPACES.
022900     05  FILLER                 PIC X(02)  VALUE SPACES.
023000     05  O-RJ-REASON            PIC X(40)  VALUE SPACES.
023100     05  FILLER                 PIC X(59)  VALUE SPACES.
023200*
023300 01  SUMMARY-LINE-1.
023400     05  FILLER                 PIC X(03)  VALUE SPACES.
023500     05  FILLER                 PIC X(27)  VALUE
023600         'TRANSACTIONS ACCEPTED . . .'.
023700     05  O-SM-ACCEPT            PIC ZZZ,ZZ9.
023800     05  FILLER                 PIC X(95)  VALUE SPACES.
023900*
024000 01  SUMMARY-LINE-2.
024100     05  FILLER                 PIC X(03)  VALUE SPACES.
024200     05  FILLER                 PIC X(27)  VALUE
024300         'TRANSACTIONS REJECTED . . .'.
024400     05  O-SM-REJECT            PIC ZZZ,ZZ9.
024500     05  FILLER                 PIC X(95)  VALUE SPACES.
024600*
024700*    FLIGHT SEARCH LISTING - TKT 7455 (WHN 070830).            F06
024800 01  SEARCH-BANNER-LINE.
024900     05  FILLER                 PIC X(03)  VALUE SPACES.
025000     05  FILLER                 PIC X(36)  VALUE
025100         'FLIGHT SEARCH RESULTS'.
025200     05  FILLER                 PIC X(93)  VALUE SPACES.
025300*
025400 01  SEARCH-COLUMN-LINE.
025500     05  FILLER                 PIC X(03)  VALUE SPACES.
025600     05  FILLER                 PIC X(20)  VALUE 'FLIGHT-ID'.
025700     05  FILLER                 PIC X(05)  VALUE 'ORIG'.
025800     05  FILLER                 PIC X(05)  VALUE 'DEST'.
025900     05  FILLER                 PIC X(12)  VALUE 'AIRLINE-ID'.
026000     05  FILLER                 PIC X(12)  VALUE 'DEPARTS'.
026100     05  FILLER                 PIC X(08)  VALUE 'STATUS'.
026200     05  FILLER                 PIC X(67)  VALUE SPACES.
026300*
026400 01  SEARCH-DETAIL-LINE.
026500     05  FILLER                 PIC X(03)  VALUE SPACES.
026600     05  O-SR-FLIGHT-ID         PIC X(18).
026700     05  FILLER                 PIC X(02)  VALUE SPACES.
026800     05  O-SR-ORIGIN            PIC X(03).
026900     05  FILLER                 PIC X(02)  VALUE SPACES.
027000     05  O-SR-DEST              PIC X(03).
027100     05  FILLER                 PIC X(02)  VALUE SPACES.
027200     05  O-SR-AIRLINE-ID        PIC X(10).
027300     05  FILLER                 PIC X(02)  VALUE SPACES.
027400     05  O-SR-DEP-DATE          PIC 9(08).
027500     05  FILLER                 PIC X(02)  VALUE SPACES.
027600     05  O-SR-STATUS            PIC 9(01).
027700     05  FILLER                 PIC X(79)  VALUE SPACES.
027800*
027900 01  SEARCH-NONE-LINE.
028000     05  FILLER                 PIC X(03)  VALUE SPACES.
028100     05  FILLER                 PIC X(40)  VALUE
028200         'NO FLIGHTS MATCHED THE SEARCH CRITERIA.'.
028300     05  FILLER                 PIC X(89)  VALUE SPACES.
028400*
028500 PROCEDURE DIVISION.
028600*
028700 0000-FLTMAINT.
028800     PERFORM 1000-INIT.
028900     PERFORM 2000-MAINLINE
029000         UNTIL MORE-TXNS = 'NO'.
029100     PERFORM 3000-CLOSING.
029200     STOP RUN.
029300*
029400 1000-INIT.
029500     OPEN INPUT  FLIGHT-TXN-FILE
029600          INPUT  AIRLINE-MASTER
029700          INPUT  AIRPLANE-MASTER
029800          INPUT  FLIGHT-MASTER-IN
029900          INPUT  BOOKING-MASTER
030000          OUTPUT FLIGHT-MASTER-OUT
030100          OUTPUT PRTOUT.
030200     ACCEPT WS-SYS-DATE FROM DATE.
030300     PERFORM 1050-TODAY.
030400     PERFORM 1100-LOAD-AIRLINES THRU 1100-EXIT.
030500     PERFORM 1200-LOAD-AIRPLANES THRU 1200-EXIT.
030600     PERFORM 1300-LOAD-FLIGHTS THRU 1300-EXIT.
030700     PERFORM 1400-LOAD-BOOKINGS THRU 1400-EXIT.
030800     PERFORM 9900-HEADING.
030900     PERFORM 9000-READ-TXN.
031000*
031100 1050-TODAY.
031200     IF WS-SYS-YY < 50
031300         MOVE 20 TO WS-CENTURY
031400     ELSE
031500         MOVE 19 TO WS-CENTURY
031600     END-IF.
031700     COMPUTE WS-NOW-CCYY = WS-CENTURY * 100 + WS-SYS-YY.
031800     MOVE WS-SYS-MM TO O-MM.
031900     MOVE WS-SYS-DD TO O-DD.
032000     MOVE WS-NOW-CCYY TO O-YY.
032100*
032200 1100-LOAD-AIRLINES.
032300     READ AIRLINE-MASTER
032400         AT END GO TO 1100-EXIT.
032500 1100-LOAD-ONE.
032600     ADD 1 TO AIRL-COUNT.
032700     MOVE AIRLINE-ID TO AT-AIRLINE-ID (AIRL-COUNT).
032800     READ AIRLINE-MASTER
032900         AT END GO TO 1100-EXIT.
033000     GO TO 1100-LOAD-ONE.
033100 1100-EXIT.
033200     EXIT.
033300*
033400 1200-LOAD-AIRPLANES.
033500     READ AIRPLANE-MASTER
033600         AT END GO TO 1200-EXIT.
033700 1200-LOAD-ONE.
033800     ADD 1 TO APLN-COUNT.
033900     MOVE AIRPLANE-ID      TO PT-AIRPLANE-ID (APLN-COUNT).
034000     MOVE APLN-IS-DELETED  TO PT-DELETED     (APLN-COUNT).
034100     READ AIRPLANE-MASTER
034200         AT END GO TO 1200-EXIT.
034300     GO TO 1200-LOAD-ONE.
034400 1200-EXIT.
034500     EXIT.
034600*
034700 1300-LOAD-FLIGHTS.
034800     READ FLIGHT-MASTER-IN
034900         AT END GO TO 1300-EXIT.
035000 1300-LOAD-ONE.
035100     ADD 1 TO FLGT-COUNT.
035200     MOVE FLIGHT-ID         TO FT-FLIGHT-ID    (FLGT-COUNT).
035300     MOVE FLGT-AIRLINE-ID   TO FT-AIRLINE-ID   (FLGT-COUNT).
035400     MOVE FLGT-AIRPLANE-ID  TO FT-AIRPLANE-ID  (FLGT-COUNT).
035500     MOVE FLGT-ORIGIN-CODE  TO FT-ORIGIN       (FLGT-COUNT).
035600     MOVE FLGT-DEST-CODE    TO FT-DEST         (FLGT-COUNT).
035700     MOVE FLGT-DEPARTURE-TS TO FT-DEPARTURE-TS (FLGT-COUNT).
035800     MOVE FLGT-ARRIVAL-TS   TO FT-ARRIVAL-TS   (FLGT-COUNT).
035900     MOVE FLGT-TERMINAL     TO FT-TERMINAL     (FLGT-COUNT).
036000     MOVE FLGT-GATE         TO FT-GATE         (FLGT-COUNT).
036100     MOVE FLGT-BAGGAGE-KG   TO FT-BAGGAGE-KG   (FLGT-COUNT).
036200     MOVE FLGT-FACILITIES   TO FT-FACILITIES   (FLGT-COUNT).
036300     MOVE FLGT-STATUS       TO FT-STATUS       (FLGT-COUNT).
036400     MOVE FLGT-IS-DELETED   TO FT-DELETED      (FLGT-COUNT).
036500     MOVE 'N'               TO FT-NEW-REC      (FLGT-COUNT).
036600     READ FLIGHT-MASTER-IN
036700         AT END GO TO 1300-EXIT.
036800     GO TO 1300-LOAD-ONE.
036900 1300-EXIT.
037000     EXIT.
037100*
037200 1400-LOAD-BOOKINGS.
037300     READ BOOKING-MASTER
037400         AT END GO TO 1400-EXIT.
037500 1400-LOAD-ONE.
037600     ADD 1 TO BOOK-COUNT.
037700     MOVE BOOK-FLIGHT-ID  TO BT-FLIGHT-ID (BOOK-COUNT).
037800     MOVE BOOK-STATUS     TO BT-STATUS    (BOOK-COUNT).
037900     MOVE BOOK-IS-DELETED TO BT-DELETED   (BOOK-COUNT).
038000     READ BOOKING-MASTER
038100         AT END GO TO 1400-EXIT.
038200     GO TO 1400-LOAD-ONE.
038300 1400-EXIT.
038400     EXIT.
038500*
038600 2000-MAINLINE.
038700     MOVE 'NO' TO ERR-SWITCH.
038800     MOVE SPACES TO O-ERR-MSG.
038900     IF TXN-IS-SEARCH
039000         PERFORM 2900-SEARCH-FLIGHTS THRU 2900-EXIT
039100     ELSE
039200         IF TXN-IS-CREATE
039300             PERFORM 2100-VALIDATE-CREATE THRU 2100-EXIT
039400             IF ERR-SWITCH = 'NO'
039500                 PERFORM 2200-GEN-FLIGHT-ID THRU 2200-EXIT
039600                 PERFORM 2300-POST-CREATE
039700             END-IF
039800         ELSE
039900             IF TXN-IS-UPDATE
040000                 PERFORM 2400-VALIDATE-UPDATE THRU 2400-EXIT
040100                 IF ERR-SWITCH = 'NO'
040200                     PERFORM 2500-POST-UPDATE
040300                 END-IF
040400             ELSE
040500                 PERFORM 2600-VALIDATE-DELETE THRU 2600-EXIT
040600                 IF ERR-SWITCH = 'NO'
040700                     PERFORM 2700-POST-DELETE
040800                 END-IF
040900             END-IF
041000         END-IF
041100         IF ERR-SWITCH = 'YES'
041200             PERFORM 2800-PRINT-REJECT
041300         ELSE
041400             ADD 1 TO C-ACCEPT-CTR
041500         END-IF
041600     END-IF.
041700     PERFORM 9000-READ-TXN.
041800*
041900 2100-VALIDATE-CREATE.
042000     MOVE 'N' TO AIRL-FOUND-SW.
042100     PERFORM 2110-SCAN-AIRLINE
042200         VARYING AIRL-IDX FROM 1 BY 1
042300         UNTIL AIRL-IDX > AIRL-COUNT OR AIRL-FOUND-SW = 'Y'.
042400     IF AIRL-FOUND-SW = 'N'
042500         MOVE 'YES' TO ERR-SWITCH
042600         MOVE 'AIRLINE NOT ON FILE.' TO O-ERR-MSG
042700         GO TO 2100-EXIT
042800     END-IF.
042900*
043000     MOVE 'N' TO APLN-FOUND-SW.
043100     MOVE ZERO TO APLN-TBL-POS.
043200     PERFORM 2120-SCAN-AIRPLANE
043300         VARYING APLN-IDX FROM 1 BY 1
043400         UNTIL APLN-IDX > APLN-COUNT OR APLN-FOUND-SW = 'Y'.
043500     IF APLN-FOUND-SW = 'N'
043600         MOVE 'YES' TO ERR-SWITCH
043700         MOVE 'AIRPLANE NOT ON FILE.' TO O-ERR-MSG
043800         GO TO 2100-EXIT
043900     END-IF.
044000     IF PT-DELETED (APLN-TBL-POS) = 'Y'
044100         MOVE 'YES' TO ERR-SWITCH
044200         MOVE 'AIRPLANE IS DELETED.' TO O-ERR-MSG
044300         GO TO 2100-EXIT
044400     END-IF.
044500*
044600     IF TXN-DEPARTURE-TS NOT < TXN-ARRIVAL-TS
044700         MOVE 'YES' TO ERR-SWITCH
044800         MOVE 'DEPARTURE NOT BEFORE ARRIVAL.' TO O-ERR-MSG
044900         GO TO 2100-EXIT
045000     END-IF.
045100*
045200     MOVE ZERO TO FLGT-TBL-POS.
045300     PERFORM 2150-CHECK-AVAILABILITY.
045400     IF OVERLAP-SW = 'Y'
045500         MOVE 'YES' TO ERR-SWITCH
045600         MOVE 'AIRPLANE NOT AVAILABLE FOR WINDOW.' TO O-ERR-MSG
045700     END-IF.
045800 2100-EXIT.
045900     EXIT.
046000*
046100 2110-SCAN-AIRLINE.
046200     IF AT-AIRLINE-ID (AIRL-IDX) = TXN-AIRLINE-ID
046300         MOVE 'Y' TO AIRL-FOUND-SW
046400     END-IF.
046500*
046600 2120-SCAN-AIRPLANE.
046700     IF PT-AIRPLANE-ID (APLN-IDX) = TXN-AIRPLANE-ID
046800         MOVE 'Y' TO APLN-FOUND-SW
046900         SET APLN-TBL-POS TO APLN-IDX
047000     END-IF.
047100*
047200 2150-CHECK-AVAILABILITY.
047300*    AIRPLANE TIME-WINDOW OVERLAP CHECK - TKT 4602 (TJL 930326). F02
047400     MOVE 'N' TO OVERLAP-SW.
047500     PERFORM 2151-CHECK-ONE-FLIGHT
047600         VARYING FLGT-IDX FROM 1 BY 1
047700         UNTIL FLGT-IDX > FLGT-COUNT.
047800*
047900 2151-CHECK-ONE-FLIGHT.
048000     IF FT-AIRPLANE-ID (FLGT-IDX) = TXN-AIRPLANE-ID
048100        AND FLGT-IDX NOT = FLGT-TBL-POS
048200        AND FT-DELETED (FLGT-IDX) = 'N'
048300        AND (FT-STATUS (FLGT-IDX) = 1 OR FT-STATUS (FLGT-IDX) = 2
048400             OR FT-STATUS (FLGT-IDX) = 4)
048500         IF TXN-ARRIVAL-TS NOT < FT-DEPARTURE-TS (FLGT-IDX)
048600            AND TXN-DEPARTURE-TS NOT > FT-ARRIVAL-TS (FLGT-IDX)
048700             MOVE 'Y' TO OVERLAP-SW
048800         END-IF
048900     END-IF.
049000*
049100 2200-GEN-FLIGHT-ID.
049200     IF TXN-FLIGHT-ID NOT = SPACES
049300         MOVE TXN-FLIGHT-ID TO NF-FLIGHT-ID
049400         GO TO 2200-EXIT
049500     END-IF.
049600*    FLIGHT-ID SEQUENCE SCAN - IGNORES NON-NUMERIC SUFFIX.      F05
049700     MOVE ZERO TO NF-SEQ-NUM.
049800     PERFORM 2210-SCAN-MAX-SEQ
049900         VARYING FLGT-IDX FROM 1 BY 1
050000         UNTIL FLGT-IDX > FLGT-COUNT.
050100     ADD 1 TO NF-SEQ-NUM.
050200     MOVE NF-SEQ-NUM TO NF-SEQ-DISPLAY.
050300     STRING TXN-AIRPLANE-ID DELIMITED BY SPACE
050400            '-'             DELIMITED BY SIZE
050500            NF-SEQ-DISPLAY  DELIMITED BY SIZE
050600            INTO NF-FLIGHT-ID.
050700 2200-EXIT.
050800     EXIT.
050900*
051000 2210-SCAN-MAX-SEQ.
051100     IF FT-AIRPLANE-ID (FLGT-IDX) = TXN-AIRPLANE-ID
051200         MOVE FT-FLIGHT-ID (FLGT-IDX) (16:3) TO NF-SUFFIX-TEST
051300         IF NF-SUFFIX-TEST IS NUMERIC
051400             MOVE NF-SUFFIX-TEST TO NF-SUFFIX-NUM
051500             IF NF-SUFFIX-NUM > NF-SEQ-NUM
051600                 MOVE NF-SUFFIX-NUM TO NF-SEQ-NUM
051700             END-IF
051800         END-IF
051900     END-IF.
052000*
052100 2300-POST-CREATE.
052200     ADD 1 TO FLGT-COUNT.
052300     MOVE NF-FLIGHT-ID       TO FT-FLIGHT-ID    (FLGT-COUNT).
052400     MOVE TXN-AIRLINE-ID     TO FT-AIRLINE-ID   (FLGT-COUNT).
052500     MOVE TXN-AIRPLANE-ID    TO FT-AIRPLANE-ID  (FLGT-COUNT).
052600     MOVE TXN-ORIGIN-CODE    TO FT-ORIGIN       (FLGT-COUNT).
052700     MOVE TXN-DEST-CODE      TO FT-DEST         (FLGT-COUNT).
052800     MOVE TXN-DEPARTURE-TS   TO FT-DEPARTURE-TS (FLGT-COUNT).
052900     MOVE TXN-ARRIVAL-TS     TO FT-ARRIVAL-TS   (FLGT-COUNT).
053000     MOVE TXN-TERMINAL       TO FT-TERMINAL     (FLGT-COUNT).
053100     MOVE TXN-GATE           TO FT-GATE         (FLGT-COUNT).
053200     MOVE TXN-BAGGAGE-KG     TO FT-BAGGAGE-KG   (FLGT-COUNT).
053300     MOVE TXN-FACILITIES     TO FT-FACILITIES   (FLGT-COUNT).
053400     IF TXN-STATUS = ZERO
053500         MOVE 1 TO FT-STATUS (FLGT-COUNT)
053600     ELSE
053700         MOVE TXN-STATUS TO FT-STATUS (FLGT-COUNT)
053800     END-IF.
053900     MOVE 'N' TO FT-DELETED (FLGT-COUNT).
054000     MOVE 'Y' TO FT-NEW-REC (FLGT-COUNT).
054100*
054200 2400-VALIDATE-UPDATE.
054300     MOVE 'N' TO FLGT-FOUND-SW.
054400     MOVE ZERO TO FLGT-TBL-POS.
054500     PERFORM 2410-SCAN-FLIGHT
054600         VARYING FLGT-IDX FROM 1 BY 1
054700         UNTIL FLGT-IDX > FLGT-COUNT OR FLGT-FOUND-SW = 'Y'.
054800     IF FLGT-FOUND-SW = 'N'
054900         MOVE 'YES' TO ERR-SWITCH
055000         MOVE 'FLIGHT NOT ON FILE.' TO O-ERR-MSG
055100         GO TO 2400-EXIT
055200     END-IF.
055300     IF FT-STATUS (FLGT-TBL-POS) NOT = 1 AND
055400        FT-STATUS (FLGT-TBL-POS) NOT = 4
055500         MOVE 'YES' TO ERR-SWITCH
055600         MOVE 'FLIGHT NOT SCHEDULED OR DELAYED.' TO O-ERR-MSG
055700         GO TO 2400-EXIT
055800     END-IF.
055900     IF TXN-DEPARTURE-TS NOT < TXN-ARRIVAL-TS
056000         MOVE 'YES' TO ERR-SWITCH
056100         MOVE 'DEPARTURE NOT BEFORE ARRIVAL.' TO O-ERR-MSG
056200         GO TO 2400-EXIT
056300     END-IF.
056400     PERFORM 2150-CHECK-AVAILABILITY.
056500     IF OVERLAP-SW = 'Y'
056600         MOVE 'YES' TO ERR-SWITCH
056700         MOVE 'AIRPLANE NOT AVAILABLE FOR WINDOW.' TO O-ERR-MSG
056800     END-IF.
056900 2400-EXIT.
057000     EXIT.
057100*
057200 2410-SCAN-FLIGHT.
057300     IF FT-FLIGHT-ID (FLGT-IDX) = TXN-FLIGHT-ID AND
057400        FT-DELETED  (FLGT-IDX) = 'N'
057500         MOVE 'Y' TO FLGT-FOUND-SW
057600         SET FLGT-TBL-POS TO FLGT-IDX
057700     END-IF.
057800*
057900 2500-POST-UPDATE.
058000     MOVE TXN-ORIGIN-CODE    TO FT-ORIGIN       (FLGT-TBL-POS).
058100     MOVE TXN-DEST-CODE      TO FT-DEST         (FLGT-TBL-POS).
058200     MOVE TXN-DEPARTURE-TS   TO FT-DEPARTURE-TS (FLGT-TBL-POS).
058300     MOVE TXN-ARRIVAL-TS     TO FT-ARRIVAL-TS   (FLGT-TBL-POS).
058400     MOVE TXN-TERMINAL       TO FT-TERMINAL     (FLGT-TBL-POS).
058500     MOVE TXN-GATE           TO FT-GATE         (FLGT-TBL-POS).
058600     MOVE TXN-BAGGAGE-KG     TO FT-BAGGAGE-KG   (FLGT-TBL-POS).
058700     MOVE TXN-FACILITIES     TO FT-FACILITIES   (FLGT-TBL-POS).
058800     IF TXN-STATUS NOT = ZERO
058900         MOVE TXN-STATUS TO FT-STATUS (FLGT-TBL-POS)
059000     END-IF.
059100*
059200 2600-VALIDATE-DELETE.
059300     MOVE 'N' TO FLGT-FOUND-SW.
059400     MOVE ZERO TO FLGT-TBL-POS.
059500     PERFORM 2410-SCAN-FLIGHT
059600         VARYING FLGT-IDX FROM 1 BY 1
059700         UNTIL FLGT-IDX > FLGT-COUNT OR FLGT-FOUND-SW = 'Y'.
059800     IF FLGT-FOUND-SW = 'N'
059900         MOVE 'YES' TO ERR-SWITCH
060000         MOVE 'FLIGHT NOT ON FILE.' TO O-ERR-MSG
060100         GO TO 2600-EXIT
060200     END-IF.
060300     IF FT-STATUS (FLGT-TBL-POS) NOT = 1 AND
060400        FT-STATUS (FLGT-TBL-POS) NOT = 4
060500         MOVE 'YES' TO ERR-SWITCH
060600         MOVE 'FLIGHT NOT SCHEDULED OR DELAYED.' TO O-ERR-MSG
060700         GO TO 2600-EXIT
060800     END-IF.
060900*    DELETE BLOCKED BY PAID OR RESCHEDULED BOOKING - TKT 4980.  F03
061000     MOVE 'N' TO BOOKED-SW.
061100     PERFORM 2610-CHECK-BOOKINGS
061200         VARYING BOOK-IDX FROM 1 BY 1
061300         UNTIL BOOK-IDX > BOOK-COUNT.
061400     IF BOOKED-SW = 'Y'
061500         MOVE 'YES' TO ERR-SWITCH
061600         MOVE 'FLIGHT HAS A PAID/RESCHEDULED BOOKING.' TO O-ERR-MSG
061700     END-IF.
061800 2600-EXIT.
061900     EXIT.
062000*
062100 2610-CHECK-BOOKINGS.
062200     IF BT-FLIGHT-ID (BOOK-IDX) = TXN-FLIGHT-ID AND
062300        BT-DELETED  (BOOK-IDX) = 'N' AND
062400        (BT-STATUS  (BOOK-IDX) = 2 OR BT-STATUS (BOOK-IDX) = 4)
062500         MOVE 'Y' TO BOOKED-SW
062600     END-IF.
062700*
062800 2700-POST-DELETE.
062900     MOVE 'Y' TO FT-DELETED (FLGT-TBL-POS).
063000     MOVE 5   TO FT-STATUS  (FLGT-TBL-POS).
063100*
063200*    FLIGHT SEARCH LISTING - TKT 7455 (WHN 070830).            F06
063300 2900-SEARCH-FLIGHTS.
063400     MOVE ZERO TO SR-MATCH-CTR.
063500     MOVE TXN-ORIGIN-CODE TO SR-ORIGIN-UC.
063600     INSPECT SR-ORIGIN-UC CONVERTING
063700         'abcdefghijklmnopqrstuvwxyz' TO
063800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
063900     WRITE PRTLINE FROM SEARCH-BANNER-LINE
064000         AFTER ADVANCING 2 LINES.
064100     WRITE PRTLINE FROM SEARCH-COLUMN-LINE
064200         AFTER ADVANCING 1 LINE.
064300     PERFORM 2910-CHECK-ONE-FLIGHT
064400         VARYING FLGT-IDX FROM 1 BY 1
064500         UNTIL FLGT-IDX > FLGT-COUNT.
064600     IF SR-MATCH-CTR = ZERO
064700         WRITE PRTLINE FROM SEARCH-NONE-LINE
064800             AFTER ADVANCING 1 LINE
064900     END-IF.
065000 2900-EXIT.
065100     EXIT.
065200*
065300 2910-CHECK-ONE-FLIGHT.
065400     IF FT-DELETED (FLGT-IDX) = 'N'
065500         MOVE 'Y' TO SEARCH-MATCH-SW
065600         IF TXN-ORIGIN-CODE NOT = SPACES
065700             MOVE FT-ORIGIN (FLGT-IDX) TO SR-FILE-ORIGIN-UC
065800             INSPECT SR-FILE-ORIGIN-UC CONVERTING
065900                 'abcdefghijklmnopqrstuvwxyz' TO
066000                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
066100             IF SR-FILE-ORIGIN-UC NOT = SR-ORIGIN-UC
066200                 MOVE 'N' TO SEARCH-MATCH-SW
066300             END-IF
066400         END-IF
066500         IF TXN-DEST-CODE NOT = SPACES
066600            AND FT-DEST (FLGT-IDX) NOT = TXN-DEST-CODE
066700             MOVE 'N' TO SEARCH-MATCH-SW
066800         END-IF
066900         IF TXN-AIRLINE-ID NOT = SPACES
067000            AND FT-AIRLINE-ID (FLGT-IDX) NOT = TXN-AIRLINE-ID
067100             MOVE 'N' TO SEARCH-MATCH-SW
067200         END-IF
067300         IF TXN-STATUS NOT = ZERO
067400            AND FT-STATUS (FLGT-IDX) NOT = TXN-STATUS
067500             MOVE 'N' TO SEARCH-MATCH-SW
067600         END-IF
067700         IF TXN-DEPARTURE-TS NOT = ZERO
067800             MOVE FT-DEPARTURE-TS (FLGT-IDX) (1:8)
067900                                     TO SR-FILE-DEP-DATE
068000             IF SR-FILE-DEP-DATE NOT = TXN-DEPARTURE-TS (1:8)
068100                 MOVE 'N' TO SEARCH-MATCH-SW
068200             END-IF
068300         END-IF
068400         IF SEARCH-MATCH-SW = 'Y'
068500             ADD 1 TO SR-MATCH-CTR
068600             PERFORM 2920-PRINT-SEARCH-LINE
068700         END-IF
068800     END-IF.
068900*
069000 2920-PRINT-SEARCH-LINE.
069100     MOVE FT-FLIGHT-ID   (FLGT-IDX) TO O-SR-FLIGHT-ID.
069200     MOVE FT-ORIGIN      (FLGT-IDX) TO O-SR-ORIGIN.
069300     MOVE FT-DEST        (FLGT-IDX) TO O-SR-DEST.
069400     MOVE FT-AIRLINE-ID  (FLGT-IDX) TO O-SR-AIRLINE-ID.
069500     MOVE FT-DEPARTURE-TS (FLGT-IDX) (1:8) TO O-SR-DEP-DATE.
069600     MOVE FT-STATUS      (FLGT-IDX) TO O-SR-STATUS.
069700     WRITE PRTLINE FROM SEARCH-DETAIL-LINE
069800         AFTER ADVANCING 1 LINE
069900             AT EOP PERFORM 9900-HEADING.
070000*
070100 2800-PRINT-REJECT.
070200     ADD 1 TO C-REJECT-CTR.
070300     IF TXN-IS-CREATE
070400         MOVE 'CREATE' TO O-RJ-TXN-TYPE
070500     ELSE
070600         IF TXN-IS-UPDATE
070700             MOVE 'UPDATE' TO O-RJ-TXN-TYPE
070800         ELSE
070900             MOVE 'DELETE' TO O-RJ-TXN-TYPE
071000         END-IF
071100     END-IF.
071200     MOVE TXN-FLIGHT-ID TO O-RJ-FLIGHT-ID.
071300     MOVE O-ERR-MSG     TO O-RJ-REASON.
071400     WRITE PRTLINE FROM REJECT-DETAIL-LINE
071500         AFTER ADVANCING 1 LINE
071600             AT EOP PERFORM 9900-HEADING.
071700*
071800 3000-CLOSING.
071900     PERFORM 3100-WRITE-FLIGHTS.
072000     PERFORM 3200-PRINT-SUMMARY.
072100     CLOSE FLIGHT-TXN-FILE, AIRLINE-MASTER, AIRPLANE-MASTER,
072200           FLIGHT-MASTER-IN, BOOKING-MASTER, FLIGHT-MASTER-OUT,
072300           PRTOUT.
072400*
072500 3100-WRITE-FLIGHTS.
072600     PERFORM 3110-WRITE-ONE-FLIGHT
072700         VARYING FLGT-IDX FROM 1 BY 1
072800         UNTIL FLGT-IDX > FLGT-COUNT.
072900*
073000 3110-WRITE-ONE-FLIGHT.
073100     MOVE FT-FLIGHT-ID    (FLGT-IDX) TO FLIGHT-ID.
073200     MOVE FT-AIRLINE-ID   (FLGT-IDX) TO FLGT-AIRLINE-ID.
073300     MOVE FT-AIRPLANE-ID  (FLGT-IDX) TO FLGT-AIRPLANE-ID.
073400     MOVE FT-ORIGIN       (FLGT-IDX) TO FLGT-ORIGIN-CODE.
073500     MOVE FT-DEST         (FLGT-IDX) TO FLGT-DEST-CODE.
073600     MOVE FT-DEPARTURE-TS (FLGT-IDX) TO FLGT-DEPARTURE-TS.
073700     MOVE FT-ARRIVAL-TS   (FLGT-IDX) TO FLGT-ARRIVAL-TS.
073800     MOVE FT-TERMINAL     (FLGT-IDX) TO FLGT-TERMINAL.
073900     MOVE FT-GATE         (FLGT-IDX) TO FLGT-GATE.
074000     MOVE FT-BAGGAGE-KG   (FLGT-IDX) TO FLGT-BAGGAGE-KG.
074100     MOVE FT-FACILITIES   (FLGT-IDX) TO FLGT-FACILITIES.
074200     MOVE FT-STATUS       (FLGT-IDX) TO FLGT-STATUS.
074300     MOVE FT-DELETED      (FLGT-IDX) TO FLGT-IS-DELETED.
074400     IF FT-NEW-REC (FLGT-IDX) = 'Y'
074500         COMPUTE FLGT-CREATED-TS = WS-NOW-CCYY * 10000000000
074600             + WS-SYS-MM * 100000000 + WS-SYS-DD * 1000000
074700     END-IF.
074800     COMPUTE FLGT-UPDATED-TS = WS-NOW-CCYY * 10000000000
074900         + WS-SYS-MM * 100000000 + WS-SYS-DD * 1000000.
075000     WRITE O-FLGT-REC FROM I-FLGT-REC.
075100*
075200 3200-PRINT-SUMMARY.
075300     MOVE C-ACCEPT-CTR TO O-SM-ACCEPT.
075400     MOVE C-REJECT-CTR TO O-SM-REJECT.
075500     WRITE PRTLINE FROM SUMMARY-LINE-1
075600         AFTER ADVANCING 2 LINES.
075700     WRITE PRTLINE FROM SUMMARY-LINE-2
075800         AFTER ADVANCING 1 LINE.
075900*
076000 9000-READ-TXN.
076100     READ FLIGHT-TXN-FILE
076200         AT END MOVE 'NO' TO MORE-TXNS.
076300*
076400 9900-HEADING.
076500     ADD 1 TO C-PCTR.
076600     MOVE C-PCTR TO O-PCTR.
076700     WRITE PRTLINE FROM COMPANY-TITLE
076800         AFTER ADVANCING PAGE.
076900     WRITE PRTLINE FROM REPORT-TITLE-LINE
077000         AFTER ADVANCING 2 LINES.
