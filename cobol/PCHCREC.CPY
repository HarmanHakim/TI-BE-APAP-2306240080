000100******************************************************************
000200*                                                                *
000300*   PCHCREC.CPY  -  PURCHASED COUPON MASTER RECORD                *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER COUPON PURCHASE.  COUPON-CODE IS THE 5-LETTER  *
000700*   COUPON-NAME FRAGMENT, THE CUSTOMER'S FIRST NAME, AND A       *
000800*   SEQUENCE NUMBER, BUILT BY LOYALTY AT PURCHASE TIME.          *
000900*                                                                *
001000*   CHANGE LOG                                                   *
001100*   970512 WHN  ORIGINAL COPYBOOK BUILT - LOYALTY PROGRAM LNCH.  PCH01
001200*   980630 KSB  COUPON-CODE NAME/CUSTOMER/SEQ VIEW ADDED.        PCH02
001300******************************************************************
001400
001500 01  PURCHASED-COUPON-REC.
001600     05  PCHC-PURCHASE-ID        PIC X(36).
001700     05  PCHC-COUPON-ID          PIC X(36).
001800     05  PCHC-CUSTOMER-ID        PIC X(36).
001900     05  PCHC-COUPON-CODE        PIC X(20).
002000     05  PCHC-COUPON-CODE-R REDEFINES PCHC-COUPON-CODE.      PCH02
002100         10  PCHC-CODE-NAME      PIC X(05).
002200         10  PCHC-CODE-DASH1     PIC X(01).
002300         10  PCHC-CODE-CUST      PIC X(10).
002400         10  PCHC-CODE-DASH2     PIC X(01).
002500         10  PCHC-CODE-SEQ       PIC X(03).
002600     05  PCHC-PURCHASED-TS       PIC 9(14).
002700     05  PCHC-USED-TS            PIC 9(14).
002800     05  FILLER                  PIC X(04).
