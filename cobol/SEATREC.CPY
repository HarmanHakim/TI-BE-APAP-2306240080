000100******************************************************************
000200*                                                                *
000300*   SEATREC.CPY  -  SEAT INVENTORY MASTER RECORD                 *
000400*   SKYHARBOR AIRLINES - DATA PROCESSING                         *
000500*                                                                *
000600*   ONE ENTRY PER PHYSICAL SEAT WITHIN A CABIN CLASS.  SEAT-ID   *
000700*   IS A SEQUENTIAL SURROGATE KEY.  MAINTAINED BY SEATMNT AND    *
000800*   ASSIGNED/RELEASED BY RESVBOOK DURING BOOKING POSTING.        *
000900*                                                                *
001000*   CHANGE LOG                                                   *
001100*   890406 RDM  ORIGINAL COPYBOOK BUILT FOR CUTOVER.          SEA01
001200*   951009 WHN  SEAT-NUMBER ROW/LETTER VIEW ADDED FOR SORT.   SEA02
001300******************************************************************
001400
001500 01  SEAT-REC.
001600     05  SEAT-ID                 PIC 9(08).
001700     05  SEAT-CLASS-ID            PIC 9(06).
001800     05  SEAT-NUMBER              PIC X(04).
001900     05  SEAT-NUMBER-R REDEFINES SEAT-NUMBER.                SEA02
002000         10  SEAT-NO-ROW         PIC 9(02).
002100         10  SEAT-NO-LETTER      PIC X(02).
002200     05  SEAT-IS-AVAILABLE        PIC X(01).
002300         88  SEAT-AVAILABLE           VALUE 'Y'.
002400         88  SEAT-NOT-AVAILABLE       VALUE 'N'.
002500     05  SEAT-PASSENGER-ID        PIC X(36).
002600     05  FILLER                   PIC X(02).
