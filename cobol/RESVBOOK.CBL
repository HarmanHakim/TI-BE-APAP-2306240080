000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RESVBOOK.
000300 AUTHOR.            R D MASON.
000400 INSTALLATION.      SKYHARBOR AIRLINES - DATA PROCESSING.
000500 DATE-WRITTEN.      03/14/90.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*   RESVBOOK  -  NIGHTLY BOOKING POSTING RUN                     *
001200*                                                                *
001300*   READS THE BOOKING-TRANSACTION FILE (NEW RESERVATIONS,        *
001400*   UPDATES AND CANCELLATIONS), VALIDATES EACH TRANSACTION        *
001500*   AGAINST THE FLIGHT, CLASS AND PASSENGER MASTERS, ASSIGNS      *
001600*   SEATS IN SEAT-NUMBER ORDER, GENERATES THE BOOKING-ID, AND     *
001700*   POSTS THE BOOKING MASTER, THE CLASS MASTER (AVAILABLE-SEAT    *
001800*   COUNTER), THE SEAT MASTER AND THE BOOKING-PASSENGER JOIN      *
001900*   FILE.  AN UPDATE TRANSACTION MAY ONLY BE POSTED WHILE THE     *
002000*   BOOKING IS UNPAID OR PAID AND ITS FLIGHT IS SCHEDULED OR      *
002100*   DELAYED.  PRINTS AN END-OF-RUN ACCEPT/REJECT SUMMARY.         *
002200*                                                                *
002300******************************************************************
002400*                                                                *
002500*   CHANGE LOG                                                   *
002600*                                                                *
002700*   900314 RDM  ORIGINAL PROGRAM - CUTOVER RELEASE.            R01
002800*   910822 RDM  ADDED CANCELLATION TRANSACTION TYPE.           R02
002900*   930117 TJL  SEAT ASSIGNMENT NOW DECREMENTS CLASS-FILE
003000*                AVAILABLE-SEATS COUNTER.  TKT 4417.           R03
003100*   950608 WHN  BOOKING-ID SEQUENCE SCAN REWRITTEN TO IGNORE
003200*                NON-NUMERIC SUFFIXES.  TKT 5188.              R04
003300*   981204 KSB  Y2K - TIMESTAMPS WIDENED TO CCYYMMDDHHMMSS,
003400*                CENTURY WINDOWING ADDED AT 1050-TODAY.        R05
003500*   011009 WHN  MAXIMUM 10 PASSENGERS PER BOOKING ENFORCED
003600*                EXPLICITLY AT 2100-VALIDATE-TXN.  TKT 6625.   R06
003700*   030227 TJL  REJECT REPORT NOW SHOWS THE REJECT REASON.     R07
003800*   070919 WHN  UPDATE TRANSACTION TYPE ADDED - CONTACT INFO,
003900*                CLASS AND STATUS MAY NOW BE CHANGED ON AN
004000*                UNPAID/PAID BOOKING WHOSE FLIGHT IS SCHEDULED
004100*                OR DELAYED.  BOOKING TABLE WIDENED SO THE      R08
004200*                FULL RECORD POSTS FROM TABLE, NOT THE STALE
004300*                INPUT BUFFER.  TKT 7502.                       R08
004400*   080604 TJL  BOOKING TOTAL-PRICE WAS ALWAYS POSTED ZERO -
004500*                CLASS-FILE FARE NEVER CARRIED INTO THE TABLE.
004600*                CLASS-TABLE NOW CARRIES CT-PRICE AND
004700*                2400-POST-BOOKING COMPUTES FARE TIMES PASSENGER
004800*                COUNT.  TKT 7518.                              R09
004900*                                                                *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-4341.
005400 OBJECT-COMPUTER.   IBM-4341.
005500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT BOOKING-TXN-FILE  ASSIGN TO BOOKTXN
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT FLIGHT-MASTER     ASSIGN TO FLIGHTIN
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT CLASS-MASTER-IN   ASSIGN TO CLASSIN
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT CLASS-MASTER-OUT  ASSIGN TO CLASSOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT SEAT-MASTER-IN    ASSIGN TO SEATIN
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT SEAT-MASTER-OUT   ASSIGN TO SEATOUT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT PASSENGER-MASTER  ASSIGN TO PAXIN
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT BOOKING-MASTER-IN ASSIGN TO BOOKIN
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT BOOKING-MASTER-OUT ASSIGN TO BOOKOUT
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT BKPX-MASTER-IN    ASSIGN TO BKPXIN
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800     SELECT BKPX-MASTER-OUT   ASSIGN TO BKPXOUT
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT PRTOUT            ASSIGN TO RESVPRT
008100         ORGANIZATION IS RECORD SEQUENTIAL.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  BOOKING-TXN-FILE
008700     LABEL RECORD IS STANDARD
008800     DATA RECORD IS I-TXN-REC.
008900*
009000 01  I-TXN-REC.
009100     05  TXN-TYPE                PIC X(01).
009200         88  TXN-IS-NEW-BOOKING      VALUE '1'.
009300         88  TXN-IS-CANCEL           VALUE '2'.
009400         88  TXN-IS-UPDATE           VALUE '3'.
009500     05  TXN-BOOKING-ID           PIC X(30).
009600     05  TXN-FLIGHT-ID            PIC X(18).
009700     05  TXN-CLASS-ID             PIC 9(06).
009800     05  TXN-CONTACT-EMAIL        PIC X(40).
009900     05  TXN-CONTACT-PHONE        PIC X(15).
010000     05  TXN-PASSENGER-COUNT      PIC 9(02).
010100     05  TXN-STATUS               PIC 9(01).
010200     05  TXN-PASSENGER-IDS.
010300         10  TXN-PASSENGER-ID OCCURS 10 TIMES
010400                                  PIC X(36).
010500     05  FILLER                   PIC X(05).
010600*
010700 FD  FLIGHT-MASTER
010800     LABEL RECORD IS STANDARD
010900     DATA RECORD IS I-FLGT-REC.
011000 01  I-FLGT-REC.
011100     COPY FLGTREC.
011200*
011300 FD  CLASS-MASTER-IN
011400     LABEL RECORD IS STANDARD
011500     DATA RECORD IS I-CLSF-REC.
011600 01  I-CLSF-REC.
011700     COPY CLSFREC.
011800*
011900 FD  CLASS-MASTER-OUT
012000     LABEL RECORD IS OMITTED
012100     DATA RECORD IS O-CLSF-REC.
012200 01  O-CLSF-REC                  PIC X(53).
012300*
012400 FD  SEAT-MASTER-IN
012500     LABEL RECORD IS STANDARD
012600     DATA RECORD IS I-SEAT-REC.
012700 01  I-SEAT-REC.
012800     COPY SEATREC.
012900*
013000 FD  SEAT-MASTER-OUT
013100     LABEL RECORD IS OMITTED
013200     DATA RECORD IS O-SEAT-REC.
013300 01  O-SEAT-REC                  PIC X(55).
013400*
013500 FD  PASSENGER-MASTER
013600     LABEL RECORD IS STANDARD
013700     DATA RECORD IS I-PAX-REC.
013800 01  I-PAX-REC.
013900     COPY PAXREC.
014000*
014100 FD  BOOKING-MASTER-IN
014200     LABEL RECORD IS STANDARD
014300     DATA RECORD IS I-BOOK-REC.
014400 01  I-BOOK-REC.
014500     COPY BOOKREC.
014600*
014700 FD  BOOKING-MASTER-OUT
014800     LABEL RECORD IS OMITTED
014900     DATA RECORD IS O-BOOK-REC.
015000 01  O-BOOK-REC                  PIC X(189).
015100*
015200 FD  BKPX-MASTER-IN
015300     LABEL RECORD IS STANDARD
015400     DATA RECORD IS I-BKPX-REC.
015500 01  I-BKPX-REC.
015600     COPY BKPXREC.
015700*
015800 FD  BKPX-MASTER-OUT
015900     LABEL RECORD IS OMITTED
016000     DATA RECORD IS O-BKPX-REC.
016100 01  O-BKPX-REC                  PIC X(68).
016200*
016300 FD  PRTOUT
016400     LABEL RECORD IS OMITTED
016500     RECORD CONTAINS 132 CHARACTERS
016600     LINAGE IS 60 WITH FOOTING AT 56
016700     DATA RECORD IS PRTLINE.
016800 01  PRTLINE                     PIC X(132).
016900*
017000 WORKING-STORAGE SECTION.
017100 01  WORK-AREA.
017200     05  MORE-TXNS               PIC XXX    VALUE 'YES'.
017300     05  ERR-SWITCH              PIC XXX    VALUE SPACES.
017400     05  C-PCTR                  PIC 99     COMP VALUE ZERO.
017500     05  C-ACCEPT-CTR            PIC 9(6)   COMP VALUE ZERO.
017600     05  C-REJECT-CTR            PIC 9(6)   COMP VALUE ZERO.
017700     05  O-ERR-MSG               PIC X(40)  VALUE SPACES.
017800*
017900 01  FLIGHT-TABLE.
018000     05  FLGT-TBL-ENTRY OCCURS 2000 TIMES
018100                        INDEXED BY FLGT-IDX.
018200         10  FT-FLIGHT-ID        PIC X(18).
018300         10  FT-ORIGIN           PIC X(03).
018400         10  FT-DEST             PIC X(03).
018500         10  FT-STATUS           PIC 9(01).
018600         10  FT-DELETED          PIC X(01).
018700 01  FT-COUNT                    PIC S9(8)  COMP VALUE ZERO.
018800*
018900 01  CLASS-TABLE.
019000     05  CLSF-TBL-ENTRY OCCURS 5000 TIMES
019100                        INDEXED BY CLSF-IDX.
019200         10  CT-CLASS-ID         PIC 9(06).
019300         10  CT-FLIGHT-ID        PIC X(18).
019400         10  CT-AVAILABLE        PIC 9(04).
019500         10  CT-PRICE            PIC S9(13)V99.
019600         10  CT-CHANGED          PIC X(01).
019700 01  CT-COUNT                    PIC S9(8)  COMP VALUE ZERO.
019800*
019900 01  SEAT-TABLE.
020000     05  SEAT-TBL-ENTRY OCCURS 20000 TIMES
020100                        INDEXED BY SEAT-IDX.
020200         10  ST-CLASS-ID         PIC 9(06).
020300         10  ST-SEAT-NUMBER      PIC X(04).
020400         10  ST-AVAILABLE        PIC X(01).
020500         10  ST-PASSENGER-ID     PIC X(36).
020600         10  ST-CHANGED          PIC X(01).
020700 01  SEAT-COUNT                  PIC S9(8)  COMP VALUE ZERO.
020800*
020900 01  PAX-TABLE.
021000     05  PAX-TBL-ENTRY OCCURS 5000 TIMES
021100                       INDEXED BY PAX-IDX.
021200         10  PT-PASSENGER-ID     PIC X(36).
021300 01  PAX-COUNT                   PIC S9(8)  COMP VALUE ZERO.
021400*
021500 01  BOOKING-TABLE.
021600     05  BOOK-TBL-ENTRY OCCURS 5000 TIMES
021700                        INDEXED BY BOOK-IDX.
021800         10  BT-BOOKING-ID       PIC X(30).
021900         10  BT-FLIGHT-ID        PIC X(18).
022000         10  BT-CLASS-ID         PIC 9(06).
022100         10  BT-CONTACT-EMAIL    PIC X(40).
022200         10  BT-CONTACT-PHONE    PIC X(15).
022300         10  BT-PASSENGER-COUNT  PIC 9(02).
022400         10  BT-STATUS           PIC 9(01).
022500         10  BT-TOTAL-PRICE      PIC S9(13)V99.
022600         10  BT-DELETED          PIC X(01).
022700         10  BT-NEW-REC          PIC X(01).
022800         10  BT-CREATED-TS       PIC 9(14).
022900 01  BOOK-COUNT                  PIC S9(8)  COMP VALUE ZERO.
023000*
023100 01  BKPX-TABLE.
023200     05  BKPX-TBL-ENTRY OCCURS 20000 TIMES
023300                        INDEXED BY BKPX-IDX.
023400         10  JT-BOOKING-ID       PIC X(30).
023500         10  JT-PASSENGER-ID     PIC X(36).
023600 01  BKPX-COUNT                  PIC S9(8)  COMP VALUE ZERO.
023700*
023800 01  SEARCH-RESULT-SWS.
023900     05  FLGT-FOUND-SW           PIC X(01)  VALUE 'N'.
024000     05  CLSF-FOUND-SW           PIC X(01)  VALUE 'N'.
024100     05  PAX-FOUND-SW            PIC X(01)  VALUE 'N'.
024200     05  SEAT-FOUND-SW           PIC X(01)  VALUE 'N'.
024300     05  FLGT-TBL-POS            PIC S9(8)  COMP VALUE ZERO.
024400     05  WS-UPD-FLIGHT-ID        PIC X(18)  VALUE SPACES.
024500     05  CLSF-TBL-POS            PIC S9(8)  COMP VALUE ZERO.
024600*
024700 01  NEW-BOOKING-WORK.
024800     05  NB-SEQ-NUM              PIC 9(3)   COMP VALUE ZERO.
024900     05  NB-SEQ-DISPLAY          PIC 9(3)   VALUE ZERO.
025000     05  NB-PREFIX               PIC X(25)  VALUE SPACES.
025100     05  NB-BOOKING-ID           PIC X(30)  VALUE SPACES.
025200     05  NB-SUFFIX-TEST          PIC X(03)  VALUE SPACES.
025300     05  NB-SUFFIX-NUM           PIC 9(03)  VALUE ZERO.
025400     05  NB-SEATS-NEEDED         PIC 9(02)  COMP VALUE ZERO.
025500     05  NB-SEATS-AVAIL          PIC 9(04)  COMP VALUE ZERO.
025600     05  NB-PAX-SUB              PIC 9(02)  COMP VALUE ZERO.
025700*
025800 01  WS-SYS-DATE                 PIC 9(06).
025900 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
026000     05  WS-SYS-YY               PIC 9(02).
026100     05  WS-SYS-MM               PIC 9(02).
026200     05  WS-SYS-DD               PIC 9(02).
026300 01  WS-SYS-TIME                 PIC 9(08).
026400 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
026500     05  WS-SYS-HH               PIC 9(02).
026600     05  WS-SYS-MN               PIC 9(02).
026700     05  WS-SYS-SS               PIC 9(02).
026800     05  WS-SYS-HS               PIC 9(02).
026900 01  WS-CENTURY                  PIC 9(02)  COMP VALUE ZERO.
027000 01  WS-NOW-TS.
027100     05  WS-NOW-CCYY             PIC 9(04).
027200     05  WS-NOW-MM               PIC 9(02).
027300     05  WS-NOW-DD               PIC 9(02).
027400     05  WS-NOW-HH               PIC 9(02).
027500     05  WS-NOW-MN               PIC 9(02).
027600     05  WS-NOW-SS               PIC 9(02).
027700 01  WS-NOW-TS-N REDEFINES WS-NOW-TS PIC 9(14).
027800*
027900 01  COMPANY-TITLE.
028000     05  FILLER                  PIC X(06)  VALUE 'DATE: '.
028100     05  O-MM                    PIC 99.
028200     05  FILLER                  PIC X      VALUE '/'.
028300     05  O-DD                    PIC 99.
028400     05  FILLER                  PIC X      VALUE '/'.
028500     05  O-YY                    PIC 9(04).
028600     05  FILLER                  PIC X(38)  VALUE SPACES.
028700     05  FILLER                  PIC X(24)  VALUE
028800         'SKYHARBOR AIRLINES'.
028900     05  FILLER                  PIC X(46)  VALUE SPACES.
029000     05  FILLER                  PIC X(06)  VALUE 'PAGE: '.
029100     05  O-PCTR                  PIC Z9.
029200*
029300 01  REPORT-TITLE-LINE.
029400     05  FILLER                  PIC X(45)  VALUE SPACES.
029500     05  FILLER                  PIC X(32)  VALUE
029600         'BOOKING POSTING - RUN SUMMARY'.
029700     05  FILLER                  PIC X(55)  VALUE SPACES.
029800*
029900 01  REJECT-DETAIL-LINE.
030000     05  FILLER                  PIC X(03)  VALUE SPACES.
030100     05  O-RJ-TXN-TYPE           PIC X(16)  VALUE SPACES.
030200     05  FILLER                  PIC X(02)  VALUE SPACES.
030300     05  O-RJ-FLIGHT-ID          PIC X(18)  VALUE SPACES.
030400     05  FILLER                  PIC X(02)  VALUE SPACES.
030500     05  O-RJ-BOOKING-ID         PIC X(30)  VALUE SPACES.
030600     05  FILLER                  PIC X(02)  VALUE SPACES.
030700     05  O-RJ-REASON             PIC X(40)  VALUE SPACES.
030800     05  FILLER                  PIC X(19)  VALUE SPACES.
030900*
031000 01  SUMMARY-LINE-1.
031100     05  FILLER                  PIC X(03)  VALUE SPACES.
031200     05  FILLER                  PIC X(27)  VALUE
031300         'TRANSACTIONS ACCEPTED . . .'.
031400     05  O-SM-ACCEPT             PIC ZZZ,ZZ9.
031500     05  FILLER                  PIC X(95)  VALUE SPACES.
031600*
031700 01  SUMMARY-LINE-2.
031800     05  FILLER                  PIC X(03)  VALUE SPACES.
031900     05  FILLER                  PIC X(27)  VALUE
032000         'TRANSACTIONS REJECTED . . .'.
032100     05  O-SM-REJECT             PIC ZZZ,ZZ9.
032200     05  FILLER                  PIC X(95)  VALUE SPACES.
032300*
032400 PROCEDURE DIVISION.
032500*
032600 0000-RESVBOOK.
032700     PERFORM 1000-INIT.
032800     PERFORM 2000-MAINLINE
032900         UNTIL MORE-TXNS = 'NO'.
033000     PERFORM 3000-CLOSING.
033100     STOP RUN.
033200*
033300 1000-INIT.
033400     OPEN INPUT  BOOKING-TXN-FILE
033500          INPUT  FLIGHT-MASTER
033600          INPUT  CLASS-MASTER-IN
033700          INPUT  SEAT-MASTER-IN
033800          INPUT  PASSENGER-MASTER
033900          INPUT  BOOKING-MASTER-IN
034000          INPUT  BKPX-MASTER-IN
034100          OUTPUT CLASS-MASTER-OUT
034200          OUTPUT SEAT-MASTER-OUT
034300          OUTPUT BOOKING-MASTER-OUT
034400          OUTPUT BKPX-MASTER-OUT
034500          OUTPUT PRTOUT.
034600*
034700     ACCEPT WS-SYS-DATE FROM DATE.
034800     ACCEPT WS-SYS-TIME FROM TIME.
034900     PERFORM 1050-TODAY.
035000*
035100     PERFORM 1100-LOAD-FLIGHTS THRU 1100-EXIT.
035200     PERFORM 1200-LOAD-CLASSES THRU 1200-EXIT.
035300     PERFORM 1300-LOAD-SEATS THRU 1300-EXIT.
035400     PERFORM 1400-LOAD-PASSENGERS THRU 1400-EXIT.
035500     PERFORM 1500-LOAD-BOOKINGS THRU 1500-B-EXIT.
035600*
035700     PERFORM 9900-HEADING.
035800     PERFORM 9000-READ-TXN.
035900*
036000 1050-TODAY.
036100*    Y2K WINDOWING - TKT 5540 (KSB 981204).                    R05
036200     IF WS-SYS-YY < 50
036300         MOVE 20 TO WS-CENTURY
036400     ELSE
036500         MOVE 19 TO WS-CENTURY
036600     END-IF.
036700     COMPUTE WS-NOW-CCYY = WS-CENTURY * 100 + WS-SYS-YY.
036800     MOVE WS-SYS-MM TO WS-NOW-MM.
036900     MOVE WS-SYS-DD TO WS-NOW-DD.
037000     MOVE WS-SYS-HH TO WS-NOW-HH.
037100     MOVE WS-SYS-MN TO WS-NOW-MN.
037200     MOVE WS-SYS-SS TO WS-NOW-SS.
037300     MOVE WS-SYS-MM TO O-MM.
037400     MOVE WS-SYS-DD TO O-DD.
037500     MOVE WS-NOW-CCYY TO O-YY.
037600*
037700 1100-LOAD-FLIGHTS.
037800     MOVE SPACES TO I-FLGT-REC.
037900     READ FLIGHT-MASTER
038000         AT END GO TO 1100-EXIT.
038100 1100-LOAD-ONE.
038200     ADD 1 TO FT-COUNT.
038300     MOVE FLIGHT-ID         TO FT-FLIGHT-ID (FT-COUNT).
038400     MOVE FLGT-ORIGIN-CODE  TO FT-ORIGIN     (FT-COUNT).
038500     MOVE FLGT-DEST-CODE    TO FT-DEST       (FT-COUNT).
038600     MOVE FLGT-STATUS       TO FT-STATUS     (FT-COUNT).
038700     MOVE FLGT-IS-DELETED   TO FT-DELETED    (FT-COUNT).
038800     READ FLIGHT-MASTER
038900         AT END GO TO 1100-EXIT.
039000     GO TO 1100-LOAD-ONE.
039100 1100-EXIT.
039200     EXIT.
039300*
039400 1200-LOAD-CLASSES.
039500     READ CLASS-MASTER-IN
039600         AT END GO TO 1200-EXIT.
039700 1200-LOAD-ONE.
039800     ADD 1 TO CT-COUNT.
039900     MOVE CLSF-CLASS-ID      TO CT-CLASS-ID   (CT-COUNT).
040000     MOVE CLSF-FLIGHT-ID     TO CT-FLIGHT-ID  (CT-COUNT).
040100     MOVE CLSF-AVAILABLE-SEATS
040200                             TO CT-AVAILABLE  (CT-COUNT).
040300     MOVE CLSF-CLASS-PRICE   TO CT-PRICE      (CT-COUNT).
040400     MOVE 'N'                TO CT-CHANGED    (CT-COUNT).
040500     READ CLASS-MASTER-IN
040600         AT END GO TO 1200-EXIT.
040700     GO TO 1200-LOAD-ONE.
040800 1200-EXIT.
040900     EXIT.
041000*
041100 1300-LOAD-SEATS.
041200     READ SEAT-MASTER-IN
041300         AT END GO TO 1300-EXIT.
041400 1300-LOAD-ONE.
041500     ADD 1 TO SEAT-COUNT.
041600     MOVE SEAT-CLASS-ID      TO ST-CLASS-ID      (SEAT-COUNT).
041700     MOVE SEAT-NUMBER        TO ST-SEAT-NUMBER   (SEAT-COUNT).
041800     MOVE SEAT-IS-AVAILABLE  TO ST-AVAILABLE     (SEAT-COUNT).
041900     MOVE SEAT-PASSENGER-ID  TO ST-PASSENGER-ID  (SEAT-COUNT).
042000     MOVE 'N'                TO ST-CHANGED       (SEAT-COUNT).
042100     READ SEAT-MASTER-IN
042200         AT END GO TO 1300-EXIT.
042300     GO TO 1300-LOAD-ONE.
042400 1300-EXIT.
042500     EXIT.
042600*
042700 1400-LOAD-PASSENGERS.
042800     READ PASSENGER-MASTER
042900         AT END GO TO 1400-EXIT.
043000 1400-LOAD-ONE.
043100     ADD 1 TO PAX-COUNT.
043200     MOVE PAX-PASSENGER-ID   TO PT-PASSENGER-ID (PAX-COUNT).
043300     READ PASSENGER-MASTER
043400         AT END GO TO 1400-EXIT.
043500     GO TO 1400-LOAD-ONE.
043600 1400-EXIT.
043700     EXIT.
043800*
043900 1500-LOAD-BOOKINGS.
044000     READ BOOKING-MASTER-IN
044100         AT END GO TO 1500-EXIT.
044200 1500-LOAD-ONE.
044300     ADD 1 TO BOOK-COUNT.
044400     MOVE BOOK-BOOKING-ID    TO BT-BOOKING-ID (BOOK-COUNT).
044500     MOVE BOOK-FLIGHT-ID     TO BT-FLIGHT-ID  (BOOK-COUNT).
044600     MOVE BOOK-STATUS        TO BT-STATUS     (BOOK-COUNT).
044700     MOVE BOOK-CLASS-ID       TO BT-CLASS-ID   (BOOK-COUNT).
044800     MOVE BOOK-CONTACT-EMAIL  TO BT-CONTACT-EMAIL (BOOK-COUNT).
044900     MOVE BOOK-CONTACT-PHONE  TO BT-CONTACT-PHONE (BOOK-COUNT).
045000     MOVE BOOK-PASSENGER-COUNT TO BT-PASSENGER-COUNT (BOOK-COUNT).
045100     MOVE BOOK-TOTAL-PRICE    TO BT-TOTAL-PRICE (BOOK-COUNT).
045200     MOVE BOOK-CREATED-TS     TO BT-CREATED-TS (BOOK-COUNT).
045300     MOVE BOOK-IS-DELETED    TO BT-DELETED    (BOOK-COUNT).
045400     MOVE 'N'                TO BT-NEW-REC    (BOOK-COUNT).
045500     READ BOOKING-MASTER-IN
045600         AT END GO TO 1500-EXIT.
045700     GO TO 1500-LOAD-ONE.
045800 1500-EXIT.
045900     EXIT.
046000     READ BKPX-MASTER-IN
046100         AT END GO TO 1500-B-EXIT.
046200 1500-B-LOAD-ONE.
046300     ADD 1 TO BKPX-COUNT.
046400     MOVE BKPX-BOOKING-ID    TO JT-BOOKING-ID   (BKPX-COUNT).
046500     MOVE BKPX-PASSENGER-ID  TO JT-PASSENGER-ID (BKPX-COUNT).
046600     READ BKPX-MASTER-IN
046700         AT END GO TO 1500-B-EXIT.
046800     GO TO 1500-B-LOAD-ONE.
046900 1500-B-EXIT.
047000     EXIT.
047100*
047200 2000-MAINLINE.
047300     MOVE SPACES TO ERR-SWITCH.
047400     MOVE SPACES TO O-ERR-MSG.
047500     PERFORM 2100-VALIDATE-TXN THRU 2100-EXIT.
047600     IF ERR-SWITCH = 'YES'
047700         PERFORM 2800-PRINT-REJECT
047800     ELSE
047900         IF TXN-IS-UPDATE
048000             PERFORM 2700-POST-UPDATE
048100         ELSE
048200             IF TXN-IS-CANCEL
048300                 PERFORM 2500-CANCEL-TXN THRU 2500-EXIT
048400             ELSE
048500                 PERFORM 2200-GEN-BOOKING-ID
048600                 PERFORM 2300-ASSIGN-SEATS THRU 2300-EXIT
048700             END-IF
048800         END-IF
048900         IF ERR-SWITCH = 'YES'
049000             PERFORM 2800-PRINT-REJECT
049100         ELSE
049200             ADD 1 TO C-ACCEPT-CTR
049300         END-IF
049400     END-IF.
049500     PERFORM 9000-READ-TXN.
049600*
049700 2100-VALIDATE-TXN.
049800     MOVE 'NO'  TO ERR-SWITCH.
049900     IF TXN-IS-UPDATE
050000         PERFORM 2600-VALIDATE-UPDATE THRU 2600-EXIT
050100         GO TO 2100-EXIT
050200     END-IF.
050300*
050400     IF TXN-IS-CANCEL
050500         PERFORM 2150-FIND-BOOKING
050600         IF BOOK-IDX = 0
050700             MOVE 'YES' TO ERR-SWITCH
050800             MOVE 'BOOKING NOT ON FILE.' TO O-ERR-MSG
050900             GO TO 2100-EXIT
051000         END-IF
051100         IF BT-STATUS (BOOK-IDX) NOT = 1 AND
051200            BT-STATUS (BOOK-IDX) NOT = 2
051300             MOVE 'YES' TO ERR-SWITCH
051400             MOVE 'BOOKING NOT UNPAID OR PAID.' TO O-ERR-MSG
051500         END-IF
051600         GO TO 2100-EXIT
051700     END-IF.
051800*
051900     PERFORM 2110-FIND-FLIGHT.
052000     IF FLGT-FOUND-SW = 'N'
052100         MOVE 'YES' TO ERR-SWITCH
052200         MOVE 'FLIGHT NOT ON FILE.' TO O-ERR-MSG
052300         GO TO 2100-EXIT
052400     END-IF.
052500     IF FT-DELETED (FLGT-TBL-POS) = 'Y' OR
052600        FT-STATUS  (FLGT-TBL-POS) NOT = 1
052700         MOVE 'YES' TO ERR-SWITCH
052800         MOVE 'FLIGHT NOT SCHEDULED.' TO O-ERR-MSG
052900         GO TO 2100-EXIT
053000     END-IF.
053100*
053200     PERFORM 2120-FIND-CLASS.
053300     IF CLSF-FOUND-SW = 'N'
053400         MOVE 'YES' TO ERR-SWITCH
053500         MOVE 'CLASS NOT ON FILE.' TO O-ERR-MSG
053600         GO TO 2100-EXIT
053700     END-IF.
053800*
053900     IF TXN-PASSENGER-COUNT = ZERO OR
054000        TXN-PASSENGER-COUNT > 10
054100         MOVE 'YES' TO ERR-SWITCH
054200*        MAX 10 PASSENGERS - TKT 6625 (WHN 011009).            R06
054300         MOVE 'PASSENGER COUNT MUST BE 1-10.' TO O-ERR-MSG
054400         GO TO 2100-EXIT
054500     END-IF.
054600*
054700     PERFORM 2130-CHECK-PASSENGERS THRU 2130-EXIT.
054800*
054900 2100-EXIT.
055000     EXIT.
055100*
055200 2110-FIND-FLIGHT.
055300     MOVE 'N' TO FLGT-FOUND-SW.
055400     MOVE ZERO TO FLGT-TBL-POS.
055500     SET FLGT-IDX TO 1.
055600     PERFORM 2111-SCAN-FLIGHT
055700         VARYING FLGT-IDX FROM 1 BY 1
055800         UNTIL FLGT-IDX > FT-COUNT OR FLGT-FOUND-SW = 'Y'.
055900*
056000 2111-SCAN-FLIGHT.
056100     IF FT-FLIGHT-ID (FLGT-IDX) = TXN-FLIGHT-ID
056200         MOVE 'Y' TO FLGT-FOUND-SW
056300         SET FLGT-TBL-POS TO FLGT-IDX
056400     END-IF.
056500*
056600 2120-FIND-CLASS.
056700     MOVE 'N' TO CLSF-FOUND-SW.
056800     MOVE ZERO TO CLSF-TBL-POS.
056900     PERFORM 2121-SCAN-CLASS
057000         VARYING CLSF-IDX FROM 1 BY 1
057100         UNTIL CLSF-IDX > CT-COUNT OR CLSF-FOUND-SW = 'Y'.
057200*
057300 2121-SCAN-CLASS.
057400     IF CT-CLASS-ID (CLSF-IDX) = TXN-CLASS-ID AND
057500        CT-FLIGHT-ID (CLSF-IDX) = TXN-FLIGHT-ID
057600         MOVE 'Y' TO CLSF-FOUND-SW
057700         SET CLSF-TBL-POS TO CLSF-IDX
057800     END-IF.
057900*
058000 2130-CHECK-PASSENGERS.
058100     MOVE 1 TO NB-PAX-SUB.
058200     PERFORM 2131-CHECK-ONE-PAX THRU 2131-EXIT
058300         VARYING NB-PAX-SUB FROM 1 BY 1
058400         UNTIL NB-PAX-SUB > TXN-PASSENGER-COUNT
058500            OR ERR-SWITCH = 'YES'.
058600 2130-EXIT.
058700     EXIT.
058800*
058900 2131-CHECK-ONE-PAX.
059000     MOVE 'N' TO PAX-FOUND-SW.
059100     PERFORM 2132-SCAN-PAX
059200         VARYING PAX-IDX FROM 1 BY 1
059300         UNTIL PAX-IDX > PAX-COUNT OR PAX-FOUND-SW = 'Y'.
059400     IF PAX-FOUND-SW = 'N'
059500         MOVE 'YES' TO ERR-SWITCH
059600         MOVE 'PASSENGER NOT ON FILE.' TO O-ERR-MSG
059700     END-IF.
059800 2131-EXIT.
059900     EXIT.
060000*
060100 2132-SCAN-PAX.
060200     IF PT-PASSENGER-ID (PAX-IDX) = TXN-PASSENGER-ID (NB-PAX-SUB)
060300         MOVE 'Y' TO PAX-FOUND-SW
060400     END-IF.
060500*
060600 2150-FIND-BOOKING.
060700     MOVE ZERO TO BOOK-IDX.
060800     PERFORM 2151-SCAN-BOOKING
060900         VARYING BOOK-IDX FROM 1 BY 1
061000         UNTIL BOOK-IDX > BOOK-COUNT.
061100     IF BT-BOOKING-ID (BOOK-IDX) NOT = TXN-BOOKING-ID
061200         MOVE ZERO TO BOOK-IDX
061300     END-IF.
061400*
061500 2151-SCAN-BOOKING.
061600     IF BT-BOOKING-ID (BOOK-IDX) = TXN-BOOKING-ID
061700         SET BOOK-IDX UP BY 0
061800     END-IF.
061900*
062000 2200-GEN-BOOKING-ID.
062100*    BOOKING-ID SEQUENCE SCAN - IGNORES NON-NUMERIC SUFFIXES.   R04
062200     MOVE ZERO TO NB-SEQ-NUM.
062300     STRING TXN-FLIGHT-ID DELIMITED BY SPACE
062400            '-' DELIMITED BY SIZE
062500            INTO NB-PREFIX.
062600     PERFORM 2210-SCAN-MAX-SEQ
062700         VARYING BOOK-IDX FROM 1 BY 1
062800         UNTIL BOOK-IDX > BOOK-COUNT.
062900     ADD 1 TO NB-SEQ-NUM.
063000     MOVE NB-SEQ-NUM TO NB-SEQ-DISPLAY.
063100     STRING TXN-FLIGHT-ID      DELIMITED BY SPACE
063200            '-'                DELIMITED BY SIZE
063300            FT-ORIGIN (FLGT-TBL-POS) DELIMITED BY SIZE
063400            '-'                DELIMITED BY SIZE
063500            FT-DEST   (FLGT-TBL-POS) DELIMITED BY SIZE
063600            '-'                DELIMITED BY SIZE
063700            NB-SEQ-DISPLAY     DELIMITED BY SIZE
063800            INTO NB-BOOKING-ID.
063900*
064000 2210-SCAN-MAX-SEQ.
064100     IF BT-FLIGHT-ID (BOOK-IDX) = TXN-FLIGHT-ID
064200         MOVE BT-BOOKING-ID (BOOK-IDX) (28:3) TO NB-SUFFIX-TEST
064300         IF NB-SUFFIX-TEST IS NUMERIC
064400             MOVE NB-SUFFIX-TEST TO NB-SUFFIX-NUM
064500             IF NB-SUFFIX-NUM > NB-SEQ-NUM
064600                 MOVE NB-SUFFIX-NUM TO NB-SEQ-NUM
064700             END-IF
064800         END-IF
064900     END-IF.
065000*
065100 2300-ASSIGN-SEATS.
065200*    PRECOUNT AVAILABLE SEATS FOR THE CLASS - REJECT WHOLE
065300*    BOOKING IF INSUFFICIENT, BEFORE ANY SEAT IS MARKED.        R03
065400     MOVE ZERO TO NB-SEATS-AVAIL.
065500     MOVE TXN-PASSENGER-COUNT TO NB-SEATS-NEEDED.
065600     PERFORM 2310-COUNT-AVAIL
065700         VARYING SEAT-IDX FROM 1 BY 1
065800         UNTIL SEAT-IDX > SEAT-COUNT.
065900     IF NB-SEATS-AVAIL < NB-SEATS-NEEDED
066000         MOVE 'YES' TO ERR-SWITCH
066100         MOVE 'NO SEAT AVAILABLE FOR CLASS.' TO O-ERR-MSG
066200         GO TO 2300-EXIT
066300     END-IF.
066400*
066500     PERFORM 2400-POST-BOOKING.
066600*
066700     MOVE 1 TO NB-PAX-SUB.
066800     PERFORM 2320-ASSIGN-ONE-SEAT
066900         VARYING NB-PAX-SUB FROM 1 BY 1
067000         UNTIL NB-PAX-SUB > TXN-PASSENGER-COUNT.
067100 2300-EXIT.
067200     EXIT.
067300*
067400 2310-COUNT-AVAIL.
067500     IF ST-CLASS-ID (SEAT-IDX) = TXN-CLASS-ID AND
067600        ST-AVAILABLE (SEAT-IDX) = 'Y'
067700         ADD 1 TO NB-SEATS-AVAIL
067800     END-IF.
067900*
068000 2320-ASSIGN-ONE-SEAT.
068100     MOVE 'N' TO SEAT-FOUND-SW.
068200     PERFORM 2321-SCAN-LOW-SEAT
068300         VARYING SEAT-IDX FROM 1 BY 1
068400         UNTIL SEAT-IDX > SEAT-COUNT.
068500     IF SEAT-FOUND-SW = 'Y'
068600         MOVE 'N'            TO ST-AVAILABLE (SEAT-IDX)
068700         MOVE TXN-PASSENGER-ID (NB-PAX-SUB)
068800                             TO ST-PASSENGER-ID (SEAT-IDX)
068900         MOVE 'Y'            TO ST-CHANGED (SEAT-IDX)
069000         ADD 1 TO BKPX-COUNT
069100         MOVE NB-BOOKING-ID          TO JT-BOOKING-ID  (BKPX-COUNT)
069200         MOVE TXN-PASSENGER-ID (NB-PAX-SUB)
069300                                      TO JT-PASSENGER-ID (BKPX-COUNT)
069400     END-IF.
069500*
069600 2321-SCAN-LOW-SEAT.
069700     IF SEAT-FOUND-SW = 'N' AND
069800        ST-CLASS-ID  (SEAT-IDX) = TXN-CLASS-ID AND
069900        ST-AVAILABLE (SEAT-IDX) = 'Y'
070000         MOVE 'Y' TO SEAT-FOUND-SW
070100     ELSE
070200         CONTINUE
070300     END-IF.
070400*
070500 2400-POST-BOOKING.
070600     ADD 1 TO BOOK-COUNT.
070700     MOVE NB-BOOKING-ID      TO BT-BOOKING-ID (BOOK-COUNT).
070800     MOVE TXN-FLIGHT-ID      TO BT-FLIGHT-ID  (BOOK-COUNT).
070900     IF TXN-STATUS = ZERO
071000         MOVE 1 TO BT-STATUS (BOOK-COUNT)
071100     ELSE
071200         MOVE TXN-STATUS TO BT-STATUS (BOOK-COUNT)
071300     END-IF.
071400     MOVE TXN-CLASS-ID        TO BT-CLASS-ID   (BOOK-COUNT).
071500     MOVE TXN-CONTACT-EMAIL    TO BT-CONTACT-EMAIL (BOOK-COUNT).
071600     MOVE TXN-CONTACT-PHONE    TO BT-CONTACT-PHONE (BOOK-COUNT).
071700     MOVE TXN-PASSENGER-COUNT  TO BT-PASSENGER-COUNT (BOOK-COUNT).
071800*    FARE * PASSENGER COUNT = BOOKING TOTAL PRICE - TKT 7518.
071900     COMPUTE BT-TOTAL-PRICE (BOOK-COUNT) =
072000         CT-PRICE (CLSF-TBL-POS) * TXN-PASSENGER-COUNT.
072100     MOVE 'N' TO BT-DELETED (BOOK-COUNT).
072200     MOVE 'Y' TO BT-NEW-REC (BOOK-COUNT).
072300*
072400     IF CT-AVAILABLE (CLSF-TBL-POS) < NB-SEATS-NEEDED
072500         MOVE ZERO TO CT-AVAILABLE (CLSF-TBL-POS)
072600     ELSE
072700         SUBTRACT NB-SEATS-NEEDED
072800             FROM CT-AVAILABLE (CLSF-TBL-POS)
072900     END-IF.
073000     MOVE 'Y' TO CT-CHANGED (CLSF-TBL-POS).
073100*
073200 2500-CANCEL-TXN.
073300     MOVE 3 TO BT-STATUS  (BOOK-IDX).
073400     MOVE 'Y' TO BT-DELETED (BOOK-IDX).
073500 2500-EXIT.
073600     EXIT.
073700*
073800 2600-VALIDATE-UPDATE.
073900     PERFORM 2150-FIND-BOOKING.
074000     IF BOOK-IDX = 0
074100         MOVE 'YES' TO ERR-SWITCH
074200         MOVE 'BOOKING NOT ON FILE.' TO O-ERR-MSG
074300         GO TO 2600-EXIT
074400     END-IF.
074500     IF BT-STATUS (BOOK-IDX) NOT = 1 AND
074600        BT-STATUS (BOOK-IDX) NOT = 2
074700         MOVE 'YES' TO ERR-SWITCH
074800         MOVE 'BOOKING NOT UNPAID OR PAID.' TO O-ERR-MSG
074900         GO TO 2600-EXIT
075000     END-IF.
075100     MOVE 'N' TO FLGT-FOUND-SW.
075200     MOVE ZERO TO FLGT-TBL-POS.
075300     MOVE BT-FLIGHT-ID (BOOK-IDX) TO WS-UPD-FLIGHT-ID.
075400     PERFORM 2610-SCAN-FLIGHT-FOR-UPD
075500         VARYING FLGT-IDX FROM 1 BY 1
075600         UNTIL FLGT-IDX > FT-COUNT OR FLGT-FOUND-SW = 'Y'.
075700     IF FLGT-FOUND-SW = 'N'
075800         MOVE 'YES' TO ERR-SWITCH
075900         MOVE 'FLIGHT NOT ON FILE.' TO O-ERR-MSG
076000         GO TO 2600-EXIT
076100     END-IF.
076200     IF FT-STATUS (FLGT-TBL-POS) NOT = 1 AND
076300        FT-STATUS (FLGT-TBL-POS) NOT = 4
076400         MOVE 'YES' TO ERR-SWITCH
076500         MOVE 'FLIGHT NOT SCHEDULED OR DELAYED.' TO O-ERR-MSG
076600     END-IF.
076700 2600-EXIT.
076800     EXIT.
076900*
077000 2610-SCAN-FLIGHT-FOR-UPD.
077100     IF FT-FLIGHT-ID (FLGT-IDX) = WS-UPD-FLIGHT-ID
077200         MOVE 'Y' TO FLGT-FOUND-SW
077300         SET FLGT-TBL-POS TO FLGT-IDX
077400     END-IF.
077500*
077600 2700-POST-UPDATE.
077700     IF TXN-CLASS-ID NOT = ZERO
077800         MOVE TXN-CLASS-ID TO BT-CLASS-ID (BOOK-IDX)
077900     END-IF.
078000     IF TXN-CONTACT-EMAIL NOT = SPACES
078100         MOVE TXN-CONTACT-EMAIL TO BT-CONTACT-EMAIL (BOOK-IDX)
078200     END-IF.
078300     IF TXN-CONTACT-PHONE NOT = SPACES
078400         MOVE TXN-CONTACT-PHONE TO BT-CONTACT-PHONE (BOOK-IDX)
078500     END-IF.
078600     IF TXN-STATUS NOT = ZERO
078700         MOVE TXN-STATUS TO BT-STATUS (BOOK-IDX)
078800     END-IF.
078900*
079000 2800-PRINT-REJECT.
079100     ADD 1 TO C-REJECT-CTR.
079200     IF TXN-IS-UPDATE
079300         MOVE 'UPDATE'   TO O-RJ-TXN-TYPE
079400     ELSE
079500         IF TXN-IS-CANCEL
079600             MOVE 'CANCEL'   TO O-RJ-TXN-TYPE
079700         ELSE
079800             MOVE 'NEW BOOKING' TO O-RJ-TXN-TYPE
079900         END-IF
080000     END-IF.
080100     MOVE TXN-FLIGHT-ID   TO O-RJ-FLIGHT-ID.
080200     MOVE TXN-BOOKING-ID  TO O-RJ-BOOKING-ID.
080300     MOVE O-ERR-MSG       TO O-RJ-REASON.
080400     WRITE PRTLINE FROM REJECT-DETAIL-LINE
080500         AFTER ADVANCING 1 LINE
080600             AT EOP PERFORM 9900-HEADING.
080700*
080800 3000-CLOSING.
080900     PERFORM 3100-WRITE-CLASSES.
081000     PERFORM 3200-WRITE-SEATS.
081100     PERFORM 3300-WRITE-BOOKINGS.
081200     PERFORM 3400-WRITE-BKPX.
081300     PERFORM 3500-PRINT-SUMMARY.
081400     CLOSE BOOKING-TXN-FILE, FLIGHT-MASTER, CLASS-MASTER-IN,
081500           SEAT-MASTER-IN, PASSENGER-MASTER, BOOKING-MASTER-IN,
081600           BKPX-MASTER-IN, CLASS-MASTER-OUT, SEAT-MASTER-OUT,
081700           BOOKING-MASTER-OUT, BKPX-MASTER-OUT, PRTOUT.
081800*
081900 3100-WRITE-CLASSES.
082000     MOVE ZERO TO CLSF-IDX.
082100     PERFORM 3110-WRITE-ONE-CLASS
082200         VARYING CLSF-IDX FROM 1 BY 1
082300         UNTIL CLSF-IDX > CT-COUNT.
082400*
082500 3110-WRITE-ONE-CLASS.
082600     MOVE CT-CLASS-ID  (CLSF-IDX) TO CLSF-CLASS-ID.
082700     MOVE CT-FLIGHT-ID (CLSF-IDX) TO CLSF-FLIGHT-ID.
082800     MOVE CT-AVAILABLE (CLSF-IDX) TO CLSF-AVAILABLE-SEATS.
082900     WRITE O-CLSF-REC FROM I-CLSF-REC.
083000*
083100 3200-WRITE-SEATS.
083200     PERFORM 3210-WRITE-ONE-SEAT
083300         VARYING SEAT-IDX FROM 1 BY 1
083400         UNTIL SEAT-IDX > SEAT-COUNT.
083500*
083600 3210-WRITE-ONE-SEAT.
083700     MOVE ST-CLASS-ID     (SEAT-IDX) TO SEAT-CLASS-ID.
083800     MOVE ST-SEAT-NUMBER  (SEAT-IDX) TO SEAT-NUMBER.
083900     MOVE ST-AVAILABLE    (SEAT-IDX) TO SEAT-IS-AVAILABLE.
084000     MOVE ST-PASSENGER-ID (SEAT-IDX) TO SEAT-PASSENGER-ID.
084100     WRITE O-SEAT-REC FROM I-SEAT-REC.
084200*
084300 3300-WRITE-BOOKINGS.
084400     PERFORM 3310-WRITE-ONE-BOOKING
084500         VARYING BOOK-IDX FROM 1 BY 1
084600         UNTIL BOOK-IDX > BOOK-COUNT.
084700*
084800 3310-WRITE-ONE-BOOKING.
084900     MOVE BT-BOOKING-ID (BOOK-IDX) TO BOOK-BOOKING-ID.
085000     MOVE BT-FLIGHT-ID  (BOOK-IDX) TO BOOK-FLIGHT-ID.
085100     MOVE BT-STATUS     (BOOK-IDX) TO BOOK-STATUS.
085200     MOVE BT-DELETED    (BOOK-IDX) TO BOOK-IS-DELETED.
085300     MOVE BT-CLASS-ID        (BOOK-IDX) TO BOOK-CLASS-ID.
085400     MOVE BT-CONTACT-EMAIL   (BOOK-IDX) TO BOOK-CONTACT-EMAIL.
085500     MOVE BT-CONTACT-PHONE   (BOOK-IDX) TO BOOK-CONTACT-PHONE.
085600     MOVE BT-PASSENGER-COUNT (BOOK-IDX) TO BOOK-PASSENGER-COUNT.
085700     MOVE BT-TOTAL-PRICE     (BOOK-IDX) TO BOOK-TOTAL-PRICE.
085800     IF BT-NEW-REC (BOOK-IDX) = 'Y'
085900         MOVE WS-NOW-TS-N TO BOOK-CREATED-TS
086000     ELSE
086100         MOVE BT-CREATED-TS (BOOK-IDX) TO BOOK-CREATED-TS
086200     END-IF.
086300     MOVE WS-NOW-TS-N TO BOOK-UPDATED-TS.
086400     WRITE O-BOOK-REC FROM I-BOOK-REC.
086500*
086600 3400-WRITE-BKPX.
086700     PERFORM 3410-WRITE-ONE-BKPX
086800         VARYING BKPX-IDX FROM 1 BY 1
086900         UNTIL BKPX-IDX > BKPX-COUNT.
087000*
087100 3410-WRITE-ONE-BKPX.
087200     MOVE JT-BOOKING-ID   (BKPX-IDX) TO BKPX-BOOKING-ID.
087300     MOVE JT-PASSENGER-ID (BKPX-IDX) TO BKPX-PASSENGER-ID.
087400     WRITE O-BKPX-REC FROM I-BKPX-REC.
087500*
087600 3500-PRINT-SUMMARY.
087700     MOVE C-ACCEPT-CTR TO O-SM-ACCEPT.
087800     MOVE C-REJECT-CTR TO O-SM-REJECT.
087900     WRITE PRTLINE FROM SUMMARY-LINE-1
088000         AFTER ADVANCING 2 LINES.
088100     WRITE PRTLINE FROM SUMMARY-LINE-2
088200         AFTER ADVANCING 1 LINE.
088300*
088400 9000-READ-TXN.
088500     READ BOOKING-TXN-FILE
088600         AT END MOVE 'NO' TO MORE-TXNS.
088700*
088800 9900-HEADING.
088900     ADD 1 TO C-PCTR.
089000     MOVE C-PCTR TO O-PCTR.
089100     WRITE PRTLINE FROM COMPANY-TITLE
089200         AFTER ADVANCING PAGE.
089300     WRITE PRTLINE FROM REPORT-TITLE-LINE
089400         AFTER ADVANCING 2 LINES.
